000100******************************************************************  VAL1
000200*    COPYBOOK     : COBVAL1                                     *  VAL1
000300*    APLICACION   : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES    *  VAL1
000400*    DESCRIPCION  : LAYOUT DEL REGISTRO DE PAGO YA VALIDADO,     *  VAL1
000500*                 : CON FECHA Y MONTO NORMALIZADOS, TODAVIA SIN  *  VAL1
000600*                 : CONVERTIR A DOLARES NI FOLIO ASIGNADO.       *  VAL1
000700*    USADO POR    : COB01VAL (ESCRIBE), COB02ENR (LEE)           *  VAL1
000800*------------------------------------------------------------------ VAL1
000900*    HISTORIAL DE CAMBIOS                                        * VAL1
001000*    15/02/1986  MACL  SOLICITUD EDR-1190  CREACION ORIGINAL     * VAL1
001100*    14/06/2024  EDRD  TICKET EDR-7741 ADAPTADO A TAHSILAT        * VAL1
001200******************************************************************  VAL1
001300 01  WKS-REG-VALIDO.                                               VAL1
001400     05  WKS-VA-FECHA            PIC 9(08).                        VAL1
001500     05  WKS-VA-CLIENTE          PIC X(30).                        VAL1
001600     05  WKS-VA-PROPIEDAD-ID     PIC X(10).                        VAL1
001700     05  WKS-VA-PROPIEDAD-NOM    PIC X(30).                        VAL1
001800     05  WKS-VA-CANAL            PIC X(15).                        VAL1
001900     05  WKS-VA-MONTO-TL         PIC S9(11)V99.                    VAL1
002000     05  WKS-VA-MONEDA           PIC X(03).                        VAL1
002100     05  WKS-VA-FACTURA          PIC X(12).                        VAL1
002200     05  FILLER                  PIC X(07).                        VAL1
