000100******************************************************************TAHSLT
000200* FECHA       : 30/09/1982                                       *TAHSLT
000300* PROGRAMADOR : MARTHA OFELIA ROBLES CANO                        *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COB04RPT, ANTES EDU33XX5                        *TAHSLT
000600* TIPO        : BATCH                                            *TAHSLT
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE PAGOS Y EMITE    *TAHSLT
000800*             : EL REPORTE MENSUAL POR CANAL DE COBRO (PARA UN   *TAHSLT
000900*             : ANIO/MES DADO, CANALES ORDENADOS POR USD MAYOR   *TAHSLT
001000*             : A MENOR) Y EL REPORTE ANUAL POR MES (PARA UN     *TAHSLT
001100*             : ANIO DADO).                                      *TAHSLT
001200* ARCHIVOS    : COBMAE=I, COBRPT2(PS SALIDA, 132 COLUMNAS)        *TAHSLT
001300* PROGRAMA(S) : NO APLICA                                        *TAHSLT
001400******************************************************************TAHSLT
001500*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
001600******************************************************************TAHSLT
001700* 30/09/1982  MORC  SOLICITUD EDR-3016  CREACION ORIGINAL        *TAHSLT
001800*             (PRACTICA DE TABLAS DE MESES Y DIAS DE LA SEMANA)  *TAHSLT
001900* 22/11/1998  SEPR  REVISION PROYECTO Y2K - ANIO A 4 POSICIONES  *TAHSLT
002000*             EN TODAS LAS TARJETAS DE PARAMETROS.                *TAHSLT
002100* 18/06/2024  EDRD  TICKET EDR-7741 SE RECICLA EL PROGRAMA PARA  *TAHSLT
002200*             EMITIR EL REPORTE MENSUAL POR CANAL Y EL REPORTE    *TAHSLT
002300*             ANUAL DE COBRANZA TAHSILAT.                         *TAHSLT
002400* 27/06/2024  EDRD  EDR-7741 SE AGREGA ORDENAMIENTO EN MEMORIA    *TAHSLT
002500*             DE LA TABLA DE CANALES POR MONTO USD DESCENDENTE.   *TAHSLT
002550* 02/08/2024  EDRD  EDR-7802 EL SET A WKS-PRIMERO-GRUPO (CAMPO   *TAHSLT
002560*             ELEMENTAL) NO ES VALIDO Y NUNCA APAGABA LA BANDERA;*TAHSLT
002570*             SE DECLARA 88 NO-ES-PRIMER-GRUPO Y SE CORRIGE A    *TAHSLT
002580*             SET DE CONDICION; EL REPORTE ANUAL NO ESTABA       *TAHSLT
002590*             GENERANDO NINGUN RENGLON DE DETALLE.               *TAHSLT
002595* 05/08/2024  EDRD  EDR-7802 VARIOS CONTADORES DE TRABAJO Y LOS  *TAHSLT
002596*             FILE STATUS SE PASAN A NIVEL 77.                    *TAHSLT
002597* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
002598*             WKS-MODO-DETALLE (NUNCA SE PROBABA EN NINGUN        *TAHSLT
002599*             PARRAFO); ERA BANDERA MUERTA.                       *TAHSLT
002600******************************************************************TAHSLT
002700 IDENTIFICATION DIVISION.                                         TAHSLT
002800 PROGRAM-ID. COB04RPT.                                            TAHSLT
002900 AUTHOR. MARTHA OFELIA ROBLES CANO.                               TAHSLT
003000 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
003100 DATE-WRITTEN. 30/09/1982.                                        TAHSLT
003200 DATE-COMPILED.                                                   TAHSLT
003300 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
003400 ENVIRONMENT DIVISION.                                            TAHSLT
003500 CONFIGURATION SECTION.                                           TAHSLT
003600 SPECIAL-NAMES.                                                   TAHSLT
003700     C01 IS TOP-OF-FORM.                                          TAHSLT
004100 INPUT-OUTPUT SECTION.                                            TAHSLT
004200 FILE-CONTROL.                                                    TAHSLT
004300     SELECT COB-MAE  ASSIGN TO COBMAE                             TAHSLT
004400                     FILE STATUS IS FS-MAE.                       TAHSLT
004500     SELECT COB-RPT2 ASSIGN TO COBRPT2                            TAHSLT
004600                     FILE STATUS IS FS-RPT2.                      TAHSLT
004700 DATA DIVISION.                                                   TAHSLT
004800 FILE SECTION.                                                    TAHSLT
004900*                 MAESTRO DE PAGOS ORDENADO POR FECHA (ENTRADA)  TAHSLT
005000 FD  COB-MAE.                                                     TAHSLT
005100     COPY COBMAS1.                                                TAHSLT
005200*                 REPORTE MENSUAL POR CANAL Y REPORTE ANUAL      TAHSLT
005300 FD  COB-RPT2                                                      TAHSLT
005400     REPORT IS RD-CANAL RD-ANUAL.                                 TAHSLT
005500 WORKING-STORAGE SECTION.                                         TAHSLT
005600******************************************************************TAHSLT
005700*         TARJETA DE PARAMETROS - ANIO/MES Y ANIO A REPORTAR     *TAHSLT
005800*         SE LEE DE SYSIN: POSICIONES 1-4 ANIO (REP. CANAL),     *TAHSLT
005900*         POSICIONES 5-6 MES (REP. CANAL), POSICIONES 7-10 ANIO  *TAHSLT
006000*         DEL REPORTE ANUAL.                                      *TAHSLT
006100******************************************************************TAHSLT
006200 01  WKS-PARM-TARJETA.                                            TAHSLT
006300     05  WKS-PARM-ANIO-MC       PIC 9(04) VALUE ZEROS.            TAHSLT
006400     05  WKS-PARM-MES-MC        PIC 9(02) VALUE ZEROS.            TAHSLT
006500     05  WKS-PARM-ANIO-AN       PIC 9(04) VALUE ZEROS.            TAHSLT
006600******************************************************************TAHSLT
006700*                     VARIABLES FILE STATUS                      *TAHSLT
006800******************************************************************TAHSLT
006900 77  FS-MAE                     PIC 9(02) VALUE ZEROS.            TAHSLT
007000 77  FS-RPT2                    PIC 9(02) VALUE ZEROS.            TAHSLT
007400 01  WKS-FLAGS.                                                    TAHSLT
007500     05  WKS-FIN-MAE            PIC 9(01) VALUE ZEROS.            TAHSLT
007600         88  FIN-MAE                       VALUE 1.                TAHSLT
007700     05  WKS-PRIMERO-GRUPO      PIC 9(01) VALUE ZEROS.            TAHSLT
007800         88  ES-PRIMER-GRUPO               VALUE 1.                TAHSLT
007850         88  NO-ES-PRIMER-GRUPO            VALUE 0.                TAHSLT
007900     05  FILLER                 PIC X(02).                        TAHSLT
008000******************************************************************TAHSLT
008100*         TABLA EN MEMORIA DE CANALES DEL MES SOLICITADO          *TAHSLT
008200******************************************************************TAHSLT
008300 01  WKS-TABLA-CANALES.                                           TAHSLT
008400     05  WKS-TC-CANT            PIC 9(03) COMP VALUE ZEROS.       TAHSLT
008500     05  WKS-TABLA-CANAL OCCURS 20 TIMES                          TAHSLT
008600                 INDEXED BY WKS-CANAL-IDX.                        TAHSLT
008700         10  WKS-TC-NOMBRE       PIC X(15) VALUE SPACES.          TAHSLT
008800         10  WKS-TC-TOTAL-TL     PIC S9(13)V99 VALUE ZEROS.       TAHSLT
008900         10  WKS-TC-TOTAL-USD    PIC S9(11)V99 VALUE ZEROS.       TAHSLT
009000         10  WKS-TC-CONTADOR     PIC 9(05) COMP VALUE ZEROS.      TAHSLT
009100 01  WKS-CANAL-AUX.                                               TAHSLT
009200     05  WKS-CA-NOMBRE           PIC X(15) VALUE SPACES.          TAHSLT
009300     05  WKS-CA-TOTAL-TL         PIC S9(13)V99 VALUE ZEROS.       TAHSLT
009400     05  WKS-CA-TOTAL-USD        PIC S9(11)V99 VALUE ZEROS.       TAHSLT
009500     05  WKS-CA-CONTADOR         PIC 9(05) COMP VALUE ZEROS.      TAHSLT
009600 77  WKS-SUB-I                   PIC 9(03) COMP VALUE ZEROS.      TAHSLT
009700 77  WKS-SUB-J                   PIC 9(03) COMP VALUE ZEROS.      TAHSLT
009800 01  WKS-ENCONTRADO              PIC 9(01) VALUE ZEROS.           TAHSLT
009900     88  CANAL-ENCONTRADO                   VALUE 1.              TAHSLT
010000******************************************************************TAHSLT
010100*            GRANDES TOTALES DEL REPORTE MENSUAL POR CANAL        *TAHSLT
010200******************************************************************TAHSLT
010300 01  WKS-GRAN-CANAL.                                              TAHSLT
010400     05  WKS-GC-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
010500     05  WKS-GC-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
010600     05  WKS-GC-CONTADOR        PIC 9(07) COMP VALUE ZEROS.       TAHSLT
010700     05  FILLER                 PIC X(02).                        TAHSLT
010800 01  WKS-RENGLON-CANAL.                                           TAHSLT
010900     05  WKS-RC-NOMBRE          PIC X(15) VALUE SPACES.           TAHSLT
011000     05  WKS-RC-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
011100     05  WKS-RC-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
011200     05  WKS-RC-CONTADOR        PIC 9(05) VALUE ZEROS.            TAHSLT
011300     05  WKS-RC-PORCENTAJE      PIC S9(03)V99 VALUE ZEROS.        TAHSLT
011400     05  FILLER                 PIC X(02).                        TAHSLT
011500******************************************************************TAHSLT
011600*         TABLA DE NOMBRES DE MES PARA EL REPORTE ANUAL           *TAHSLT
011700******************************************************************TAHSLT
011800 01  WKS-TABLA-NOM-MESES.                                         TAHSLT
011900     05  FILLER                 PIC X(09) VALUE 'JANUARY'.       TAHSLT
012000     05  FILLER                 PIC X(09) VALUE 'FEBRUARY'.      TAHSLT
012100     05  FILLER                 PIC X(09) VALUE 'MARCH'.         TAHSLT
012200     05  FILLER                 PIC X(09) VALUE 'APRIL'.         TAHSLT
012300     05  FILLER                 PIC X(09) VALUE 'MAY'.           TAHSLT
012400     05  FILLER                 PIC X(09) VALUE 'JUNE'.          TAHSLT
012500     05  FILLER                 PIC X(09) VALUE 'JULY'.          TAHSLT
012600     05  FILLER                 PIC X(09) VALUE 'AUGUST'.        TAHSLT
012700     05  FILLER                 PIC X(09) VALUE 'SEPTEMBER'.     TAHSLT
012800     05  FILLER                 PIC X(09) VALUE 'OCTOBER'.       TAHSLT
012900     05  FILLER                 PIC X(09) VALUE 'NOVEMBER'.      TAHSLT
013000     05  FILLER                 PIC X(09) VALUE 'DECEMBER'.      TAHSLT
013100 01  WKS-NOM-MESES-R REDEFINES WKS-TABLA-NOM-MESES.               TAHSLT
013200     05  WKS-NOM-MES OCCURS 12 TIMES PIC X(09).                   TAHSLT
013300******************************************************************TAHSLT
013400*                ACUMULADORES DEL GRUPO MENSUAL EN CURSO          *TAHSLT
013500*                          (REPORTE ANUAL)                        *TAHSLT
013600******************************************************************TAHSLT
013700 01  WKS-MES-EN-CURSO.                                            TAHSLT
013800     05  WKS-MES-NUMERO         PIC 9(02) VALUE ZEROS.            TAHSLT
013900     05  WKS-MES-TOTAL-TL       PIC S9(13)V99 VALUE ZEROS.        TAHSLT
014000     05  WKS-MES-TOTAL-USD      PIC S9(11)V99 VALUE ZEROS.        TAHSLT
014100     05  WKS-MES-CONTADOR       PIC 9(05) COMP VALUE ZEROS.       TAHSLT
014200     05  FILLER                 PIC X(02).                        TAHSLT
014300 01  WKS-RENGLON-ANUAL.                                           TAHSLT
014400     05  WKS-RA-NOMBRE-MES      PIC X(09) VALUE SPACES.           TAHSLT
014500     05  WKS-RA-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
014600     05  WKS-RA-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
014700     05  WKS-RA-CONTADOR        PIC 9(05) VALUE ZEROS.            TAHSLT
014800     05  FILLER                 PIC X(02).                        TAHSLT
014900******************************************************************TAHSLT
015000*                GRANDES TOTALES DEL REPORTE ANUAL                *TAHSLT
015100******************************************************************TAHSLT
015200 01  WKS-GRAN-ANUAL.                                               TAHSLT
015300     05  WKS-GA-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
015400     05  WKS-GA-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
015500     05  WKS-GA-CONTADOR        PIC 9(07) COMP VALUE ZEROS.       TAHSLT
015600     05  WKS-GA-PROMEDIO-USD    PIC S9(09)V99 VALUE ZEROS.        TAHSLT
015700     05  FILLER                 PIC X(02).                        TAHSLT
015800******************************************************************TAHSLT
015900*                  MAQUETACION REPORTE MENSUAL POR CANAL          *TAHSLT
016000******************************************************************TAHSLT
016100 REPORT SECTION.                                                  TAHSLT
016200 RD  RD-CANAL                                                     TAHSLT
016300     LINE LIMIT IS 60                                             TAHSLT
016400     PAGE LIMIT IS 60                                             TAHSLT
016500     HEADING 1                                                    TAHSLT
016600     FIRST DETAIL 4                                                TAHSLT
016700     LAST DETAIL 54                                                TAHSLT
016800     FOOTING 58.                                                   TAHSLT
016900 01  TYPE IS PH.                                                  TAHSLT
017000     02 LINE 1.                                                   TAHSLT
017100        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
017200           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
017300        03 COLUMN  95 PIC X(22) VALUE 'REPORTE MENSUAL/CANAL'.    TAHSLT
017400     02 LINE 2.                                                   TAHSLT
017500        03 COLUMN   1 PIC X(16) VALUE 'CHANNEL'.                  TAHSLT
017600        03 COLUMN  20 PIC X(14) VALUE 'TOTAL TL'.                 TAHSLT
017700        03 COLUMN  40 PIC X(14) VALUE 'TOTAL USD'.                TAHSLT
017800        03 COLUMN  58 PIC X(09) VALUE 'COUNT'.                    TAHSLT
017900        03 COLUMN  68 PIC X(05) VALUE 'PCT'.                      TAHSLT
018000     02 LINE 3.                                                   TAHSLT
018100        03 COLUMN   1 PIC X(75) VALUE ALL '-'.                    TAHSLT
018200 01  DETALLE-CANAL TYPE IS DETAIL.                                TAHSLT
018300     02 LINE IS PLUS 1.                                           TAHSLT
018400        03 COLUMN   1 PIC X(15) SOURCE WKS-RC-NOMBRE.             TAHSLT
018500        03 COLUMN  18 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RC-TOTAL-TL.TAHSLT
018600        03 COLUMN  38 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RC-TOTAL-USD.   TAHSLT
018700        03 COLUMN  56 PIC ZZZ,ZZ9 SOURCE WKS-RC-CONTADOR.        TAHSLT
018800        03 COLUMN  66 PIC ZZ9.99 SOURCE WKS-RC-PORCENTAJE.       TAHSLT
018900 01  TYPE IS RF.                                                  TAHSLT
019000     02 LINE IS PLUS 2.                                           TAHSLT
019100        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
019200           '---- RESUMEN DEL MES ----'.                           TAHSLT
019300     02 LINE IS PLUS 1.                                           TAHSLT
019400        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
019500        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GC-TOTAL-TL.TAHSLT
019600     02 LINE IS PLUS 1.                                           TAHSLT
019700        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
019800        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GC-TOTAL-USD.   TAHSLT
019900     02 LINE IS PLUS 1.                                           TAHSLT
020000        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
020100        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GC-CONTADOR.        TAHSLT
020200     02 LINE IS PLUS 1.                                           TAHSLT
020300        03 COLUMN   1 PIC X(18) VALUE 'CHANNELS        : '.       TAHSLT
020400        03 COLUMN  20 PIC ZZ9 SOURCE WKS-TC-CANT.                TAHSLT
020500******************************************************************TAHSLT
020600*                  MAQUETACION REPORTE ANUAL                     *TAHSLT
020700******************************************************************TAHSLT
020800 RD  RD-ANUAL                                                     TAHSLT
020900     LINE LIMIT IS 60                                             TAHSLT
021000     PAGE LIMIT IS 60                                             TAHSLT
021100     HEADING 1                                                    TAHSLT
021200     FIRST DETAIL 4                                                TAHSLT
021300     LAST DETAIL 54                                                TAHSLT
021400     FOOTING 58.                                                   TAHSLT
021500 01  TYPE IS PH.                                                  TAHSLT
021600     02 LINE 1.                                                   TAHSLT
021700        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
021800           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
021900        03 COLUMN  95 PIC X(20) VALUE 'REPORTE ANUAL'.            TAHSLT
022000     02 LINE 2.                                                   TAHSLT
022100        03 COLUMN   1 PIC X(10) VALUE 'MONTH'.                    TAHSLT
022200        03 COLUMN  14 PIC X(14) VALUE 'TOTAL TL'.                 TAHSLT
022300        03 COLUMN  34 PIC X(14) VALUE 'TOTAL USD'.                TAHSLT
022400        03 COLUMN  52 PIC X(07) VALUE 'COUNT'.                    TAHSLT
022500     02 LINE 3.                                                   TAHSLT
022600        03 COLUMN   1 PIC X(65) VALUE ALL '-'.                    TAHSLT
022700 01  DETALLE-ANUAL TYPE IS DETAIL.                                TAHSLT
022800     02 LINE IS PLUS 1.                                           TAHSLT
022900        03 COLUMN   1 PIC X(09) SOURCE WKS-RA-NOMBRE-MES.         TAHSLT
023000        03 COLUMN  12 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RA-TOTAL-TL.TAHSLT
023100        03 COLUMN  32 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RA-TOTAL-USD.   TAHSLT
023200        03 COLUMN  50 PIC ZZZ,ZZ9 SOURCE WKS-RA-CONTADOR.        TAHSLT
023300 01  TYPE IS RF.                                                  TAHSLT
023400     02 LINE IS PLUS 2.                                           TAHSLT
023500        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
023600           '---- RESUMEN DEL ANIO ----'.                          TAHSLT
023700     02 LINE IS PLUS 1.                                           TAHSLT
023800        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
023900        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GA-TOTAL-TL.TAHSLT
024000     02 LINE IS PLUS 1.                                           TAHSLT
024100        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
024200        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GA-TOTAL-USD.   TAHSLT
024300     02 LINE IS PLUS 1.                                           TAHSLT
024400        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
024500        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GA-CONTADOR.        TAHSLT
024600     02 LINE IS PLUS 1.                                           TAHSLT
024700        03 COLUMN   1 PIC X(18) VALUE 'AVG USD/MONTH   : '.       TAHSLT
024800        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GA-PROMEDIO-USD.TAHSLT
024900 PROCEDURE DIVISION.                                              TAHSLT
025000 000-MAIN SECTION.                                                TAHSLT
025100     PERFORM 105-LEE-PARAMETROS                                   TAHSLT
025200     PERFORM 110-ABRE-ARCHIVOS                                    TAHSLT
025300     PERFORM 300-PROCESA-CANAL                                    TAHSLT
025400     PERFORM 400-PROCESA-ANUAL                                    TAHSLT
025500     PERFORM 900-CIERRA-ARCHIVOS                                  TAHSLT
025600     STOP RUN.                                                    TAHSLT
025700 000-MAIN-E. EXIT.                                                TAHSLT
025800*   LEE TARJETA DE PARAMETROS CON EL ANIO/MES Y EL ANIO A REPORTAR TAHSLT
025900 105-LEE-PARAMETROS SECTION.                                      TAHSLT
026000     ACCEPT WKS-PARM-TARJETA FROM SYSIN.                          TAHSLT
026100 105-LEE-PARAMETROS-E. EXIT.                                      TAHSLT
026200*                 ----- APERTURA DE ARCHIVOS -----                TAHSLT
026300 110-ABRE-ARCHIVOS SECTION.                                       TAHSLT
026400     OPEN INPUT  COB-MAE                                          TAHSLT
026500     OPEN OUTPUT COB-RPT2                                         TAHSLT
026600     IF FS-MAE = 97                                               TAHSLT
026700        MOVE ZEROS TO FS-MAE                                      TAHSLT
026800     END-IF                                                        TAHSLT
026900     IF FS-MAE NOT = 0 OR FS-RPT2 NOT = 0                          TAHSLT
027000        DISPLAY "=============================================="  TAHSLT
027100                UPON CONSOLE                                      TAHSLT
027200        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE COB04RPT "          TAHSLT
027300                UPON CONSOLE                                      TAHSLT
027400        DISPLAY "   FS-MAE: " FS-MAE " FS-RPT2: " FS-RPT2 UPON     TAHSLT
027500                CONSOLE                                           TAHSLT
027600        MOVE 91 TO RETURN-CODE                                    TAHSLT
027700        STOP RUN                                                  TAHSLT
027800     END-IF.                                                       TAHSLT
027900 110-ABRE-ARCHIVOS-E. EXIT.                                       TAHSLT
028000*   REPORTE MENSUAL POR CANAL - UN RENGLON POR CANAL DEL MES      TAHSLT
028100 300-PROCESA-CANAL SECTION.                                       TAHSLT
028200     INITIATE RD-CANAL                                            TAHSLT
028300     MOVE ZEROS TO WKS-TABLA-CANALES WKS-GRAN-CANAL                TAHSLT
028400     READ COB-MAE                                                  TAHSLT
028500          AT END SET FIN-MAE TO TRUE                               TAHSLT
028600     END-READ                                                      TAHSLT
028700     PERFORM 310-EXAMINA-UN-PAGO-CANAL UNTIL FIN-MAE                TAHSLT
028800     PERFORM 320-ORDENA-CANALES-POR-USD                            TAHSLT
028900     PERFORM 330-EMITE-CANALES                                     TAHSLT
029000     TERMINATE RD-CANAL                                           TAHSLT
029100     CLOSE COB-MAE                                                TAHSLT
029200     OPEN INPUT COB-MAE                                           TAHSLT
029300     MOVE ZEROS TO WKS-FIN-MAE.                                   TAHSLT
029400 300-PROCESA-CANAL-E. EXIT.                                       TAHSLT
029500 310-EXAMINA-UN-PAGO-CANAL SECTION.                               TAHSLT
029600     IF WKS-MP-FEC-ANIO = WKS-PARM-ANIO-MC AND                     TAHSLT
029700        WKS-MP-FEC-MES  = WKS-PARM-MES-MC                          TAHSLT
029800        PERFORM 315-ACUMULA-CANAL                                  TAHSLT
029900     END-IF                                                        TAHSLT
030000     READ COB-MAE                                                  TAHSLT
030100          AT END SET FIN-MAE TO TRUE                               TAHSLT
030200     END-READ.                                                     TAHSLT
030300 310-EXAMINA-UN-PAGO-CANAL-E. EXIT.                               TAHSLT
030400 315-ACUMULA-CANAL SECTION.                                       TAHSLT
030500     MOVE 0 TO WKS-ENCONTRADO                                      TAHSLT
030600     SET WKS-CANAL-IDX TO 1                                        TAHSLT
030700     SEARCH WKS-TABLA-CANAL                                        TAHSLT
030800        AT END CONTINUE                                           TAHSLT
030900        WHEN WKS-TC-NOMBRE (WKS-CANAL-IDX) = WKS-MP-CANAL          TAHSLT
031000           SET CANAL-ENCONTRADO TO TRUE                            TAHSLT
031100     END-SEARCH                                                    TAHSLT
031200     IF CANAL-ENCONTRADO                                           TAHSLT
031300        ADD WKS-MP-MONTO-TL  TO WKS-TC-TOTAL-TL (WKS-CANAL-IDX)    TAHSLT
031400        ADD WKS-MP-MONTO-USD TO WKS-TC-TOTAL-USD (WKS-CANAL-IDX)   TAHSLT
031500        ADD 1 TO WKS-TC-CONTADOR (WKS-CANAL-IDX)                   TAHSLT
031600     ELSE                                                          TAHSLT
031700        IF WKS-TC-CANT < 20                                        TAHSLT
031800           ADD 1 TO WKS-TC-CANT                                    TAHSLT
031900           MOVE WKS-MP-CANAL    TO WKS-TC-NOMBRE (WKS-TC-CANT)     TAHSLT
032000           MOVE WKS-MP-MONTO-TL TO WKS-TC-TOTAL-TL (WKS-TC-CANT)   TAHSLT
032100           MOVE WKS-MP-MONTO-USD TO WKS-TC-TOTAL-USD (WKS-TC-CANT)TAHSLT
032200           MOVE 1 TO WKS-TC-CONTADOR (WKS-TC-CANT)                TAHSLT
032300        END-IF                                                     TAHSLT
032400     END-IF                                                        TAHSLT
032500     ADD WKS-MP-MONTO-TL  TO WKS-GC-TOTAL-TL                       TAHSLT
032600     ADD WKS-MP-MONTO-USD TO WKS-GC-TOTAL-USD                      TAHSLT
032700     ADD 1 TO WKS-GC-CONTADOR.                                     TAHSLT
032800 315-ACUMULA-CANAL-E. EXIT.                                       TAHSLT
032900*   ORDENAMIENTO EN MEMORIA DE LA TABLA DE CANALES (BURBUJA)      TAHSLT
033000*   POR MONTO USD DESCENDENTE, REGLA DE NEGOCIO No. 6.            TAHSLT
033100 320-ORDENA-CANALES-POR-USD SECTION.                              TAHSLT
033200     IF WKS-TC-CANT > 1                                           TAHSLT
033300        PERFORM 325-CICLO-EXTERNO                                 TAHSLT
033400                VARYING WKS-SUB-I FROM 1 BY 1                      TAHSLT
033500                UNTIL WKS-SUB-I >= WKS-TC-CANT                     TAHSLT
033600     END-IF.                                                       TAHSLT
033700 320-ORDENA-CANALES-POR-USD-E. EXIT.                              TAHSLT
033800 325-CICLO-EXTERNO SECTION.                                       TAHSLT
033900     PERFORM 328-COMPARA-E-INTERCAMBIA                            TAHSLT
034000             VARYING WKS-SUB-J FROM 1 BY 1                         TAHSLT
034100             UNTIL WKS-SUB-J > WKS-TC-CANT - WKS-SUB-I.            TAHSLT
034200 325-CICLO-EXTERNO-E. EXIT.                                       TAHSLT
034300 328-COMPARA-E-INTERCAMBIA SECTION.                               TAHSLT
034400     IF WKS-TC-TOTAL-USD (WKS-SUB-J) <                            TAHSLT
034500        WKS-TC-TOTAL-USD (WKS-SUB-J + 1)                           TAHSLT
034600        MOVE WKS-TABLA-CANAL (WKS-SUB-J)     TO WKS-CANAL-AUX      TAHSLT
034700        MOVE WKS-TABLA-CANAL (WKS-SUB-J + 1) TO                   TAHSLT
034800                                         WKS-TABLA-CANAL (WKS-SUB-J)TAHSLT
034900        MOVE WKS-CANAL-AUX TO WKS-TABLA-CANAL (WKS-SUB-J + 1)      TAHSLT
035000     END-IF.                                                       TAHSLT
035100 328-COMPARA-E-INTERCAMBIA-E. EXIT.                               TAHSLT
035200*   EMITE UN RENGLON DE DETALLE POR CADA CANAL YA ORDENADO        TAHSLT
035300 330-EMITE-CANALES SECTION.                                       TAHSLT
035400     IF WKS-TC-CANT > 0                                           TAHSLT
035500        PERFORM 335-EMITE-UN-CANAL                                TAHSLT
035600                VARYING WKS-SUB-I FROM 1 BY 1                      TAHSLT
035700                UNTIL WKS-SUB-I > WKS-TC-CANT                      TAHSLT
035800     END-IF.                                                       TAHSLT
035900 330-EMITE-CANALES-E. EXIT.                                       TAHSLT
036000 335-EMITE-UN-CANAL SECTION.                                      TAHSLT
036100     MOVE WKS-TC-NOMBRE   (WKS-SUB-I) TO WKS-RC-NOMBRE            TAHSLT
036200     MOVE WKS-TC-TOTAL-TL (WKS-SUB-I) TO WKS-RC-TOTAL-TL          TAHSLT
036300     MOVE WKS-TC-TOTAL-USD(WKS-SUB-I) TO WKS-RC-TOTAL-USD         TAHSLT
036400     MOVE WKS-TC-CONTADOR (WKS-SUB-I) TO WKS-RC-CONTADOR          TAHSLT
036500     IF WKS-GC-TOTAL-USD = 0                                       TAHSLT
036600        MOVE 0 TO WKS-RC-PORCENTAJE                                TAHSLT
036700     ELSE                                                          TAHSLT
036800        COMPUTE WKS-RC-PORCENTAJE ROUNDED =                       TAHSLT
036900           (WKS-TC-TOTAL-USD (WKS-SUB-I) / WKS-GC-TOTAL-USD) * 100 TAHSLT
037000     END-IF                                                        TAHSLT
037100     GENERATE DETALLE-CANAL.                                      TAHSLT
037200 335-EMITE-UN-CANAL-E. EXIT.                                      TAHSLT
037300*   REPORTE ANUAL - UN RENGLON POR MES CON PAGOS EN EL ANIO        TAHSLT
037400 400-PROCESA-ANUAL SECTION.                                       TAHSLT
037500     INITIATE RD-ANUAL                                            TAHSLT
037600     SET ES-PRIMER-GRUPO TO TRUE                                  TAHSLT
037700     MOVE ZEROS TO WKS-GRAN-ANUAL                                 TAHSLT
037800     READ COB-MAE                                                 TAHSLT
037900          AT END SET FIN-MAE TO TRUE                               TAHSLT
038000     END-READ                                                      TAHSLT
038100     PERFORM 410-ACUMULA-UN-PAGO-MES UNTIL FIN-MAE                 TAHSLT
038200     IF NOT ES-PRIMER-GRUPO                                        TAHSLT
038300        PERFORM 420-CIERRA-GRUPO-MES                               TAHSLT
038400     END-IF                                                        TAHSLT
038500     COMPUTE WKS-GA-PROMEDIO-USD ROUNDED = WKS-GA-TOTAL-USD / 12  TAHSLT
038600     TERMINATE RD-ANUAL.                                          TAHSLT
038700 400-PROCESA-ANUAL-E. EXIT.                                       TAHSLT
038800 410-ACUMULA-UN-PAGO-MES SECTION.                                 TAHSLT
038900     IF WKS-MP-FEC-ANIO = WKS-PARM-ANIO-AN                         TAHSLT
039000        IF ES-PRIMER-GRUPO                                         TAHSLT
039100           MOVE WKS-MP-FEC-MES TO WKS-MES-NUMERO                   TAHSLT
039200           SET NO-ES-PRIMER-GRUPO TO TRUE                          TAHSLT
039300        ELSE                                                       TAHSLT
039400           IF WKS-MP-FEC-MES NOT = WKS-MES-NUMERO                  TAHSLT
039500              PERFORM 420-CIERRA-GRUPO-MES                         TAHSLT
039600              MOVE WKS-MP-FEC-MES TO WKS-MES-NUMERO                TAHSLT
039700           END-IF                                                  TAHSLT
039800        END-IF                                                     TAHSLT
039900        ADD WKS-MP-MONTO-TL  TO WKS-MES-TOTAL-TL                   TAHSLT
040000        ADD WKS-MP-MONTO-USD TO WKS-MES-TOTAL-USD                  TAHSLT
040100        ADD 1 TO WKS-MES-CONTADOR                                 TAHSLT
040200     END-IF                                                        TAHSLT
040300     READ COB-MAE                                                  TAHSLT
040400          AT END SET FIN-MAE TO TRUE                               TAHSLT
040500     END-READ.                                                     TAHSLT
040600 410-ACUMULA-UN-PAGO-MES-E. EXIT.                                 TAHSLT
040700 420-CIERRA-GRUPO-MES SECTION.                                    TAHSLT
040800     MOVE WKS-NOM-MES (WKS-MES-NUMERO) TO WKS-RA-NOMBRE-MES        TAHSLT
040900     MOVE WKS-MES-TOTAL-TL   TO WKS-RA-TOTAL-TL                    TAHSLT
041000     MOVE WKS-MES-TOTAL-USD  TO WKS-RA-TOTAL-USD                   TAHSLT
041100     MOVE WKS-MES-CONTADOR   TO WKS-RA-CONTADOR                    TAHSLT
041200     ADD WKS-MES-TOTAL-TL    TO WKS-GA-TOTAL-TL                    TAHSLT
041300     ADD WKS-MES-TOTAL-USD   TO WKS-GA-TOTAL-USD                   TAHSLT
041400     ADD WKS-MES-CONTADOR    TO WKS-GA-CONTADOR                    TAHSLT
041500     GENERATE DETALLE-ANUAL                                        TAHSLT
041600     MOVE ZEROS TO WKS-MES-TOTAL-TL WKS-MES-TOTAL-USD               TAHSLT
041700                   WKS-MES-CONTADOR.                               TAHSLT
041800 420-CIERRA-GRUPO-MES-E. EXIT.                                    TAHSLT
041900 900-CIERRA-ARCHIVOS SECTION.                                     TAHSLT
042000     CLOSE COB-MAE COB-RPT2.                                      TAHSLT
042100 900-CIERRA-ARCHIVOS-E. EXIT.                                     TAHSLT
