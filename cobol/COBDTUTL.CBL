000100******************************************************************TAHSLT
000200* FECHA       : 15/02/1986                                       *TAHSLT
000300* PROGRAMADOR : MARIO ALBERTO CASTILLO LUNA                      *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COBDTUTL                                        *TAHSLT
000600* TIPO        : SUBRUTINA (CALL)                                *TAHSLT
000700* DESCRIPCION : RUTINA DE FECHAS COMUN PARA LA COBRANZA.  RECIBE*TAHSLT
000800*             : UN CODIGO DE FUNCION Y RESUELVE, SEGUN EL CASO: *TAHSLT
000900*             : 'PF' - INTERPRETA LA FECHA CRUDA DE IMPORTACION *TAHSLT
001000*             :        (SERIAL DE HOJA DE CALCULO, ISO O        *TAHSLT
001100*             :        REGIONAL) Y REGRESA AAAAMMDD.            *TAHSLT
001200*             : 'DH' - REGRESA EL DIA HABIL ANTERIOR (RESTA UN  *TAHSLT
001300*             :        DIA Y SALTA SABADO/DOMINGO).             *TAHSLT
001400*             : 'SI' - REGRESA ANIO ISO Y SEMANA ISO (LUNES A   *TAHSLT
001500*             :        DOMINGO, SEMANA 1 = LA QUE CONTIENE EL   *TAHSLT
001600*             :        PRIMER JUEVES DEL ANIO).                 *TAHSLT
001700* ARCHIVOS    : NO APLICA - SUBRUTINA DE CALCULO EN MEMORIA      *TAHSLT
001800* PROGRAMA(S) : LLAMADA POR COB01VAL, COB02ENR Y COB03RPT        *TAHSLT
001900******************************************************************TAHSLT
002000*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
002100******************************************************************TAHSLT
002200* 15/02/1986  MACL  SOLICITUD EDR-1190  CREACION ORIGINAL        *TAHSLT
002300* 03/08/1987  MACL  EDR-1204 SE AGREGA CALCULO DE DIA HABIL      *TAHSLT
002400*             ANTERIOR PARA LA RUTINA DE TASA DE CAMBIO.         *TAHSLT
002500* 02/09/1998  RAMG  REVISION PROYECTO Y2K - SE CONFIRMA QUE      *TAHSLT
002600*             WKS-FECHA YA MANEJA ANIO DE 4 POSICIONES.          *TAHSLT
002700* 19/01/1999  RAMG  AJUSTE Y2K - TABLA DE BISIESTOS VALIDADA     *TAHSLT
002800*             PARA EL CAMBIO DE SIGLO (ANIO 2000 SI BISIESTO).   *TAHSLT
002900* 30/07/2022  EDRD  EDR-2231 SE AGREGA CALCULO DE SEMANA ISO     *TAHSLT
003000*             PARA EL REPORTE SEMANAL DE COBRANZA.               *TAHSLT
003100* 14/06/2024  EDRD  TICKET EDR-7741 SE ADAPTA RUTINA GENERAL DE  *TAHSLT
003200*             FECHAS (ANTES DE TARJETA DE CREDITO) PARA EL       *TAHSLT
003300*             PROYECTO DE COBRANZA TAHSILAT.                    *TAHSLT
003400* 22/06/2024  EDRD  EDR-7741 SE ELIMINA USO DE FUNCIONES         *TAHSLT
003500*             INTRINSECAS DE FECHA; SE DEJA TODO A BASE DE LA    *TAHSLT
003600*             TABLA DIA-FIN-MES Y CONTEO DE DIAS DESDE 1900.     *TAHSLT
003650* 30/07/2024  EDRD  EDR-7788 LA PRUEBA DE SERIAL RECHAZABA       *TAHSLT
003660*             CUALQUIER VALOR CON PARTE DECIMAL (EJ. 45000.5) Y  *TAHSLT
003670*             EL RENGLON CAIA A REGIONAL Y SE MARCABA INVALIDO;  *TAHSLT
003680*             AHORA SE LOCALIZA EL PUNTO Y SOLO SE PRUEBA/CONVIERTE*TAHSLT
003690*             LA PARTE ENTERA, TAL COMO YA DECIA EL COMENTARIO.  *TAHSLT
003691* 05/08/2024  EDRD  EDR-7802 200-DIA-HABIL-ANTERIOR NO VOLVIA A   *TAHSLT
003692*             SACAR EL DIA DE LA SEMANA ANTES DE LA PRUEBA DEL   *TAHSLT
003693*             PERFORM...UNTIL; QUEDABA CON EL WKS-DOW DE LA      *TAHSLT
003694*             LLAMADA ANTERIOR Y EL FALLBACK DE DIA HABIL PODIA   *TAHSLT
003695*             REGRESAR SABADO O DOMINGO.  SE AGREGA PERFORM       *TAHSLT
003696*             930-DIA-SEMANA ANTES DE ENTRAR AL CICLO.          *TAHSLT
003697* 05/08/2024  EDRD  EDR-7802 SE PASAN VARIOS CONTADORES Y       *TAHSLT
003698*             BANDERAS DE TRABAJO (WKS-SUBI, WKS-CONTADOR-DIAS,  *TAHSLT
003699*             WKS-DOW, WKS-INTENTOS-DH, ...) A NIVEL 77.         *TAHSLT
003701* 09/08/2024  EDRD  EDR-7802 110-PRUEBA-SERIAL QUEDABA UN DIA    *TAHSLT
003702*             ADELANTADO: EL SERIAL DE HOJA DE CALCULO CUENTA    *TAHSLT
003703*             DESDE EL 30/12/1899 PERO SE PASABA DIRECTO A       *TAHSLT
003704*             900-DIAS-A-FECHA, QUE CUENTA DESDE EL 01/01/1900.  *TAHSLT
003705*             SE RESTA 1 AL SERIAL ANTES DE CONVERTIR Y SE       *TAHSLT
003706*             ATIENDE COMO CASO ESPECIAL EL SERIAL 1 (31/12/1899)*TAHSLT
003707*             QUE QUEDA FUERA DEL RANGO DE ANIOS QUE SABE        *TAHSLT
003708*             RESOLVER LA RUTINA (SOLO CUENTA DESDE 1900).  SE   *TAHSLT
003709*             REVISO QUE 930-DIA-SEMANA NO SE VE AFECTADA: SIGUE *TAHSLT
003710*             USANDO WKS-CONTADOR-DIAS EN SU ANCLA ORIGINAL      *TAHSLT
003711*             (01/01/1900 = 1 = LUNES); SOLO CAMBIO LA FORMA EN  *TAHSLT
003712*             QUE 110-PRUEBA-SERIAL TRADUCE EL SERIAL EXTERNO A  *TAHSLT
003713*             ESE CONTADOR.                                      *TAHSLT
003714* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
003715*             WKS-MODO-ESTRICTO: NUNCA SE PROBABA EN NINGUN      *TAHSLT
003716*             PARRAFO DE ESTE NI DE LOS DEMAS PROGRAMAS DE LA    *TAHSLT
003717*             COBRANZA; ERA BANDERA MUERTA.                      *TAHSLT
003720******************************************************************TAHSLT
003800 IDENTIFICATION DIVISION.                                         TAHSLT
003900 PROGRAM-ID. COBDTUTL.                                            TAHSLT
004000 AUTHOR. MARIO ALBERTO CASTILLO LUNA.                             TAHSLT
004100 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
004200 DATE-WRITTEN. 15/02/1986.                                        TAHSLT
004300 DATE-COMPILED.                                                   TAHSLT
004400 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
004500 ENVIRONMENT DIVISION.                                            TAHSLT
004600 CONFIGURATION SECTION.                                           TAHSLT
004700 SPECIAL-NAMES.                                                   TAHSLT
004800     C01 IS TOP-OF-FORM.                                          TAHSLT
005200 DATA DIVISION.                                                   TAHSLT
005300 WORKING-STORAGE SECTION.                                         TAHSLT
005400******************************************************************TAHSLT
005500*          TABLA DE DIAS POR MES (AJUSTADA POR BISIESTO)         *TAHSLT
005600******************************************************************TAHSLT
005700 01  TABLA-DIAS.                                                  TAHSLT
005800     05  FILLER       PIC X(24) VALUE '312831303130313130313031'. TAHSLT
005900 01  F-DIAS REDEFINES TABLA-DIAS.                                 TAHSLT
006000     05  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.                     TAHSLT
006100******************************************************************TAHSLT
006200*               RECURSOS DE TRABAJO Y AUXILIARES                 *TAHSLT
006300******************************************************************TAHSLT
006700 77  WKS-LONGITUD               PIC 9(02) COMP VALUE ZEROS.       TAHSLT
006750 77  WKS-LONG-ENTERA            PIC 9(02) COMP VALUE ZEROS.       TAHSLT
006800 77  WKS-SUBI                   PIC 9(02) COMP VALUE ZEROS.       TAHSLT
006900 01  WKS-ANIO                   PIC 9(04) COMP VALUE ZEROS.       TAHSLT
007000 01  WKS-MES                    PIC 9(02) COMP VALUE ZEROS.       TAHSLT
007100 01  WKS-DIA                    PIC 9(02) COMP VALUE ZEROS.       TAHSLT
007200 01  WKS-ANIO-2                 PIC 9(02) COMP VALUE ZEROS.       TAHSLT
007300 01  WKS-ES-BISIESTO            PIC 9(01) VALUE ZEROS.            TAHSLT
007400     88  SI-ES-BISIESTO                    VALUE 1.               TAHSLT
007500 01  WKS-RESIDUO                PIC 9(04) COMP VALUE ZEROS.       TAHSLT
007600 01  WKS-COCIENTE               PIC 9(08) COMP VALUE ZEROS.       TAHSLT
007700 01  WKS-ANIO-AUX               PIC 9(04) COMP VALUE ZEROS.       TAHSLT
007800 01  WKS-MES-AUX                PIC 9(02) COMP VALUE ZEROS.       TAHSLT
007900 01  WKS-DIAS-ANIO              PIC 9(05) COMP VALUE ZEROS.       TAHSLT
008000 01  WKS-DIAS-RESTANTES         PIC 9(05) COMP VALUE ZEROS.       TAHSLT
008100 01  WKS-DIAS-MES               PIC 9(02) COMP VALUE ZEROS.       TAHSLT
008200 77  WKS-CONTADOR-DIAS          PIC 9(08) COMP VALUE ZEROS.       TAHSLT
008300 77  WKS-DOW                    PIC 9(01) COMP VALUE ZEROS.       TAHSLT
008400     88  WKS-DOW-SABADO                    VALUE 5.                TAHSLT
008500     88  WKS-DOW-DOMINGO                   VALUE 6.                TAHSLT
008600 77  WKS-INTENTOS-DH            PIC 9(01) COMP VALUE ZEROS.       TAHSLT
008650 01  WKS-FLAG-ANIO-OK           PIC 9(01) COMP VALUE ZEROS.       TAHSLT
008660 01  WKS-FLAG-MES-OK            PIC 9(01) COMP VALUE ZEROS.       TAHSLT
008670 01  WKS-DIAS-MENOS-1           PIC 9(08) COMP VALUE ZEROS.       TAHSLT
008700 01  WKS-DIAS-JUEVES            PIC 9(08) COMP VALUE ZEROS.       TAHSLT
008800 01  WKS-DIAS-ENE1              PIC 9(08) COMP VALUE ZEROS.       TAHSLT
008900 01  WKS-FECHA-AUX              PIC 9(08) VALUE ZEROS.            TAHSLT
009000 01  WKS-FECHA-AUX-R REDEFINES WKS-FECHA-AUX.                     TAHSLT
009100     05  WKS-FA-ANIO            PIC 9(04).                        TAHSLT
009200     05  WKS-FA-MES             PIC 9(02).                        TAHSLT
009300     05  WKS-FA-DIA             PIC 9(02).                        TAHSLT
009400 01  WKS-SERIAL-NUM             PIC 9(06) COMP VALUE ZEROS.       TAHSLT
009500 01  WKS-SEP-1                  PIC X(01) VALUE SPACES.           TAHSLT
009600 01  WKS-SEP-2                  PIC X(01) VALUE SPACES.           TAHSLT
009700******************************************************************TAHSLT
009800*               PARAMETROS DE LA SUBRUTINA (LINKAGE)              *TAHSLT
009900******************************************************************TAHSLT
010000 LINKAGE SECTION.                                                 TAHSLT
010100 01  LK-FUNCION                 PIC X(02).                        TAHSLT
010200 01  LK-ENTRADA-1                PIC X(10).                       TAHSLT
010300 01  LK-ENTRADA-1-FECHA REDEFINES LK-ENTRADA-1.                   TAHSLT
010400     05  LK-EF-FECHA            PIC 9(08).                        TAHSLT
010500     05  FILLER                 PIC X(02).                        TAHSLT
010600 01  LK-ENTRADA-2                PIC 9(08).                       TAHSLT
010700 01  LK-SALIDA-FECHA             PIC 9(08).                       TAHSLT
010800 01  LK-SALIDA-2                 PIC 9(04).                       TAHSLT
010900 01  LK-SALIDA-3                 PIC 9(02).                       TAHSLT
011000 01  LK-RETORNO                  PIC 9(02).                       TAHSLT
011100******************************************************************TAHSLT
011200 PROCEDURE DIVISION USING LK-FUNCION LK-ENTRADA-1 LK-ENTRADA-2     TAHSLT
011300                          LK-SALIDA-FECHA LK-SALIDA-2 LK-SALIDA-3  TAHSLT
011400                          LK-RETORNO.                             TAHSLT
011500 000-DESPACHADOR SECTION.                                         TAHSLT
011600     MOVE ZEROS TO LK-RETORNO                                     TAHSLT
011700     EVALUATE LK-FUNCION                                          TAHSLT
011800        WHEN 'PF'                                                 TAHSLT
011900           PERFORM 100-PARSEA-FECHA                               TAHSLT
012000        WHEN 'DH'                                                 TAHSLT
012100           PERFORM 200-DIA-HABIL-ANTERIOR                         TAHSLT
012200        WHEN 'SI'                                                 TAHSLT
012300           PERFORM 300-CALCULA-SEMANA-ISO                         TAHSLT
012400        WHEN OTHER                                                TAHSLT
012500           MOVE 99 TO LK-RETORNO                                  TAHSLT
012600     END-EVALUATE                                                 TAHSLT
012700     GOBACK.                                                      TAHSLT
012800 000-DESPACHADOR-E. EXIT.                                         TAHSLT
012900******************************************************************TAHSLT
013000*    100-PARSEA-FECHA : REGLA DE NEGOCIO 1, ORDEN DE PRIORIDAD:   *TAHSLT
013100*    SERIAL NUMERICO, ISO AAAA-MM-DD, LUEGO FORMATOS REGIONALES.  *TAHSLT
013200******************************************************************TAHSLT
013300 100-PARSEA-FECHA SECTION.                                        TAHSLT
013400     MOVE 99 TO LK-RETORNO                                        TAHSLT
013500     MOVE ZEROS TO LK-SALIDA-FECHA                                TAHSLT
013600     PERFORM 105-CALCULA-LONGITUD                                 TAHSLT
013700     IF WKS-LONGITUD = 0                                          TAHSLT
013800        GO TO 100-PARSEA-FECHA-E                                  TAHSLT
013900     END-IF                                                       TAHSLT
014000     PERFORM 110-PRUEBA-SERIAL                                    TAHSLT
014100     IF LK-RETORNO = 0                                            TAHSLT
014200        GO TO 100-PARSEA-FECHA-E                                  TAHSLT
014300     END-IF                                                       TAHSLT
014400     PERFORM 120-PRUEBA-ISO                                       TAHSLT
014500     IF LK-RETORNO = 0                                            TAHSLT
014600        GO TO 100-PARSEA-FECHA-E                                  TAHSLT
014700     END-IF                                                       TAHSLT
014800     PERFORM 130-PRUEBA-REGIONAL.                                 TAHSLT
014900 100-PARSEA-FECHA-E. EXIT.                                        TAHSLT
015000*    ------------------------------------------------------------ TAHSLT
015100 105-CALCULA-LONGITUD SECTION.                                    TAHSLT
015200     MOVE 10 TO WKS-LONGITUD                                      TAHSLT
015300     PERFORM 106-BUSCA-ESPACIO VARYING WKS-SUBI FROM 10 BY -1     TAHSLT
015400             UNTIL WKS-SUBI = 0.                                  TAHSLT
015500 105-CALCULA-LONGITUD-E. EXIT.                                    TAHSLT
015600 106-BUSCA-ESPACIO SECTION.                                       TAHSLT
015700     IF LK-ENTRADA-1 (WKS-SUBI:1) NOT = SPACE                     TAHSLT
015800        MOVE WKS-SUBI TO WKS-LONGITUD                             TAHSLT
015900        MOVE 0 TO WKS-SUBI                                        TAHSLT
016000     END-IF.                                                      TAHSLT
016100 106-BUSCA-ESPACIO-E. EXIT.                                       TAHSLT
016200*    ------------------------------------------------------------ TAHSLT
016300*    SERIAL DE HOJA DE CALCULO: TODO EL CAMPO SIGNIFICATIVO ES    *TAHSLT
016400*    NUMERICO (PUEDE TRAER PARTE DECIMAL QUE SE IGNORA).          *TAHSLT
016500*    ------------------------------------------------------------ TAHSLT
016600 110-PRUEBA-SERIAL SECTION.                                       TAHSLT
016610     PERFORM 108-BUSCA-PUNTO-DECIMAL                               TAHSLT
016700     IF LK-ENTRADA-1 (1:WKS-LONG-ENTERA) IS NUMERIC                TAHSLT
016800        MOVE LK-ENTRADA-1 (1:WKS-LONG-ENTERA) TO WKS-CONTADOR-DIAS TAHSLT
016810*       EL SERIAL DE HOJA DE CALCULO CUENTA DIAS DESDE EL          TAHSLT
016820*       30/12/1899 (SERIAL 1 = 31/12/1899, SERIAL 2 = 01/01/1900);*TAHSLT
016830*       900-DIAS-A-FECHA CUENTA DESDE EL 01/01/1900 = 1, UN DIA    TAHSLT
016840*       MAS TARDE, ASI QUE SE RESTA 1 ANTES DE CONVERTIR.  EL     *TAHSLT
016850*       SERIAL 1 (31/12/1899) QUEDA FUERA DEL RANGO QUE SABE       TAHSLT
016860*       MANEJAR 900-DIAS-A-FECHA (SOLO CUENTA ANIOS DESDE 1900 EN *TAHSLT
016870*       ADELANTE) Y SE ARMA DIRECTO, SIN PASAR POR LA RUTINA.      TAHSLT
016880        IF WKS-CONTADOR-DIAS = 1                                  TAHSLT
016890           MOVE 1899 TO WKS-FA-ANIO                               TAHSLT
016891           MOVE 12   TO WKS-FA-MES                                TAHSLT
016892           MOVE 31   TO WKS-FA-DIA                                TAHSLT
016893        ELSE                                                       TAHSLT
016894           SUBTRACT 1 FROM WKS-CONTADOR-DIAS                      TAHSLT
016895           PERFORM 900-DIAS-A-FECHA                               TAHSLT
016896        END-IF                                                     TAHSLT
017000        MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                     TAHSLT
017100        MOVE 0 TO LK-RETORNO                                      TAHSLT
017200     END-IF.                                                      TAHSLT
017300 110-PRUEBA-SERIAL-E. EXIT.                                       TAHSLT
017310*    LOCALIZA EL PUNTO DECIMAL DENTRO DEL CAMPO SIGNIFICATIVO;    *TAHSLT
017320*    SI NO HAY PUNTO, LA PARTE ENTERA ES EL CAMPO COMPLETO.       *TAHSLT
017330 108-BUSCA-PUNTO-DECIMAL SECTION.                                 TAHSLT
017340     MOVE WKS-LONGITUD TO WKS-LONG-ENTERA                         TAHSLT
017350     PERFORM 109-PRUEBA-POSICION-PUNTO VARYING WKS-SUBI FROM 1     TAHSLT
017360             BY 1 UNTIL WKS-SUBI > WKS-LONGITUD OR                 TAHSLT
017370                        WKS-LONG-ENTERA NOT = WKS-LONGITUD.        TAHSLT
017380 108-BUSCA-PUNTO-DECIMAL-E. EXIT.                                 TAHSLT
017390 109-PRUEBA-POSICION-PUNTO SECTION.                               TAHSLT
017400     IF LK-ENTRADA-1 (WKS-SUBI:1) = '.'                           TAHSLT
017410        COMPUTE WKS-LONG-ENTERA = WKS-SUBI - 1                    TAHSLT
017420     END-IF.                                                      TAHSLT
017430 109-PRUEBA-POSICION-PUNTO-E. EXIT.                               TAHSLT
017400*    ------------------------------------------------------------ TAHSLT
017500*    ISO AAAA-MM-DD : 10 POSICIONES, GUION EN 5 Y 8.              *TAHSLT
017600*    ------------------------------------------------------------ TAHSLT
017700 120-PRUEBA-ISO SECTION.                                          TAHSLT
017800     IF WKS-LONGITUD = 10                                         TAHSLT
017900        AND LK-ENTRADA-1 (5:1) = '-'                              TAHSLT
018000        AND LK-ENTRADA-1 (8:1) = '-'                              TAHSLT
018100        AND LK-ENTRADA-1 (1:4) IS NUMERIC                         TAHSLT
018200        AND LK-ENTRADA-1 (6:2) IS NUMERIC                         TAHSLT
018300        AND LK-ENTRADA-1 (9:2) IS NUMERIC                         TAHSLT
018400        MOVE LK-ENTRADA-1 (1:4) TO WKS-ANIO                       TAHSLT
018500        MOVE LK-ENTRADA-1 (6:2) TO WKS-MES                        TAHSLT
018600        MOVE LK-ENTRADA-1 (9:2) TO WKS-DIA                        TAHSLT
018700        PERFORM 190-VALIDA-RANGO                                  TAHSLT
018800        IF LK-RETORNO = 0                                         TAHSLT
018900           MOVE WKS-ANIO TO WKS-FA-ANIO                           TAHSLT
019000           MOVE WKS-MES  TO WKS-FA-MES                            TAHSLT
019100           MOVE WKS-DIA  TO WKS-FA-DIA                            TAHSLT
019200           MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                  TAHSLT
019300        END-IF                                                    TAHSLT
019400     END-IF.                                                      TAHSLT
019500 120-PRUEBA-ISO-E. EXIT.                                          TAHSLT
019600*    ------------------------------------------------------------ TAHSLT
019700*    FORMATOS REGIONALES, EN ORDEN DE PRIORIDAD:                  *TAHSLT
019800*    DD/MM/AAAA, DD.MM.AAAA, DD-MM-AAAA, DD/MM/AA, DD.MM.AA,       *TAHSLT
019900*    AAAA/MM/DD.  AAA DE 2 POSICIONES SE ASUME 20AA.               *TAHSLT
020000*    ------------------------------------------------------------ TAHSLT
020100 130-PRUEBA-REGIONAL SECTION.                                     TAHSLT
020200     IF WKS-LONGITUD = 10                                         TAHSLT
020300        MOVE '/' TO WKS-SEP-1                                     TAHSLT
020400        PERFORM 140-PRUEBA-DD-MM-AAAA                             TAHSLT
020500        IF LK-RETORNO = 0 GO TO 130-PRUEBA-REGIONAL-E END-IF       TAHSLT
020600        MOVE '.' TO WKS-SEP-1                                     TAHSLT
020700        PERFORM 140-PRUEBA-DD-MM-AAAA                             TAHSLT
020800        IF LK-RETORNO = 0 GO TO 130-PRUEBA-REGIONAL-E END-IF       TAHSLT
020900        MOVE '-' TO WKS-SEP-1                                     TAHSLT
021000        PERFORM 140-PRUEBA-DD-MM-AAAA                             TAHSLT
022000        IF LK-RETORNO = 0 GO TO 130-PRUEBA-REGIONAL-E END-IF       TAHSLT
022100        PERFORM 160-PRUEBA-AAAA-MM-DD                             TAHSLT
022200        GO TO 130-PRUEBA-REGIONAL-E                               TAHSLT
022300     END-IF                                                       TAHSLT
022400     IF WKS-LONGITUD = 8                                          TAHSLT
022500        MOVE '/' TO WKS-SEP-1                                     TAHSLT
022600        PERFORM 150-PRUEBA-DD-MM-AA                                TAHSLT
022700        IF LK-RETORNO = 0 GO TO 130-PRUEBA-REGIONAL-E END-IF       TAHSLT
022800        MOVE '.' TO WKS-SEP-1                                     TAHSLT
022900        PERFORM 150-PRUEBA-DD-MM-AA                                TAHSLT
023000     END-IF.                                                      TAHSLT
023100 130-PRUEBA-REGIONAL-E. EXIT.                                     TAHSLT
023200 140-PRUEBA-DD-MM-AAAA SECTION.                                   TAHSLT
023300     IF LK-ENTRADA-1 (3:1) = WKS-SEP-1                            TAHSLT
023400        AND LK-ENTRADA-1 (6:1) = WKS-SEP-1                        TAHSLT
023500        AND LK-ENTRADA-1 (1:2) IS NUMERIC                         TAHSLT
023600        AND LK-ENTRADA-1 (4:2) IS NUMERIC                         TAHSLT
023700        AND LK-ENTRADA-1 (7:4) IS NUMERIC                         TAHSLT
023800        MOVE LK-ENTRADA-1 (1:2) TO WKS-DIA                        TAHSLT
023900        MOVE LK-ENTRADA-1 (4:2) TO WKS-MES                        TAHSLT
024000        MOVE LK-ENTRADA-1 (7:4) TO WKS-ANIO                       TAHSLT
024100        PERFORM 190-VALIDA-RANGO                                  TAHSLT
024200        IF LK-RETORNO = 0                                         TAHSLT
024300           MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                  TAHSLT
024400        END-IF                                                    TAHSLT
024500     ELSE                                                         TAHSLT
024600        MOVE 99 TO LK-RETORNO                                     TAHSLT
024700     END-IF.                                                      TAHSLT
024800 140-PRUEBA-DD-MM-AAAA-E. EXIT.                                   TAHSLT
024900 150-PRUEBA-DD-MM-AA SECTION.                                     TAHSLT
025000     IF LK-ENTRADA-1 (3:1) = WKS-SEP-1                            TAHSLT
025100        AND LK-ENTRADA-1 (6:1) = WKS-SEP-1                        TAHSLT
025200        AND LK-ENTRADA-1 (1:2) IS NUMERIC                         TAHSLT
025300        AND LK-ENTRADA-1 (4:2) IS NUMERIC                         TAHSLT
025400        AND LK-ENTRADA-1 (7:2) IS NUMERIC                         TAHSLT
025500        MOVE LK-ENTRADA-1 (1:2) TO WKS-DIA                        TAHSLT
025600        MOVE LK-ENTRADA-1 (4:2) TO WKS-MES                        TAHSLT
025700        MOVE LK-ENTRADA-1 (7:2) TO WKS-ANIO-2                     TAHSLT
025800        COMPUTE WKS-ANIO = 2000 + WKS-ANIO-2                      TAHSLT
025900        PERFORM 190-VALIDA-RANGO                                  TAHSLT
026000        IF LK-RETORNO = 0                                         TAHSLT
026100           MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                  TAHSLT
026200        END-IF                                                    TAHSLT
026300     ELSE                                                         TAHSLT
026400        MOVE 99 TO LK-RETORNO                                     TAHSLT
026500     END-IF.                                                      TAHSLT
026600 150-PRUEBA-DD-MM-AA-E. EXIT.                                     TAHSLT
026700 160-PRUEBA-AAAA-MM-DD SECTION.                                   TAHSLT
026800     IF LK-ENTRADA-1 (5:1) = '/'                                  TAHSLT
026900        AND LK-ENTRADA-1 (8:1) = '/'                              TAHSLT
027000        AND LK-ENTRADA-1 (1:4) IS NUMERIC                         TAHSLT
027100        AND LK-ENTRADA-1 (6:2) IS NUMERIC                         TAHSLT
027200        AND LK-ENTRADA-1 (9:2) IS NUMERIC                         TAHSLT
027300        MOVE LK-ENTRADA-1 (1:4) TO WKS-ANIO                       TAHSLT
027400        MOVE LK-ENTRADA-1 (6:2) TO WKS-MES                        TAHSLT
027500        MOVE LK-ENTRADA-1 (9:2) TO WKS-DIA                        TAHSLT
027600        PERFORM 190-VALIDA-RANGO                                  TAHSLT
027700        IF LK-RETORNO = 0                                         TAHSLT
027800           MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                  TAHSLT
027900        END-IF                                                    TAHSLT
028000     ELSE                                                         TAHSLT
028100        MOVE 99 TO LK-RETORNO                                     TAHSLT
028200     END-IF.                                                      TAHSLT
028300 160-PRUEBA-AAAA-MM-DD-E. EXIT.                                   TAHSLT
028400*    ------------------------------------------------------------ TAHSLT
028500*    VALIDA RANGO 1900-2100 / MES 1-12 / DIA 1-31 Y ARMA LA       *TAHSLT
028600*    FECHA DE SALIDA EN WKS-FECHA-AUX (AAAAMMDD).                 *TAHSLT
028700*    ------------------------------------------------------------ TAHSLT
028800 190-VALIDA-RANGO SECTION.                                        TAHSLT
028900     MOVE 99 TO LK-RETORNO                                        TAHSLT
029000     IF WKS-ANIO >= 1900 AND WKS-ANIO <= 2100                     TAHSLT
029100        AND WKS-MES >= 1 AND WKS-MES <= 12                        TAHSLT
029200        AND WKS-DIA >= 1 AND WKS-DIA <= 31                        TAHSLT
029300        MOVE WKS-ANIO TO WKS-FA-ANIO                              TAHSLT
029400        MOVE WKS-MES  TO WKS-FA-MES                               TAHSLT
029500        MOVE WKS-DIA  TO WKS-FA-DIA                               TAHSLT
029600        MOVE 0 TO LK-RETORNO                                       TAHSLT
029700     END-IF.                                                      TAHSLT
029800 190-VALIDA-RANGO-E. EXIT.                                        TAHSLT
029900******************************************************************TAHSLT
030000*    200-DIA-HABIL-ANTERIOR : REGLA DE NEGOCIO 2.  RESTA UN DIA   *TAHSLT
030100*    A LA FECHA RECIBIDA Y, SI CAE SABADO O DOMINGO, SIGUE        *TAHSLT
030200*    RESTANDO HASTA CAER EN DIA HABIL.                            *TAHSLT
030300******************************************************************TAHSLT
030400 200-DIA-HABIL-ANTERIOR SECTION.                                  TAHSLT
030500     MOVE LK-EF-FECHA TO WKS-FECHA-AUX                            TAHSLT
030600     PERFORM 910-FECHA-A-DIAS                                     TAHSLT
030700     SUBTRACT 1 FROM WKS-CONTADOR-DIAS                            TAHSLT
030800     MOVE 0 TO WKS-INTENTOS-DH                                    TAHSLT
030820*    PERFORM...UNTIL PRUEBA ANTES DE ENTRAR; SE SACA EL DIA DE LA *TAHSLT
030830*    SEMANA DE ESTA FECHA ANTES DE LA PRUEBA PARA NO EVALUAR CON  *TAHSLT
030840*    WKS-DOW DE UNA FECHA ANTERIOR (DE OTRA CORRIDA DEL PROGRAMA).*TAHSLT
030850     PERFORM 930-DIA-SEMANA                                       TAHSLT
030900     PERFORM 210-SALTA-FIN-SEMANA UNTIL WKS-INTENTOS-DH > 5        TAHSLT
031000                OR NOT WKS-DOW-SABADO AND NOT WKS-DOW-DOMINGO      TAHSLT
031100     PERFORM 900-DIAS-A-FECHA                                     TAHSLT
031200     MOVE WKS-FECHA-AUX TO LK-SALIDA-FECHA                        TAHSLT
031300     MOVE 0 TO LK-RETORNO.                                        TAHSLT
031400 200-DIA-HABIL-ANTERIOR-E. EXIT.                                  TAHSLT
031500 210-SALTA-FIN-SEMANA SECTION.                                     TAHSLT
031600     PERFORM 930-DIA-SEMANA                                       TAHSLT
031700     IF WKS-DOW-SABADO OR WKS-DOW-DOMINGO                         TAHSLT
031800        SUBTRACT 1 FROM WKS-CONTADOR-DIAS                         TAHSLT
031900        ADD 1 TO WKS-INTENTOS-DH                                  TAHSLT
032000     END-IF.                                                      TAHSLT
032100 210-SALTA-FIN-SEMANA-E. EXIT.                                     TAHSLT
032200******************************************************************TAHSLT
032300*    300-CALCULA-SEMANA-ISO : REGLA DE NEGOCIO 5.  SEMANA 1 ES LA *TAHSLT
032400*    QUE CONTIENE EL PRIMER JUEVES DEL ANIO (ISO-8601).           *TAHSLT
032500******************************************************************TAHSLT
032600 300-CALCULA-SEMANA-ISO SECTION.                                  TAHSLT
032700     MOVE LK-EF-FECHA TO WKS-FECHA-AUX                            TAHSLT
032800     PERFORM 910-FECHA-A-DIAS                                     TAHSLT
032900     PERFORM 930-DIA-SEMANA                                       TAHSLT
033000*        JUEVES DE LA SEMANA QUE CONTIENE LA FECHA RECIBIDA        TAHSLT
033100     COMPUTE WKS-DIAS-JUEVES = WKS-CONTADOR-DIAS + (3 - WKS-DOW)  TAHSLT
033200     MOVE WKS-DIAS-JUEVES TO WKS-CONTADOR-DIAS                     TAHSLT
033300     PERFORM 900-DIAS-A-FECHA                                     TAHSLT
033400*        EL ANIO ISO ES EL ANIO CALENDARIO DE ESE JUEVES           TAHSLT
033500     MOVE WKS-FA-ANIO TO LK-SALIDA-2                              TAHSLT
033400*        DIAS TRANSCURRIDOS HASTA EL 1 DE ENERO DE ESE MISMO ANIO TAHSLT
033900     MOVE 1 TO WKS-FA-MES                                         TAHSLT
034000     MOVE 1 TO WKS-FA-DIA                                         TAHSLT
034200     PERFORM 910-FECHA-A-DIAS                                     TAHSLT
034300     MOVE WKS-CONTADOR-DIAS TO WKS-DIAS-ENE1                      TAHSLT
034400     COMPUTE LK-SALIDA-3 = ((WKS-DIAS-JUEVES - WKS-DIAS-ENE1) / 7)TAHSLT
034500                            + 1                                   TAHSLT
034600     MOVE 0 TO LK-RETORNO.                                        TAHSLT
034700 300-CALCULA-SEMANA-ISO-E. EXIT.                                  TAHSLT
034800******************************************************************TAHSLT
034900*    900-DIAS-A-FECHA / 910-FECHA-A-DIAS : CONVIERTEN ENTRE       *TAHSLT
035000*    AAAAMMDD (WKS-FECHA-AUX) Y UN CONTADOR ABSOLUTO DE DIAS      *TAHSLT
035100*    DESDE EL 01/01/1900 (WKS-CONTADOR-DIAS), SIN USAR FUNCIONES  *TAHSLT
035200*    INTRINSECAS - SOLO LA TABLA DIA-FIN-MES Y ARITMETICA ENTERA. *TAHSLT
035300******************************************************************TAHSLT
035400 910-FECHA-A-DIAS SECTION.                                        TAHSLT
035500     MOVE ZEROS TO WKS-CONTADOR-DIAS                              TAHSLT
035600     MOVE 1900 TO WKS-ANIO-AUX                                    TAHSLT
035700     PERFORM 912-SUMA-ANIOS-COMPLETOS                             TAHSLT
035800             UNTIL WKS-ANIO-AUX = WKS-FA-ANIO                      TAHSLT
035900     MOVE 1 TO WKS-MES-AUX                                        TAHSLT
036000     PERFORM 914-SUMA-MESES-COMPLETOS                             TAHSLT
036100             UNTIL WKS-MES-AUX = WKS-FA-MES                       TAHSLT
036200     ADD WKS-FA-DIA TO WKS-CONTADOR-DIAS.                         TAHSLT
036300 910-FECHA-A-DIAS-E. EXIT.                                        TAHSLT
036400 912-SUMA-ANIOS-COMPLETOS SECTION.                                 TAHSLT
036500     MOVE WKS-ANIO-AUX TO WKS-ANIO                                TAHSLT
036600     PERFORM 920-PRUEBA-BISIESTO                                   TAHSLT
036700     IF SI-ES-BISIESTO                                            TAHSLT
036800        ADD 366 TO WKS-CONTADOR-DIAS                              TAHSLT
036900     ELSE                                                         TAHSLT
037000        ADD 365 TO WKS-CONTADOR-DIAS                              TAHSLT
037100     END-IF                                                       TAHSLT
037200     ADD 1 TO WKS-ANIO-AUX.                                       TAHSLT
037300 912-SUMA-ANIOS-COMPLETOS-E. EXIT.                                TAHSLT
037400 914-SUMA-MESES-COMPLETOS SECTION.                                TAHSLT
037500     MOVE DIA-FIN-MES (WKS-MES-AUX) TO WKS-DIAS-MES               TAHSLT
037600     IF WKS-MES-AUX = 2                                           TAHSLT
037700        MOVE WKS-FA-ANIO TO WKS-ANIO                              TAHSLT
037800        PERFORM 920-PRUEBA-BISIESTO                               TAHSLT
037900        IF SI-ES-BISIESTO                                         TAHSLT
038000           MOVE 29 TO WKS-DIAS-MES                                TAHSLT
038100        END-IF                                                    TAHSLT
038200     END-IF                                                       TAHSLT
038300     ADD WKS-DIAS-MES TO WKS-CONTADOR-DIAS                        TAHSLT
038400     ADD 1 TO WKS-MES-AUX.                                        TAHSLT
038500 914-SUMA-MESES-COMPLETOS-E. EXIT.                                TAHSLT
038600 920-PRUEBA-BISIESTO SECTION.                                      TAHSLT
038700     MOVE 0 TO WKS-ES-BISIESTO                                    TAHSLT
038800     DIVIDE WKS-ANIO BY 4 GIVING WKS-COCIENTE                      TAHSLT
038900             REMAINDER WKS-RESIDUO                                TAHSLT
039000     IF WKS-RESIDUO = 0                                            TAHSLT
039100        MOVE 1 TO WKS-ES-BISIESTO                                 TAHSLT
039200        DIVIDE WKS-ANIO BY 100 GIVING WKS-COCIENTE                 TAHSLT
039300                REMAINDER WKS-RESIDUO                             TAHSLT
039400        IF WKS-RESIDUO = 0                                         TAHSLT
039500           MOVE 0 TO WKS-ES-BISIESTO                              TAHSLT
039600           DIVIDE WKS-ANIO BY 400 GIVING WKS-COCIENTE              TAHSLT
039700                   REMAINDER WKS-RESIDUO                          TAHSLT
039800           IF WKS-RESIDUO = 0                                      TAHSLT
039900              MOVE 1 TO WKS-ES-BISIESTO                           TAHSLT
040000           END-IF                                                 TAHSLT
040100        END-IF                                                    TAHSLT
040200     END-IF.                                                      TAHSLT
040300 920-PRUEBA-BISIESTO-E. EXIT.                                      TAHSLT
040400 900-DIAS-A-FECHA SECTION.                                        TAHSLT
040500     MOVE WKS-CONTADOR-DIAS TO WKS-DIAS-RESTANTES                TAHSLT
040600     MOVE 1900 TO WKS-ANIO-AUX                                    TAHSLT
040700     MOVE 0 TO WKS-FLAG-ANIO-OK                                   TAHSLT
040800     PERFORM 902-RESTA-ANIOS-COMPLETOS                            TAHSLT
040900             UNTIL WKS-FLAG-ANIO-OK = 1                           TAHSLT
041000     MOVE WKS-ANIO-AUX TO WKS-FA-ANIO                             TAHSLT
041100     MOVE 1 TO WKS-MES-AUX                                        TAHSLT
041200     MOVE 0 TO WKS-FLAG-MES-OK                                    TAHSLT
041300     PERFORM 904-RESTA-MESES-COMPLETOS                            TAHSLT
041400             UNTIL WKS-FLAG-MES-OK = 1                            TAHSLT
041500     MOVE WKS-MES-AUX TO WKS-FA-MES                               TAHSLT
041600     MOVE WKS-DIAS-RESTANTES TO WKS-FA-DIA.                       TAHSLT
041700 900-DIAS-A-FECHA-E. EXIT.                                        TAHSLT
041800 902-RESTA-ANIOS-COMPLETOS SECTION.                                TAHSLT
041900     MOVE WKS-ANIO-AUX TO WKS-ANIO                                TAHSLT
042000     PERFORM 920-PRUEBA-BISIESTO                                   TAHSLT
042100     IF SI-ES-BISIESTO                                            TAHSLT
042200        MOVE 366 TO WKS-DIAS-ANIO                                 TAHSLT
042300     ELSE                                                         TAHSLT
042400        MOVE 365 TO WKS-DIAS-ANIO                                 TAHSLT
042500     END-IF                                                       TAHSLT
042600     IF WKS-DIAS-ANIO > WKS-DIAS-RESTANTES                        TAHSLT
042700        MOVE 1 TO WKS-FLAG-ANIO-OK                                TAHSLT
042800     ELSE                                                         TAHSLT
042900        SUBTRACT WKS-DIAS-ANIO FROM WKS-DIAS-RESTANTES            TAHSLT
043000        ADD 1 TO WKS-ANIO-AUX                                     TAHSLT
043100     END-IF.                                                      TAHSLT
043500 902-RESTA-ANIOS-COMPLETOS-E. EXIT.                               TAHSLT
043600 904-RESTA-MESES-COMPLETOS SECTION.                                TAHSLT
043700     MOVE DIA-FIN-MES (WKS-MES-AUX) TO WKS-DIAS-MES               TAHSLT
043800     IF WKS-MES-AUX = 2                                           TAHSLT
043900        MOVE WKS-ANIO-AUX TO WKS-ANIO                             TAHSLT
044000        PERFORM 920-PRUEBA-BISIESTO                               TAHSLT
044100        IF SI-ES-BISIESTO                                         TAHSLT
044200           MOVE 29 TO WKS-DIAS-MES                                TAHSLT
044300        END-IF                                                    TAHSLT
044400     END-IF                                                       TAHSLT
044500     IF WKS-DIAS-MES < WKS-DIAS-RESTANTES                         TAHSLT
044600        SUBTRACT WKS-DIAS-MES FROM WKS-DIAS-RESTANTES             TAHSLT
044700        ADD 1 TO WKS-MES-AUX                                      TAHSLT
044800     ELSE                                                         TAHSLT
044900        MOVE 1 TO WKS-FLAG-MES-OK                                 TAHSLT
045000     END-IF.                                                      TAHSLT
045200 904-RESTA-MESES-COMPLETOS-E. EXIT.                               TAHSLT
045300******************************************************************TAHSLT
045400*    930-DIA-SEMANA : DIA DE LA SEMANA A PARTIR DEL CONTADOR      *TAHSLT
045500*    ABSOLUTO DE DIAS.  01/01/1900 FUE LUNES (WKS-DOW = 0).       *TAHSLT
045600*    0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES 5=SABADO     *TAHSLT
045700*    6=DOMINGO.                                                  *TAHSLT
045800******************************************************************TAHSLT
045900 930-DIA-SEMANA SECTION.                                           TAHSLT
046000     COMPUTE WKS-DIAS-MENOS-1 = WKS-CONTADOR-DIAS - 1             TAHSLT
046100     DIVIDE WKS-DIAS-MENOS-1 BY 7 GIVING WKS-COCIENTE              TAHSLT
046150             REMAINDER WKS-RESIDUO                                TAHSLT
046200     MOVE WKS-RESIDUO TO WKS-DOW.                                 TAHSLT
046300 930-DIA-SEMANA-E. EXIT.                                           TAHSLT
