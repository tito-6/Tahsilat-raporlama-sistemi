000100******************************************************************TAHSLT
000200* FECHA       : 19/07/1988                                       *TAHSLT
000300* PROGRAMADOR : LUZ VICTORIA TENORIO SALAS                       *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COB05RPT, ANTES EDU34009                         *TAHSLT
000600* TIPO        : BATCH                                            *TAHSLT
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE PAGOS Y EMITE    *TAHSLT
000800*             : EL REPORTE DE DETALLE DE UNA PROPIEDAD (LLAVE     *TAHSLT
000900*             : EXACTA) Y EL REPORTE DE DETALLE DE UN CLIENTE     *TAHSLT
001000*             : (COINCIDENCIA PARCIAL, SIN DISTINGUIR MAYUSCULAS  *TAHSLT
001100*             : DE MINUSCULAS), AMBOS LIMITADOS A UN RANGO DE     *TAHSLT
001200*             : FECHAS.                                          *TAHSLT
001300* ARCHIVOS    : COBMAE=I, COBRPT3(PS SALIDA, 132 COLUMNAS)        *TAHSLT
001400* PROGRAMA(S) : NO APLICA                                        *TAHSLT
001500******************************************************************TAHSLT
001600*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
001700******************************************************************TAHSLT
001800* 19/07/1988  LVTS  SOLICITUD EDR-3009  CREACION ORIGINAL        *TAHSLT
001900*             (CAPTURA DE REGISTROS DE ALUMNOS POR SYSIN)        *TAHSLT
002000* 15/11/1998  SEPR  REVISION PROYECTO Y2K - FECHAS A 4 POSICIONES*TAHSLT
002100*             DE ANIO EN TODAS LAS TARJETAS DE PARAMETROS.        *TAHSLT
002200* 19/06/2024  EDRD  TICKET EDR-7741 SE RECICLA EL PROGRAMA PARA  *TAHSLT
002300*             EMITIR EL DETALLE DE COBRANZA POR PROPIEDAD Y POR   *TAHSLT
002400*             CLIENTE DE TAHSILAT.                                *TAHSLT
002500* 28/06/2024  EDRD  EDR-7741 SE AGREGA BUSQUEDA DE SUBCADENA      *TAHSLT
002600*             SIN DISTINGUIR MAYUSCULAS PARA EL NOMBRE DEL CLIENTE.*TAHSLT
002650* 02/08/2024  EDRD  EDR-7802 EL SET A WKS-PRIMERA-PROP (CAMPO    *TAHSLT
002660*             ELEMENTAL) NO ES VALIDO Y NUNCA APAGABA LA BANDERA;*TAHSLT
002670*             SE DECLARA 88 NO-ES-PRIMERA-PROP Y SE CORRIGE A    *TAHSLT
002680*             SET DE CONDICION; EL REPORTE DE PROPIEDAD NO       *TAHSLT
002690*             ESTABA GENERANDO NINGUN RENGLON DE DETALLE.        *TAHSLT
002695* 05/08/2024  EDRD  EDR-7802 EL FILE STATUS Y EL CONTADOR DE      *TAHSLT
002696*             RENGLONES ENCONTRADOS SE PASAN A NIVEL 77.          *TAHSLT
002697* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
002698*             WKS-MODO-DETALLE (NUNCA SE PROBABA EN NINGUN        *TAHSLT
002699*             PARRAFO); ERA BANDERA MUERTA.                       *TAHSLT
002710******************************************************************TAHSLT
002800 IDENTIFICATION DIVISION.                                         TAHSLT
002900 PROGRAM-ID. COB05RPT.                                            TAHSLT
003000 AUTHOR. LUZ VICTORIA TENORIO SALAS.                              TAHSLT
003100 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
003200 DATE-WRITTEN. 19/07/1988.                                        TAHSLT
003300 DATE-COMPILED.                                                   TAHSLT
003400 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
003500 ENVIRONMENT DIVISION.                                            TAHSLT
003600 CONFIGURATION SECTION.                                           TAHSLT
003700 SPECIAL-NAMES.                                                   TAHSLT
003800     C01 IS TOP-OF-FORM.                                          TAHSLT
004200 INPUT-OUTPUT SECTION.                                            TAHSLT
004300 FILE-CONTROL.                                                    TAHSLT
004400     SELECT COB-MAE  ASSIGN TO COBMAE                             TAHSLT
004500                     FILE STATUS IS FS-MAE.                       TAHSLT
004600     SELECT COB-RPT3 ASSIGN TO COBRPT3                             TAHSLT
004700                     FILE STATUS IS FS-RPT3.                      TAHSLT
004800 DATA DIVISION.                                                   TAHSLT
004900 FILE SECTION.                                                    TAHSLT
005000*                 MAESTRO DE PAGOS ORDENADO POR FECHA (ENTRADA)  TAHSLT
005100 FD  COB-MAE.                                                     TAHSLT
005200     COPY COBMAS1.                                                TAHSLT
005300*                 REPORTE DE PROPIEDAD Y REPORTE DE CLIENTE      TAHSLT
005400 FD  COB-RPT3                                                      TAHSLT
005500     REPORT IS RD-PROPIEDAD RD-CLIENTE.                           TAHSLT
005600 WORKING-STORAGE SECTION.                                         TAHSLT
005700******************************************************************TAHSLT
005800*         TARJETA DE PARAMETROS - PROPIEDAD, CLIENTE Y RANGO     *TAHSLT
005900*         SE LEE DE SYSIN: POSICIONES  1-10 ID DE PROPIEDAD,     *TAHSLT
006000*         POSICIONES 11-40 SUBCADENA DE NOMBRE DE CLIENTE,       *TAHSLT
006100*         POSICIONES 41-48 FECHA DESDE, POSICIONES 49-56 FECHA   *TAHSLT
006200*         HASTA (AAAAMMDD, ESPACIOS/CEROS = SIN FILTRO).          *TAHSLT
006300******************************************************************TAHSLT
006400 01  WKS-PARM-TARJETA.                                            TAHSLT
006500     05  WKS-PARM-PROPIEDAD-ID  PIC X(10) VALUE SPACES.           TAHSLT
006600     05  WKS-PARM-CLIENTE       PIC X(30) VALUE SPACES.           TAHSLT
006700     05  WKS-PARM-DESDE         PIC 9(08) VALUE ZEROS.            TAHSLT
006800     05  WKS-PARM-HASTA         PIC 9(08) VALUE ZEROS.            TAHSLT
006850     05  FILLER                 PIC X(02).                        TAHSLT
006900 01  WKS-PARM-CLIENTE-MAY       PIC X(30) VALUE SPACES.           TAHSLT
007000 01  WKS-PARM-CLIENTE-LEN       PIC 9(02) COMP VALUE ZEROS.       TAHSLT
007100 01  WKS-FECHA-HOY              PIC 9(08) VALUE ZEROS.            TAHSLT
007200******************************************************************TAHSLT
007300*                     VARIABLES FILE STATUS                      *TAHSLT
007400******************************************************************TAHSLT
007500 77  FS-MAE                     PIC 9(02) VALUE ZEROS.            TAHSLT
007600 77  FS-RPT3                    PIC 9(02) VALUE ZEROS.            TAHSLT
008000 01  WKS-FLAGS.                                                    TAHSLT
008100     05  WKS-FIN-MAE            PIC 9(01) VALUE ZEROS.            TAHSLT
008200         88  FIN-MAE                       VALUE 1.                TAHSLT
008300     05  WKS-PRIMERA-PROP       PIC 9(01) VALUE ZEROS.            TAHSLT
008400         88  ES-PRIMERA-PROP               VALUE 1.                TAHSLT
008450         88  NO-ES-PRIMERA-PROP            VALUE 0.                TAHSLT
008500     05  WKS-COINCIDE           PIC 9(01) VALUE ZEROS.            TAHSLT
008600         88  HAY-COINCIDENCIA              VALUE 1.                TAHSLT
008700     05  FILLER                 PIC X(02).                        TAHSLT
008800******************************************************************TAHSLT
008900*         VARIABLES DE TRABAJO PARA LA BUSQUEDA DE SUBCADENA      *TAHSLT
009000******************************************************************TAHSLT
009100 01  WKS-CLIENTE-MAY            PIC X(30) VALUE SPACES.           TAHSLT
009200 01  WKS-SUB-I                  PIC 9(02) COMP VALUE ZEROS.       TAHSLT
009300 01  WKS-SUB-TOPE                PIC 9(02) COMP VALUE ZEROS.      TAHSLT
009400******************************************************************TAHSLT
009500*         FECHA DE TRABAJO REDEFINIDA PARA ARMAR TEXTO AAAA-MM-DD *TAHSLT
009600******************************************************************TAHSLT
009700 01  WKS-FECHA-ARMA             PIC 9(08) VALUE ZEROS.            TAHSLT
009800 01  WKS-FECHA-ARMA-R REDEFINES WKS-FECHA-ARMA.                   TAHSLT
009900     05  WKS-FA-ANIO            PIC 9(04).                        TAHSLT
010000     05  WKS-FA-MES             PIC 9(02).                        TAHSLT
010100     05  WKS-FA-DIA             PIC 9(02).                        TAHSLT
010200 01  WKS-FECHA-ARMA-TXT         PIC X(10) VALUE SPACES.           TAHSLT
010300******************************************************************TAHSLT
010400*                ENCABEZADOS VARIABLES DE LOS REPORTES            *TAHSLT
010500******************************************************************TAHSLT
010600 01  WKS-ENC-PROPIEDAD-ID       PIC X(10) VALUE SPACES.           TAHSLT
010700 01  WKS-ENC-PROPIEDAD-NOM      PIC X(30) VALUE SPACES.           TAHSLT
010800 01  WKS-ENC-CLIENTE-QRY        PIC X(30) VALUE SPACES.           TAHSLT
010900 01  WKS-ENC-DESDE-TXT          PIC X(10) VALUE SPACES.           TAHSLT
011000 01  WKS-ENC-HASTA-TXT          PIC X(10) VALUE SPACES.           TAHSLT
011100******************************************************************TAHSLT
011200*                RENGLON DE DETALLE / TOTALES - PROPIEDAD         *TAHSLT
011300******************************************************************TAHSLT
011400 01  WKS-RENGLON-DETALLE.                                         TAHSLT
011500     05  WKS-RD-FECHA-TXT       PIC X(10) VALUE SPACES.           TAHSLT
011600     05  WKS-RD-NOMBRE          PIC X(30) VALUE SPACES.           TAHSLT
011700     05  WKS-RD-CANAL           PIC X(15) VALUE SPACES.           TAHSLT
011800     05  WKS-RD-MONTO-TL        PIC S9(11)V99 VALUE ZEROS.        TAHSLT
011900     05  WKS-RD-MONTO-USD       PIC S9(09)V99 VALUE ZEROS.        TAHSLT
012000     05  FILLER                 PIC X(02).                        TAHSLT
012100 01  WKS-GRAN-PROPIEDAD.                                          TAHSLT
012200     05  WKS-GP-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
012300     05  WKS-GP-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
012400     05  WKS-GP-CONTADOR        PIC 9(07) COMP VALUE ZEROS.       TAHSLT
012500     05  FILLER                 PIC X(02).                        TAHSLT
012600 01  WKS-GRAN-CLIENTE.                                            TAHSLT
012700     05  WKS-GCL-TOTAL-TL       PIC S9(13)V99 VALUE ZEROS.        TAHSLT
012800     05  WKS-GCL-TOTAL-USD      PIC S9(11)V99 VALUE ZEROS.        TAHSLT
012900     05  WKS-GCL-CONTADOR       PIC 9(07) COMP VALUE ZEROS.       TAHSLT
013000     05  FILLER                 PIC X(02).                        TAHSLT
013100******************************************************************TAHSLT
013200*                  MAQUETACION REPORTE DE PROPIEDAD               *TAHSLT
013300******************************************************************TAHSLT
013400 REPORT SECTION.                                                  TAHSLT
013500 RD  RD-PROPIEDAD                                                 TAHSLT
013600     LINE LIMIT IS 60                                             TAHSLT
013700     PAGE LIMIT IS 60                                             TAHSLT
013800     HEADING 1                                                    TAHSLT
013900     FIRST DETAIL 6                                                TAHSLT
014000     LAST DETAIL 54                                                TAHSLT
014100     FOOTING 58.                                                   TAHSLT
014200 01  TYPE IS PH.                                                  TAHSLT
014300     02 LINE 1.                                                   TAHSLT
014400        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
014500           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
014600        03 COLUMN  95 PIC X(22) VALUE 'DETALLE DE PROPIEDAD'.     TAHSLT
014700     02 LINE 2.                                                   TAHSLT
014800        03 COLUMN   1 PIC X(13) VALUE 'PROPERTY ID :'.            TAHSLT
014900        03 COLUMN  15 PIC X(10) SOURCE WKS-ENC-PROPIEDAD-ID.      TAHSLT
015000        03 COLUMN  28 PIC X(30) SOURCE WKS-ENC-PROPIEDAD-NOM.     TAHSLT
015100     02 LINE 3.                                                   TAHSLT
015200        03 COLUMN   1 PIC X(13) VALUE 'DATE RANGE  :'.            TAHSLT
015300        03 COLUMN  15 PIC X(10) SOURCE WKS-ENC-DESDE-TXT.         TAHSLT
015400        03 COLUMN  26 PIC X(03) VALUE 'TO'.                       TAHSLT
015500        03 COLUMN  30 PIC X(10) SOURCE WKS-ENC-HASTA-TXT.         TAHSLT
015600     02 LINE 4.                                                   TAHSLT
015700        03 COLUMN   1 PIC X(10) VALUE 'DATE'.                     TAHSLT
015800        03 COLUMN  13 PIC X(30) VALUE 'CUSTOMER'.                 TAHSLT
015900        03 COLUMN  45 PIC X(15) VALUE 'CHANNEL'.                  TAHSLT
016000        03 COLUMN  62 PIC X(14) VALUE 'AMOUNT TL'.                TAHSLT
016100        03 COLUMN  80 PIC X(14) VALUE 'AMOUNT USD'.               TAHSLT
016200     02 LINE 5.                                                   TAHSLT
016300        03 COLUMN   1 PIC X(93) VALUE ALL '-'.                    TAHSLT
016400 01  DETALLE-PROPIEDAD TYPE IS DETAIL.                            TAHSLT
016500     02 LINE IS PLUS 1.                                           TAHSLT
016600        03 COLUMN   1 PIC X(10) SOURCE WKS-RD-FECHA-TXT.          TAHSLT
016700        03 COLUMN  13 PIC X(30) SOURCE WKS-RD-NOMBRE.             TAHSLT
016800        03 COLUMN  45 PIC X(15) SOURCE WKS-RD-CANAL.              TAHSLT
016900        03 COLUMN  60 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RD-MONTO-TL.TAHSLT
017000        03 COLUMN  78 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RD-MONTO-USD.   TAHSLT
017100 01  TYPE IS RF.                                                  TAHSLT
017200     02 LINE IS PLUS 2.                                           TAHSLT
017300        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
017400           '---- RESUMEN DE PROPIEDAD ----'.                      TAHSLT
017500     02 LINE IS PLUS 1.                                           TAHSLT
017600        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
017700        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GP-TOTAL-TL.TAHSLT
017800     02 LINE IS PLUS 1.                                           TAHSLT
017900        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
018000        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GP-TOTAL-USD.   TAHSLT
018100     02 LINE IS PLUS 1.                                           TAHSLT
018200        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
018300        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GP-CONTADOR.        TAHSLT
018400******************************************************************TAHSLT
018500*                  MAQUETACION REPORTE DE CLIENTE                *TAHSLT
018600******************************************************************TAHSLT
018700 RD  RD-CLIENTE                                                   TAHSLT
018800     LINE LIMIT IS 60                                             TAHSLT
018900     PAGE LIMIT IS 60                                             TAHSLT
019000     HEADING 1                                                    TAHSLT
019100     FIRST DETAIL 6                                                TAHSLT
019200     LAST DETAIL 54                                                TAHSLT
019300     FOOTING 58.                                                   TAHSLT
019400 01  TYPE IS PH.                                                  TAHSLT
019500     02 LINE 1.                                                   TAHSLT
019600        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
019700           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
019800        03 COLUMN  95 PIC X(20) VALUE 'DETALLE DE CLIENTE'.       TAHSLT
019900     02 LINE 2.                                                   TAHSLT
020000        03 COLUMN   1 PIC X(13) VALUE 'CUSTOMER    :'.            TAHSLT
020100        03 COLUMN  15 PIC X(30) SOURCE WKS-ENC-CLIENTE-QRY.       TAHSLT
020200     02 LINE 3.                                                   TAHSLT
020300        03 COLUMN   1 PIC X(13) VALUE 'DATE RANGE  :'.            TAHSLT
020400        03 COLUMN  15 PIC X(10) SOURCE WKS-ENC-DESDE-TXT.         TAHSLT
020500        03 COLUMN  26 PIC X(03) VALUE 'TO'.                       TAHSLT
020600        03 COLUMN  30 PIC X(10) SOURCE WKS-ENC-HASTA-TXT.         TAHSLT
020700     02 LINE 4.                                                   TAHSLT
020800        03 COLUMN   1 PIC X(10) VALUE 'DATE'.                     TAHSLT
020900        03 COLUMN  13 PIC X(30) VALUE 'PROPERTY'.                 TAHSLT
021000        03 COLUMN  45 PIC X(15) VALUE 'CHANNEL'.                  TAHSLT
021100        03 COLUMN  62 PIC X(14) VALUE 'AMOUNT TL'.                TAHSLT
021200        03 COLUMN  80 PIC X(14) VALUE 'AMOUNT USD'.               TAHSLT
021300     02 LINE 5.                                                   TAHSLT
021400        03 COLUMN   1 PIC X(93) VALUE ALL '-'.                    TAHSLT
021500 01  DETALLE-CLIENTE TYPE IS DETAIL.                               TAHSLT
021600     02 LINE IS PLUS 1.                                           TAHSLT
021700        03 COLUMN   1 PIC X(10) SOURCE WKS-RD-FECHA-TXT.          TAHSLT
021800        03 COLUMN  13 PIC X(30) SOURCE WKS-RD-NOMBRE.             TAHSLT
021900        03 COLUMN  45 PIC X(15) SOURCE WKS-RD-CANAL.              TAHSLT
022000        03 COLUMN  60 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RD-MONTO-TL.TAHSLT
022100        03 COLUMN  78 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RD-MONTO-USD.   TAHSLT
022200 01  TYPE IS RF.                                                  TAHSLT
022300     02 LINE IS PLUS 2.                                           TAHSLT
022400        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
022500           '---- RESUMEN DE CLIENTE ----'.                        TAHSLT
022600     02 LINE IS PLUS 1.                                           TAHSLT
022700        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
022800        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GCL-TOTAL-TL.TAHSLT
022900     02 LINE IS PLUS 1.                                           TAHSLT
023000        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
023100        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GCL-TOTAL-USD.  TAHSLT
023200     02 LINE IS PLUS 1.                                           TAHSLT
023300        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
023400        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GCL-CONTADOR.       TAHSLT
023500 PROCEDURE DIVISION.                                              TAHSLT
023600 000-MAIN SECTION.                                                TAHSLT
023700     PERFORM 105-LEE-PARAMETROS                                   TAHSLT
023800     PERFORM 110-ABRE-ARCHIVOS                                    TAHSLT
023900     IF WKS-PARM-PROPIEDAD-ID NOT = SPACES                        TAHSLT
024000        PERFORM 300-PROCESA-PROPIEDAD                             TAHSLT
024100     END-IF                                                        TAHSLT
024200     IF WKS-PARM-CLIENTE-LEN > 0                                 TAHSLT
024300        PERFORM 400-PROCESA-CLIENTE                               TAHSLT
024400     END-IF                                                        TAHSLT
024500     PERFORM 900-CIERRA-ARCHIVOS                                  TAHSLT
024600     STOP RUN.                                                    TAHSLT
024700 000-MAIN-E. EXIT.                                                TAHSLT
024800*   LEE TARJETA DE PARAMETROS: PROPIEDAD, CLIENTE Y RANGO FECHAS  TAHSLT
024900 105-LEE-PARAMETROS SECTION.                                      TAHSLT
025000     ACCEPT WKS-PARM-TARJETA FROM SYSIN                           TAHSLT
025100     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD                      TAHSLT
025200     IF WKS-PARM-DESDE = ZEROS                                    TAHSLT
025300        MOVE 20000101 TO WKS-PARM-DESDE                           TAHSLT
025400     END-IF                                                        TAHSLT
025500     IF WKS-PARM-HASTA = ZEROS                                    TAHSLT
025600        MOVE WKS-FECHA-HOY TO WKS-PARM-HASTA                      TAHSLT
025700     END-IF                                                        TAHSLT
025800     MOVE WKS-PARM-CLIENTE TO WKS-PARM-CLIENTE-MAY                TAHSLT
025900     INSPECT WKS-PARM-CLIENTE-MAY                                 TAHSLT
026000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  TAHSLT
026100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  TAHSLT
026200     MOVE 0 TO WKS-PARM-CLIENTE-LEN                               TAHSLT
026300     PERFORM 107-FIJA-LONGITUD-CLIE VARYING WKS-SUB-I FROM 30      TAHSLT
026350             BY -1 UNTIL WKS-SUB-I = 0 OR WKS-PARM-CLIENTE-LEN > 0 TAHSLT
027000     MOVE WKS-PARM-DESDE TO WKS-FECHA-ARMA                         TAHSLT
027100     PERFORM 950-ARMA-TEXTO-FECHA                                 TAHSLT
027200     MOVE WKS-FECHA-ARMA-TXT TO WKS-ENC-DESDE-TXT                 TAHSLT
027300     MOVE WKS-PARM-HASTA TO WKS-FECHA-ARMA                         TAHSLT
027400     PERFORM 950-ARMA-TEXTO-FECHA                                 TAHSLT
027500     MOVE WKS-FECHA-ARMA-TXT TO WKS-ENC-HASTA-TXT                 TAHSLT
027600     MOVE WKS-PARM-PROPIEDAD-ID TO WKS-ENC-PROPIEDAD-ID           TAHSLT
027700     MOVE WKS-PARM-CLIENTE      TO WKS-ENC-CLIENTE-QRY.           TAHSLT
027800 105-LEE-PARAMETROS-E. EXIT.                                      TAHSLT
027810*   FIJA LA POSICION DE LA ULTIMA LETRA NO EN BLANCO DE LA         TAHSLT
027820*   SUBCADENA DE BUSQUEDA DE CLIENTE (SU LONGITUD UTIL).          TAHSLT
027830 107-FIJA-LONGITUD-CLIE SECTION.                                  TAHSLT
027840     IF WKS-PARM-CLIENTE-MAY (WKS-SUB-I:1) NOT = SPACE            TAHSLT
027850        MOVE WKS-SUB-I TO WKS-PARM-CLIENTE-LEN                    TAHSLT
027860     END-IF.                                                      TAHSLT
027870 107-FIJA-LONGITUD-CLIE-E. EXIT.                                  TAHSLT
027900*                 ----- APERTURA DE ARCHIVOS -----                TAHSLT
028000 110-ABRE-ARCHIVOS SECTION.                                       TAHSLT
028100     OPEN INPUT  COB-MAE                                          TAHSLT
028200     OPEN OUTPUT COB-RPT3                                         TAHSLT
028300     IF FS-MAE = 97                                               TAHSLT
028400        MOVE ZEROS TO FS-MAE                                      TAHSLT
028500     END-IF                                                        TAHSLT
028600     IF FS-MAE NOT = 0 OR FS-RPT3 NOT = 0                          TAHSLT
028700        DISPLAY "=============================================="  TAHSLT
028800                UPON CONSOLE                                      TAHSLT
028900        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE COB05RPT "          TAHSLT
029000                UPON CONSOLE                                      TAHSLT
029100        DISPLAY "   FS-MAE: " FS-MAE " FS-RPT3: " FS-RPT3 UPON     TAHSLT
029200                CONSOLE                                           TAHSLT
029300        MOVE 91 TO RETURN-CODE                                    TAHSLT
029400        STOP RUN                                                  TAHSLT
029500     END-IF.                                                       TAHSLT
029600 110-ABRE-ARCHIVOS-E. EXIT.                                       TAHSLT
029700*   REPORTE DE PROPIEDAD - LLAVE EXACTA SOBRE PROPIEDAD-ID        TAHSLT
029800 300-PROCESA-PROPIEDAD SECTION.                                   TAHSLT
029900     INITIATE RD-PROPIEDAD                                        TAHSLT
030000     SET ES-PRIMERA-PROP TO TRUE                                  TAHSLT
030100     MOVE SPACES TO WKS-ENC-PROPIEDAD-NOM                          TAHSLT
030200     MOVE ZEROS  TO WKS-GRAN-PROPIEDAD                             TAHSLT
030300     READ COB-MAE                                                 TAHSLT
030400          AT END SET FIN-MAE TO TRUE                               TAHSLT
030500     END-READ                                                      TAHSLT
030600     PERFORM 310-EXAMINA-UN-PAGO-PROP UNTIL FIN-MAE                TAHSLT
030700     IF WKS-GP-CONTADOR = 0                                       TAHSLT
030800        MOVE 'UNKNOWN PROPERTY' TO WKS-ENC-PROPIEDAD-NOM           TAHSLT
030900     END-IF                                                        TAHSLT
031000     TERMINATE RD-PROPIEDAD                                       TAHSLT
031100     CLOSE COB-MAE                                                TAHSLT
031200     OPEN INPUT COB-MAE                                           TAHSLT
031300     MOVE ZEROS TO WKS-FIN-MAE.                                   TAHSLT
031400 300-PROCESA-PROPIEDAD-E. EXIT.                                   TAHSLT
031500 310-EXAMINA-UN-PAGO-PROP SECTION.                                TAHSLT
031600     IF WKS-MP-PROPIEDAD-ID = WKS-PARM-PROPIEDAD-ID AND            TAHSLT
031700        WKS-MP-FECHA >= WKS-PARM-DESDE AND                         TAHSLT
031800        WKS-MP-FECHA <= WKS-PARM-HASTA                             TAHSLT
031900        IF ES-PRIMERA-PROP                                         TAHSLT
032000           MOVE WKS-MP-PROPIEDAD-NOM TO WKS-ENC-PROPIEDAD-NOM      TAHSLT
032100           SET NO-ES-PRIMERA-PROP TO TRUE                           TAHSLT
032200        END-IF                                                     TAHSLT
032300        MOVE WKS-MP-FECHA TO WKS-FECHA-ARMA                        TAHSLT
032400        PERFORM 950-ARMA-TEXTO-FECHA                               TAHSLT
032500        MOVE WKS-FECHA-ARMA-TXT   TO WKS-RD-FECHA-TXT              TAHSLT
032600        MOVE WKS-MP-CLIENTE       TO WKS-RD-NOMBRE                 TAHSLT
032700        MOVE WKS-MP-CANAL         TO WKS-RD-CANAL                  TAHSLT
032800        MOVE WKS-MP-MONTO-TL      TO WKS-RD-MONTO-TL               TAHSLT
032900        MOVE WKS-MP-MONTO-USD     TO WKS-RD-MONTO-USD              TAHSLT
033000        ADD WKS-MP-MONTO-TL       TO WKS-GP-TOTAL-TL               TAHSLT
033100        ADD WKS-MP-MONTO-USD      TO WKS-GP-TOTAL-USD              TAHSLT
033200        ADD 1                     TO WKS-GP-CONTADOR               TAHSLT
033300        GENERATE DETALLE-PROPIEDAD                                 TAHSLT
033400     END-IF                                                        TAHSLT
033500     READ COB-MAE                                                  TAHSLT
033600          AT END SET FIN-MAE TO TRUE                               TAHSLT
033700     END-READ.                                                     TAHSLT
033800 310-EXAMINA-UN-PAGO-PROP-E. EXIT.                                TAHSLT
033900*   REPORTE DE CLIENTE - SUBCADENA SIN DISTINGUIR MAYUSCULAS      TAHSLT
034000 400-PROCESA-CLIENTE SECTION.                                     TAHSLT
034100     INITIATE RD-CLIENTE                                          TAHSLT
034200     MOVE ZEROS TO WKS-GRAN-CLIENTE                               TAHSLT
034300     READ COB-MAE                                                 TAHSLT
034400          AT END SET FIN-MAE TO TRUE                               TAHSLT
034500     END-READ                                                      TAHSLT
034600     PERFORM 410-EXAMINA-UN-PAGO-CLIE UNTIL FIN-MAE                TAHSLT
034700     TERMINATE RD-CLIENTE.                                        TAHSLT
034800 400-PROCESA-CLIENTE-E. EXIT.                                     TAHSLT
034900 410-EXAMINA-UN-PAGO-CLIE SECTION.                                TAHSLT
035000     IF WKS-MP-FECHA >= WKS-PARM-DESDE AND                         TAHSLT
035100        WKS-MP-FECHA <= WKS-PARM-HASTA                             TAHSLT
035200        PERFORM 415-BUSCA-SUBCADENA                                TAHSLT
035300        IF HAY-COINCIDENCIA                                        TAHSLT
035400           MOVE WKS-MP-FECHA TO WKS-FECHA-ARMA                     TAHSLT
035500           PERFORM 950-ARMA-TEXTO-FECHA                            TAHSLT
035600           MOVE WKS-FECHA-ARMA-TXT   TO WKS-RD-FECHA-TXT           TAHSLT
035700           MOVE WKS-MP-PROPIEDAD-NOM TO WKS-RD-NOMBRE              TAHSLT
035800           MOVE WKS-MP-CANAL         TO WKS-RD-CANAL               TAHSLT
035900           MOVE WKS-MP-MONTO-TL      TO WKS-RD-MONTO-TL            TAHSLT
036000           MOVE WKS-MP-MONTO-USD     TO WKS-RD-MONTO-USD           TAHSLT
036100           ADD WKS-MP-MONTO-TL       TO WKS-GCL-TOTAL-TL           TAHSLT
036200           ADD WKS-MP-MONTO-USD      TO WKS-GCL-TOTAL-USD          TAHSLT
036300           ADD 1                     TO WKS-GCL-CONTADOR           TAHSLT
036400           GENERATE DETALLE-CLIENTE                                TAHSLT
036500        END-IF                                                     TAHSLT
036600     END-IF                                                        TAHSLT
036700     READ COB-MAE                                                  TAHSLT
036800          AT END SET FIN-MAE TO TRUE                               TAHSLT
036900     END-READ.                                                     TAHSLT
037000 410-EXAMINA-UN-PAGO-CLIE-E. EXIT.                                TAHSLT
037100*   BUSCA LA SUBCADENA DEL PARAMETRO DENTRO DEL NOMBRE DEL        TAHSLT
037200*   CLIENTE DEL REGISTRO, SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.   TAHSLT
037300 415-BUSCA-SUBCADENA SECTION.                                     TAHSLT
037400     MOVE 0 TO WKS-COINCIDE                                       TAHSLT
037500     MOVE WKS-MP-CLIENTE TO WKS-CLIENTE-MAY                        TAHSLT
037600     INSPECT WKS-CLIENTE-MAY                                      TAHSLT
037700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   TAHSLT
037800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   TAHSLT
037900     COMPUTE WKS-SUB-TOPE = 31 - WKS-PARM-CLIENTE-LEN              TAHSLT
038000     PERFORM 416-COMPARA-POSICION VARYING WKS-SUB-I FROM 1 BY 1   TAHSLT
038100             UNTIL WKS-SUB-I > WKS-SUB-TOPE OR HAY-COINCIDENCIA.  TAHSLT
038700 415-BUSCA-SUBCADENA-E. EXIT.                                     TAHSLT
038710*   COMPARA LA SUBCADENA DEL PARAMETRO CONTRA LA POSICION         TAHSLT
038720*   WKS-SUB-I DEL NOMBRE DEL CLIENTE EN MAYUSCULAS.               TAHSLT
038730 416-COMPARA-POSICION SECTION.                                    TAHSLT
038740     IF WKS-CLIENTE-MAY (WKS-SUB-I : WKS-PARM-CLIENTE-LEN) =      TAHSLT
038750        WKS-PARM-CLIENTE-MAY (1 : WKS-PARM-CLIENTE-LEN)            TAHSLT
038760        SET HAY-COINCIDENCIA TO TRUE                              TAHSLT
038770     END-IF.                                                      TAHSLT
038780 416-COMPARA-POSICION-E. EXIT.                                   TAHSLT
038800*        ARMA TEXTO AAAA-MM-DD A PARTIR DE WKS-FECHA-ARMA         TAHSLT
038900 950-ARMA-TEXTO-FECHA SECTION.                                    TAHSLT
039000     MOVE SPACES TO WKS-FECHA-ARMA-TXT                            TAHSLT
039100     MOVE WKS-FA-ANIO TO WKS-FECHA-ARMA-TXT (1:4)                  TAHSLT
039200     MOVE '-' TO WKS-FECHA-ARMA-TXT (5:1)                          TAHSLT
039300     MOVE WKS-FA-MES  TO WKS-FECHA-ARMA-TXT (6:2)                  TAHSLT
039400     MOVE '-' TO WKS-FECHA-ARMA-TXT (8:1)                          TAHSLT
039500     MOVE WKS-FA-DIA  TO WKS-FECHA-ARMA-TXT (9:2).                 TAHSLT
039600 950-ARMA-TEXTO-FECHA-E. EXIT.                                    TAHSLT
039700 900-CIERRA-ARCHIVOS SECTION.                                     TAHSLT
039800     CLOSE COB-MAE COB-RPT3.                                      TAHSLT
039900 900-CIERRA-ARCHIVOS-E. EXIT.                                     TAHSLT
