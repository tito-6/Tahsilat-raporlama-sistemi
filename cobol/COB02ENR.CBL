000100******************************************************************TAHSLT
000200* FECHA       : 08/03/1984                                       *TAHSLT
000300* PROGRAMADOR : FERNANDO HUMBERTO TORRES OLIVA                   *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COB02ENR, ANTES MIGRACFS                        *TAHSLT
000600* TIPO        : BATCH                                            *TAHSLT
000700* DESCRIPCION : ESTE PROGRAMA CARGA LA TABLA DE TASAS DE CAMBIO  *TAHSLT
000800*             : DOLAR-LIRA EN MEMORIA, LEE LOS PAGOS VALIDADOS Y *TAHSLT
000900*             : BUSCA LA TASA DEL DIA DE CADA PAGO (CON RETRO-   *TAHSLT
001000*             : CESO A DIA HABIL ANTERIOR SI NO HAY TASA ESE     *TAHSLT
001100*             : DIA), CONVIERTE EL MONTO A DOLARES, ASIGNA EL    *TAHSLT
001200*             : FOLIO CONSECUTIVO Y GRABA EL MAESTRO DE PAGOS    *TAHSLT
001300*             : ORDENADO POR FECHA DE PAGO.                     *TAHSLT
001400* ARCHIVOS    : COBVAL=I, COBTRM=I, COBTMP=O, COBMAE=O           *TAHSLT
001500* PROGRAMA(S) : CALL COBDTUTL (DIA HABIL ANTERIOR)                *TAHSLT
001600******************************************************************TAHSLT
001700*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
001800******************************************************************TAHSLT
001900* 08/03/1984  FHTO  SOLICITUD EDR-1190  CREACION ORIGINAL        *TAHSLT
002000*             (MIGRACION DE CUENTAS DE TARJETA A CFSIBA)         *TAHSLT
002100* 21/11/1998  SEPR  REVISION PROYECTO Y2K - TABLAS DE FECHA A    *TAHSLT
002200*             4 POSICIONES DE ANIO.                              *TAHSLT
002300* 14/06/2024  EDRD  TICKET EDR-7741 SE RECICLA EL PROGRAMA PARA  *TAHSLT
002400*             ENRIQUECER PAGOS DE COBRANZA TAHSILAT.  SE         *TAHSLT
002500*             SUSTITUYE LA TABLA DE BINES POR LA TABLA DE TASAS  *TAHSLT
002600*             DE CAMBIO Y EL MAESTRO CFSIBA POR EL MAESTRO DE    *TAHSLT
002700*             PAGOS.                                             *TAHSLT
002800* 21/06/2024  EDRD  EDR-7741 SE AGREGA RETROCESO A DIA HABIL     *TAHSLT
002900*             ANTERIOR (HASTA 5 INTENTOS) Y TASA POR DEFECTO.     *TAHSLT
003000* 25/06/2024  EDRD  EDR-7741 SE AGREGA ORDENAMIENTO DEL MAESTRO  *TAHSLT
003100*             POR FECHA DE PAGO ANTES DE ENTREGARLO A REPORTES.   *TAHSLT
003150* 05/08/2024  EDRD  EDR-7802 SE CORRIGE COBDTUTL (RUTINA LLAMADA *TAHSLT
003160*             DESDE 315-RETROCEDE-DIA-HABIL); EL RETROCESO A DIA *TAHSLT
003170*             HABIL ANTERIOR SALTABA SABADO/DOMINGO SOLO UNA DE  *TAHSLT
003180*             CADA DOS VECES.  SIN CAMBIOS EN ESTE PROGRAMA.     *TAHSLT
003185* 05/08/2024  EDRD  EDR-7802 SE UNEN 110-ABRE-ARCHIVOS Y         *TAHSLT
003190*             200-CARGA-TABLA-TRM EN UN SOLO PERFORM...THRU; SE  *TAHSLT
003195*             PASAN FS-VAL/FS-TRM/FS-TMP/FS-MAE Y EL INTERRUPTOR *TAHSLT
003198*             DE DETALLE A NIVEL 77.                             *TAHSLT
003199* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
003201*             WKS-MODO-DETALLE: NUNCA SE PROBABA EN NINGUN        *TAHSLT
003202*             PARRAFO DE ESTE NI DE LOS DEMAS PROGRAMAS DE LA     *TAHSLT
003203*             COBRANZA; ERA BANDERA MUERTA.                       *TAHSLT
003210******************************************************************TAHSLT
003300 IDENTIFICATION DIVISION.                                         TAHSLT
003400 PROGRAM-ID. COB02ENR.                                            TAHSLT
003500 AUTHOR. FERNANDO HUMBERTO TORRES OLIVA.                          TAHSLT
003600 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
003700 DATE-WRITTEN. 08/03/1984.                                        TAHSLT
003800 DATE-COMPILED.                                                   TAHSLT
003900 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
004000 ENVIRONMENT DIVISION.                                            TAHSLT
004100 CONFIGURATION SECTION.                                           TAHSLT
004200 SPECIAL-NAMES.                                                   TAHSLT
004300     C01 IS TOP-OF-FORM.                                          TAHSLT
004700 INPUT-OUTPUT SECTION.                                            TAHSLT
004800 FILE-CONTROL.                                                    TAHSLT
004900     SELECT COB-VAL ASSIGN TO COBVAL                              TAHSLT
005000                    FILE STATUS IS FS-VAL.                        TAHSLT
005100     SELECT COB-TRM ASSIGN TO COBTRM                              TAHSLT
005200                    FILE STATUS IS FS-TRM.                        TAHSLT
005300     SELECT COB-TMP ASSIGN TO COBTMP                              TAHSLT
005400                    FILE STATUS IS FS-TMP.                        TAHSLT
005500     SELECT COB-MAE ASSIGN TO COBMAE                              TAHSLT
005600                    FILE STATUS IS FS-MAE.                        TAHSLT
005700 DATA DIVISION.                                                   TAHSLT
005800 FILE SECTION.                                                    TAHSLT
005900*                 ARCHIVO DE PAGOS VALIDADOS (ENTRADA)           TAHSLT
006000 FD  COB-VAL.                                                     TAHSLT
006100     COPY COBVAL1.                                                TAHSLT
006200*                 ARCHIVO DE TASAS DE CAMBIO DOLAR-LIRA (ENTRADA)TAHSLT
006300 FD  COB-TRM.                                                     TAHSLT
006400 01  WKS-REG-TRM-FD.                                               TAHSLT
006500     05  WKS-TRF-FECHA          PIC 9(08).                        TAHSLT
006600     05  WKS-TRF-TASA           PIC 9(03)V9(4).                   TAHSLT
006700     05  FILLER                 PIC X(01).                        TAHSLT
006800*                 MAESTRO DE PAGOS SIN ORDENAR (INTERMEDIO)      TAHSLT
006900 FD  COB-TMP.                                                     TAHSLT
007000     COPY COBMAS1.                                                TAHSLT
007100*                 MAESTRO DE PAGOS ORDENADO POR FECHA (SALIDA)   TAHSLT
007200 FD  COB-MAE.                                                     TAHSLT
007300 01  WKS-REG-MAESTRO-FD          PIC X(150).                      TAHSLT
007400 SD  COB-SRT.                                                     TAHSLT
007500 01  WKS-REG-ORDENAMIENTO.                                        TAHSLT
007600     05  WKS-SRT-FOLIO          PIC 9(07).                        TAHSLT
007700     05  WKS-SRT-FECHA          PIC 9(08).                        TAHSLT
007800     05  FILLER                 PIC X(135).                       TAHSLT
007900 WORKING-STORAGE SECTION.                                         TAHSLT
008000******************************************************************TAHSLT
008100*                     VARIABLES FILE STATUS                      *TAHSLT
008200******************************************************************TAHSLT
008300 77  FS-VAL                     PIC 9(02) VALUE ZEROS.            TAHSLT
008400 77  FS-TRM                     PIC 9(02) VALUE ZEROS.            TAHSLT
008500 77  FS-TMP                     PIC 9(02) VALUE ZEROS.            TAHSLT
008600 77  FS-MAE                     PIC 9(02) VALUE ZEROS.            TAHSLT
009000 01  WKS-FLAGS.                                                    TAHSLT
009100     05  WKS-FIN-TRM            PIC 9(01) VALUE ZEROS.            TAHSLT
009200         88  FIN-TRM                       VALUE 1.                TAHSLT
009300     05  WKS-FIN-VAL            PIC 9(01) VALUE ZEROS.            TAHSLT
009400         88  FIN-VAL                       VALUE 1.                TAHSLT
009500     05  WKS-TASA-ENCONTRADA    PIC 9(01) VALUE ZEROS.            TAHSLT
009600         88  TASA-OK                       VALUE 1.                TAHSLT
009700     05  FILLER                 PIC X(02).                        TAHSLT
009800******************************************************************TAHSLT
009900*        COPIA DE COBTRM1 - TABLA DE TASAS EN MEMORIA (SEARCH ALL)TAHSLT
010000******************************************************************TAHSLT
010100     COPY COBTRM1.                                                TAHSLT
010200******************************************************************TAHSLT
010300*                     CONTADORES Y ACUMULADORES                  *TAHSLT
010400******************************************************************TAHSLT
010500 01  WKS-CONTADORES.                                              TAHSLT
010600     05  WKS-TASAS-CARGADAS     PIC 9(05) COMP VALUE ZEROS.       TAHSLT
010700     05  WKS-PAGOS-PROCESADOS   PIC 9(07) COMP VALUE ZEROS.       TAHSLT
010800     05  WKS-TASAS-DEFECTO      PIC 9(07) COMP VALUE ZEROS.       TAHSLT
010900     05  WKS-FOLIO-SIGUIENTE    PIC 9(07) COMP VALUE ZEROS.       TAHSLT
011000     05  WKS-INTENTOS-DH        PIC 9(02) COMP VALUE ZEROS.       TAHSLT
011100     05  FILLER                 PIC X(02).                        TAHSLT
011200 01  WKS-ACUMULADORES.                                            TAHSLT
011300     05  WKS-TOTAL-TL           PIC S9(13)V99 VALUE ZEROS.        TAHSLT
011400     05  WKS-TOTAL-USD          PIC S9(11)V99 VALUE ZEROS.        TAHSLT
011500     05  FILLER                 PIC X(02).                        TAHSLT
011600 01  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROS.        TAHSLT
011700 01  WKS-MASCARA-IMPORTE        PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROS. TAHSLT
011800******************************************************************TAHSLT
011900*        TASA APLICADA AL PAGO ACTUAL Y FECHA DE BUSQUEDA         *TAHSLT
012000******************************************************************TAHSLT
012100 01  WKS-FECHA-BUSQUEDA         PIC 9(08) VALUE ZEROS.            TAHSLT
012200 01  WKS-FECHA-BUSQUEDA-R REDEFINES WKS-FECHA-BUSQUEDA.           TAHSLT
012300     05  WKS-FB-ANIO            PIC 9(04).                        TAHSLT
012400     05  WKS-FB-MES             PIC 9(02).                        TAHSLT
012500     05  WKS-FB-DIA             PIC 9(02).                        TAHSLT
012600 01  WKS-TASA-APLICADA          PIC 9(03)V9(4) VALUE ZEROS.       TAHSLT
012700******************************************************************TAHSLT
012800*         PARAMETROS PARA CALL 'COBDTUTL' (DIA HABIL ANTERIOR)   *TAHSLT
012900******************************************************************TAHSLT
013000 01  WKS-DT-PARAMETROS.                                           TAHSLT
013100     05  WKS-DT-FUNCION         PIC X(02) VALUE SPACES.           TAHSLT
013200     05  WKS-DT-ENTRADA-1       PIC X(10) VALUE SPACES.           TAHSLT
013300     05  WKS-DT-ENTRADA-2       PIC 9(08) VALUE ZEROS.            TAHSLT
013400     05  WKS-DT-SALIDA-FECHA    PIC 9(08) VALUE ZEROS.            TAHSLT
013500     05  WKS-DT-SALIDA-2        PIC 9(04) VALUE ZEROS.            TAHSLT
013600     05  WKS-DT-SALIDA-3        PIC 9(02) VALUE ZEROS.            TAHSLT
013700     05  WKS-DT-RETORNO         PIC 9(02) VALUE ZEROS.            TAHSLT
013800 PROCEDURE DIVISION.                                              TAHSLT
013900 000-MAIN SECTION.                                                TAHSLT
013950*    RANGO 110 A 200: LA APERTURA DE ARCHIVOS Y LA CARGA DE LA    *TAHSLT
013960*    TABLA DE TASAS SIEMPRE VAN JUNTAS AL INICIO DEL JOB.         *TAHSLT
013970     PERFORM 110-ABRE-ARCHIVOS THRU 200-CARGA-TABLA-TRM-E          TAHSLT
014200     PERFORM 300-LEE-Y-CONVIERTE                                  TAHSLT
014300     PERFORM 700-ORDENA-MAESTRO                                   TAHSLT
014400     PERFORM 800-ESTADISTICAS                                     TAHSLT
014500     PERFORM 900-CIERRA-ARCHIVOS                                  TAHSLT
014600     STOP RUN.                                                    TAHSLT
014700 000-MAIN-E. EXIT.                                                TAHSLT
014800*                 ----- APERTURA DE ARCHIVOS -----                TAHSLT
014900 110-ABRE-ARCHIVOS SECTION.                                       TAHSLT
015000     OPEN INPUT  COB-VAL                                          TAHSLT
015100     OPEN INPUT  COB-TRM                                          TAHSLT
015200     OPEN OUTPUT COB-TMP                                          TAHSLT
015300     IF FS-VAL = 97                                               TAHSLT
015400        MOVE ZEROS TO FS-VAL                                      TAHSLT
015500     END-IF                                                       TAHSLT
015600     IF FS-VAL NOT = 0 OR FS-TRM NOT = 0 OR FS-TMP NOT = 0         TAHSLT
015700        DISPLAY "=============================================="  TAHSLT
015800                UPON CONSOLE                                      TAHSLT
015900        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE COB02ENR "          TAHSLT
016000                UPON CONSOLE                                      TAHSLT
016100        DISPLAY "   FS-VAL: " FS-VAL " FS-TRM: " FS-TRM            TAHSLT
016200                " FS-TMP: " FS-TMP UPON CONSOLE                    TAHSLT
016300        DISPLAY "=============================================="  TAHSLT
016400                UPON CONSOLE                                      TAHSLT
016500        MOVE 91 TO RETURN-CODE                                    TAHSLT
016600        STOP RUN                                                  TAHSLT
016700     END-IF.                                                      TAHSLT
016800 110-ABRE-ARCHIVOS-E. EXIT.                                       TAHSLT
016900*                 ----- CARGA DE LA TABLA DE TASAS -----          TAHSLT
017000 200-CARGA-TABLA-TRM SECTION.                                     TAHSLT
017100     MOVE ZEROS TO WKS-TRM-CANT                                   TAHSLT
017200     READ COB-TRM                                                 TAHSLT
017300          AT END SET FIN-TRM TO TRUE                              TAHSLT
017400     END-READ                                                     TAHSLT
017500     PERFORM 210-CARGA-UNA-TASA UNTIL FIN-TRM.                     TAHSLT
017600 200-CARGA-TABLA-TRM-E. EXIT.                                      TAHSLT
017700 210-CARGA-UNA-TASA SECTION.                                      TAHSLT
017800     ADD 1 TO WKS-TRM-CANT                                        TAHSLT
017900     MOVE WKS-TRF-FECHA TO WKS-TRM-T-FECHA (WKS-TRM-CANT)         TAHSLT
018000     MOVE WKS-TRF-TASA  TO WKS-TRM-T-TASA  (WKS-TRM-CANT)         TAHSLT
018100     ADD 1 TO WKS-TASAS-CARGADAS                                  TAHSLT
018200     READ COB-TRM                                                 TAHSLT
018300          AT END SET FIN-TRM TO TRUE                              TAHSLT
018400     END-READ.                                                    TAHSLT
018500 210-CARGA-UNA-TASA-E. EXIT.                                      TAHSLT
018600*                 ----- CONVERSION DE PAGOS VALIDADOS -----       TAHSLT
018700 300-LEE-Y-CONVIERTE SECTION.                                     TAHSLT
018800     READ COB-VAL                                                 TAHSLT
018900          AT END SET FIN-VAL TO TRUE                              TAHSLT
019000     END-READ                                                     TAHSLT
019100     PERFORM 305-CONVIERTE-UN-PAGO UNTIL FIN-VAL.                 TAHSLT
019200 300-LEE-Y-CONVIERTE-E. EXIT.                                     TAHSLT
019300 305-CONVIERTE-UN-PAGO SECTION.                                   TAHSLT
019400     ADD 1 TO WKS-PAGOS-PROCESADOS                                TAHSLT
019500     MOVE WKS-VA-FECHA TO WKS-FECHA-BUSQUEDA                      TAHSLT
019600     PERFORM 310-BUSCA-TASA                                       TAHSLT
019700     PERFORM 320-CONVIERTE-MONEDA                                 TAHSLT
019800     PERFORM 330-ASIGNA-FOLIO                                     TAHSLT
019900     PERFORM 340-GRABA-MAESTRO                                    TAHSLT
020000     READ COB-VAL                                                 TAHSLT
020100          AT END SET FIN-VAL TO TRUE                              TAHSLT
020200     END-READ.                                                    TAHSLT
020300 305-CONVIERTE-UN-PAGO-E. EXIT.                                   TAHSLT
020400*        REGLA DE NEGOCIO 2 - BUSQUEDA DE TASA DEL DIA, CON       *TAHSLT
020500*        RETROCESO A DIA HABIL ANTERIOR (HASTA 5 INTENTOS) Y      *TAHSLT
020600*        TASA POR DEFECTO 30.0000 SI NO SE ENCUENTRA.             *TAHSLT
020700 310-BUSCA-TASA SECTION.                                          TAHSLT
020800     MOVE 0 TO WKS-TASA-ENCONTRADA                                TAHSLT
020900     MOVE 0 TO WKS-INTENTOS-DH                                    TAHSLT
021000     SEARCH ALL WKS-TRM-FILA                                      TAHSLT
021100          WHEN WKS-TRM-T-FECHA (WKS-TRM-IDX) = WKS-FECHA-BUSQUEDA TAHSLT
021200               MOVE WKS-TRM-T-TASA (WKS-TRM-IDX) TO                TAHSLT
021300                    WKS-TASA-APLICADA                              TAHSLT
021400               MOVE 1 TO WKS-TASA-ENCONTRADA                       TAHSLT
021500     END-SEARCH                                                   TAHSLT
021600     PERFORM 315-RETROCEDE-DIA-HABIL                               TAHSLT
021700             UNTIL TASA-OK OR WKS-INTENTOS-DH >= 5                 TAHSLT
021800     IF NOT TASA-OK                                                TAHSLT
021900        MOVE 30.0000 TO WKS-TASA-APLICADA                         TAHSLT
022000        ADD 1 TO WKS-TASAS-DEFECTO                                TAHSLT
022100     END-IF.                                                       TAHSLT
022200 310-BUSCA-TASA-E. EXIT.                                          TAHSLT
022300 315-RETROCEDE-DIA-HABIL SECTION.                                 TAHSLT
022400     ADD 1 TO WKS-INTENTOS-DH                                      TAHSLT
022500     MOVE 'DH' TO WKS-DT-FUNCION                                   TAHSLT
022600     MOVE WKS-FECHA-BUSQUEDA TO WKS-DT-ENTRADA-2                   TAHSLT
022700     CALL 'COBDTUTL' USING WKS-DT-FUNCION WKS-DT-ENTRADA-1         TAHSLT
022800                           WKS-DT-ENTRADA-2 WKS-DT-SALIDA-FECHA    TAHSLT
022900                           WKS-DT-SALIDA-2  WKS-DT-SALIDA-3        TAHSLT
023000                           WKS-DT-RETORNO                         TAHSLT
023100     MOVE WKS-DT-SALIDA-FECHA TO WKS-FECHA-BUSQUEDA                TAHSLT
023200     SEARCH ALL WKS-TRM-FILA                                      TAHSLT
023300          WHEN WKS-TRM-T-FECHA (WKS-TRM-IDX) = WKS-FECHA-BUSQUEDA TAHSLT
023400               MOVE WKS-TRM-T-TASA (WKS-TRM-IDX) TO                TAHSLT
023500                    WKS-TASA-APLICADA                              TAHSLT
023600               MOVE 1 TO WKS-TASA-ENCONTRADA                       TAHSLT
023700     END-SEARCH.                                                   TAHSLT
023800 315-RETROCEDE-DIA-HABIL-E. EXIT.                                 TAHSLT
023900*        REGLA DE NEGOCIO 3 - CONVERSION A DOLARES, REDONDEO      *TAHSLT
024000*        A 2 DECIMALES (MITAD HACIA ARRIBA).                      *TAHSLT
024100 320-CONVIERTE-MONEDA SECTION.                                    TAHSLT
024200     COMPUTE WKS-MP-MONTO-USD ROUNDED =                           TAHSLT
024300             WKS-VA-MONTO-TL / WKS-TASA-APLICADA                  TAHSLT
024400     MOVE WKS-TASA-APLICADA TO WKS-MP-TASA                        TAHSLT
024500     ADD WKS-VA-MONTO-TL    TO WKS-TOTAL-TL                       TAHSLT
024600     ADD WKS-MP-MONTO-USD   TO WKS-TOTAL-USD.                     TAHSLT
024700 320-CONVIERTE-MONEDA-E. EXIT.                                    TAHSLT
024800 330-ASIGNA-FOLIO SECTION.                                        TAHSLT
024900     ADD 1 TO WKS-FOLIO-SIGUIENTE                                 TAHSLT
025000     MOVE WKS-FOLIO-SIGUIENTE TO WKS-MP-FOLIO.                    TAHSLT
025100 330-ASIGNA-FOLIO-E. EXIT.                                        TAHSLT
025200 340-GRABA-MAESTRO SECTION.                                       TAHSLT
025300     MOVE WKS-VA-FECHA         TO WKS-MP-FECHA                    TAHSLT
025400     MOVE WKS-VA-CLIENTE       TO WKS-MP-CLIENTE                  TAHSLT
025500     MOVE WKS-VA-PROPIEDAD-ID  TO WKS-MP-PROPIEDAD-ID             TAHSLT
025600     MOVE WKS-VA-PROPIEDAD-NOM TO WKS-MP-PROPIEDAD-NOM            TAHSLT
025700     MOVE WKS-VA-CANAL         TO WKS-MP-CANAL                    TAHSLT
025800     MOVE WKS-VA-MONTO-TL      TO WKS-MP-MONTO-TL                 TAHSLT
025900     MOVE WKS-VA-FACTURA       TO WKS-MP-FACTURA                  TAHSLT
026000     WRITE WKS-MAE-PAGO                                           TAHSLT
026100     IF FS-TMP NOT = 0                                            TAHSLT
026200        DISPLAY "ERROR AL ESCRIBIR COB-TMP, STATUS: " FS-TMP       TAHSLT
026300                UPON CONSOLE                                      TAHSLT
026400     END-IF.                                                       TAHSLT
026500 340-GRABA-MAESTRO-E. EXIT.                                       TAHSLT
026600*                 ----- ORDENAMIENTO DEL MAESTRO POR FECHA ----- TAHSLT
026700 700-ORDENA-MAESTRO SECTION.                                      TAHSLT
026800     CLOSE COB-TMP                                                TAHSLT
026900     SORT COB-SRT                                                 TAHSLT
027000          ASCENDING KEY WKS-SRT-FECHA                             TAHSLT
027100          USING  COB-TMP                                          TAHSLT
027200          GIVING COB-MAE                                          TAHSLT
027300     IF FS-MAE NOT = 0                                            TAHSLT
027400        DISPLAY "ERROR AL ORDENAR EL MAESTRO, STATUS: " FS-MAE     TAHSLT
027500                UPON CONSOLE                                      TAHSLT
027600        MOVE 91 TO RETURN-CODE                                    TAHSLT
027700        STOP RUN                                                  TAHSLT
027800     END-IF.                                                       TAHSLT
027900 700-ORDENA-MAESTRO-E. EXIT.                                      TAHSLT
028000*                 ----- ESTADISTICAS DE FIN DE JOB -----          TAHSLT
028100 800-ESTADISTICAS SECTION.                                        TAHSLT
028200     DISPLAY ">>>>>>>>>>>>>> ESTADISTICAS COB02ENR <<<<<<<<<<<<<<" TAHSLT
028300     MOVE WKS-TASAS-CARGADAS   TO WKS-MASCARA                      TAHSLT
028400     DISPLAY "|| TASAS CARGADAS         : (" WKS-MASCARA ")"       TAHSLT
028500     MOVE WKS-PAGOS-PROCESADOS TO WKS-MASCARA                      TAHSLT
028600     DISPLAY "|| PAGOS PROCESADOS       : (" WKS-MASCARA ")"       TAHSLT
028700     MOVE WKS-TASAS-DEFECTO    TO WKS-MASCARA                      TAHSLT
028800     DISPLAY "|| TASAS POR DEFECTO      : (" WKS-MASCARA ")"       TAHSLT
028900     MOVE WKS-TOTAL-TL         TO WKS-MASCARA-IMPORTE              TAHSLT
029000     DISPLAY "|| TOTAL PAGADO EN TL     : (" WKS-MASCARA-IMPORTE  TAHSLT
029100             ")"                                                  TAHSLT
029200     MOVE WKS-TOTAL-USD        TO WKS-MASCARA-IMPORTE              TAHSLT
029300     DISPLAY "|| TOTAL PAGADO EN USD    : (" WKS-MASCARA-IMPORTE  TAHSLT
029400             ")"                                                  TAHSLT
029500     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".TAHSLT
029600 800-ESTADISTICAS-E. EXIT.                                        TAHSLT
029700 900-CIERRA-ARCHIVOS SECTION.                                     TAHSLT
029800     CLOSE COB-VAL COB-TRM.                                       TAHSLT
029900 900-CIERRA-ARCHIVOS-E. EXIT.                                     TAHSLT
