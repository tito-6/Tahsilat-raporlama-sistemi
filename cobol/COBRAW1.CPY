000100******************************************************************  RAW1
000200*    COPYBOOK     : COBRAW1                                     *  RAW1
000300*    APLICACION   : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES    *  RAW1
000400*    DESCRIPCION  : LAYOUT DEL REGISTRO CRUDO DE IMPORTACION DE  *  RAW1
000500*                 : PAGOS, TAL COMO LLEGA DEL ARCHIVO DE CARGA   *  RAW1
000600*                 : ANTES DE VALIDAR FECHA Y MONTO.              *  RAW1
000700*    USADO POR    : COB01VAL                                    *  RAW1
000800*------------------------------------------------------------------ RAW1
000900*    HISTORIAL DE CAMBIOS                                        * RAW1
001000*    15/02/1986  MACL  SOLICITUD EDR-1190  CREACION ORIGINAL     * RAW1
001100*    19/11/1998  RAMG  AMPLIACION PROYECTO Y2K - SIN CAMBIO PIC   * RAW1
001200*    14/06/2024  EDRD  TICKET EDR-7741 ADAPTADO A TAHSILAT        * RAW1
001300******************************************************************  RAW1
001400 01  WKS-REG-CRUDO.                                                RAW1
001500     05  WKS-CR-FECHA            PIC X(10).                        RAW1
001600     05  WKS-CR-CLIENTE          PIC X(30).                        RAW1
001700     05  WKS-CR-PROPIEDAD-ID     PIC X(10).                        RAW1
001800     05  WKS-CR-PROPIEDAD-NOM    PIC X(30).                        RAW1
001900     05  WKS-CR-CANAL            PIC X(15).                        RAW1
002000     05  WKS-CR-MONTO            PIC X(15).                        RAW1
002100     05  WKS-CR-MONEDA           PIC X(03).                        RAW1
002200     05  WKS-CR-FACTURA          PIC X(12).                        RAW1
002300     05  FILLER                  PIC X(05).                        RAW1
