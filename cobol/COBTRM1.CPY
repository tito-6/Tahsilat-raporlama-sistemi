000100******************************************************************  TRM1
000200*    COPYBOOK     : COBTRM1                                     *  TRM1
000300*    APLICACION   : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES    *  TRM1
000400*    DESCRIPCION  : LAYOUT DEL REGISTRO DE TASA DE CAMBIO        *  TRM1
000500*                 : DOLAR-LIRA (TRM) Y DE LA TABLA EN MEMORIA    *  TRM1
000600*                 : DONDE SE CARGA PARA BUSQUEDA BINARIA.        *  TRM1
000700*    USADO POR    : COB02ENR                                     *  TRM1
000800*------------------------------------------------------------------ TRM1
000900*    HISTORIAL DE CAMBIOS                                        * TRM1
001000*    15/02/1986  MACL  SOLICITUD EDR-1190  CREACION ORIGINAL     * TRM1
001100*    14/06/2024  EDRD  TICKET EDR-7741 ADAPTADO A TAHSILAT        * TRM1
001200******************************************************************  TRM1
001300 01  WKS-REG-TRM.                                                  TRM1
001400     05  WKS-TR-FECHA            PIC 9(08).                        TRM1
001500     05  WKS-TR-TASA             PIC 9(03)V9(4).                   TRM1
001600     05  FILLER                  PIC X(01).                        TRM1
001700 01  WKS-TABLA-TRM.                                                 TRM1
001800     05  WKS-TRM-CANT            PIC 9(05) COMP      VALUE ZEROS.  TRM1
001900     05  WKS-TRM-FILA OCCURS 0 TO 03650 TIMES                      TRM1
002000                 DEPENDING ON WKS-TRM-CANT                         TRM1
002100                 ASCENDING KEY IS WKS-TRM-T-FECHA                  TRM1
002200                 INDEXED BY WKS-TRM-IDX.                           TRM1
002300         10  WKS-TRM-T-FECHA     PIC 9(08).                        TRM1
002400         10  WKS-TRM-T-TASA      PIC 9(03)V9(4).                   TRM1
002500