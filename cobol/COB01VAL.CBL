000100******************************************************************TAHSLT
000200* FECHA       : 22/05/1985                                       *TAHSLT
000300* PROGRAMADOR : JOSE LUIS CORDOVA MEJIA                          *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COB01VAL, ANTES EEDR3004                        *TAHSLT
000600* TIPO        : BATCH                                            *TAHSLT
000700* DESCRIPCION : ESTE PROGRAMA TOMA LOS PAGOS CRUDOS DEL ARCHIVO  *TAHSLT
000800*             : DE CARGA, VALIDA LA FECHA (SERIAL, ISO O REGIO-  *TAHSLT
000900*             : NAL) Y EL MONTO (FORMATO REGIONAL CON PUNTO DE   *TAHSLT
001000*             : MILLARES Y COMA DECIMAL), NORMALIZA LA MONEDA Y  *TAHSLT
001100*             : ESCRIBE EL REGISTRO VALIDADO.  LOS RENGLONES CON *TAHSLT
001200*             : FECHA INVALIDA SE MANDAN AL ARCHIVO DE ERRORES.  *TAHSLT
001300* ARCHIVOS    : COBRAW=I, COBVAL=O, COBERR=O                     *TAHSLT
001400* PROGRAMA(S) : CALL COBDTUTL (PARSEO DE FECHA)                  *TAHSLT
001500******************************************************************TAHSLT
001600*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
001700******************************************************************TAHSLT
001800* 22/05/1985  JLCM  SOLICITUD EDR-3004  CREACION ORIGINAL        *TAHSLT
001900*             (VALIDACION DE ALUMNOS ACTIVOS, APLICACION EDUC.)  *TAHSLT
002000* 02/09/1998  TJVL  REVISION PROYECTO Y2K - SIN IMPACTO, NO       *TAHSLT
002100*             MANEJABA FECHAS DE 2 POSICIONES.                   *TAHSLT
002200* 14/06/2024  EDRD  TICKET EDR-7741 SE RECICLA EL PROGRAMA PARA  *TAHSLT
002300*             VALIDACION DE PAGOS DE COBRANZA TAHSILAT.  SE       *TAHSLT
002400*             SUSTITUYE LA VALIDACION DE ALUMNOS POR VALIDACION  *TAHSLT
002500*             DE FECHA Y MONTO DE PAGO.                          *TAHSLT
002600* 20/06/2024  EDRD  EDR-7741 SE AGREGA RUTINA DE LIMPIEZA DE     *TAHSLT
002700*             MONTO REGIONAL (PUNTO DE MILLARES, COMA DECIMAL).  *TAHSLT
002750* 05/08/2024  EDRD  EDR-7802 SE REESTRUCTURA EL CICLO 120/125 EN *TAHSLT
002760*             UN RANGO PERFORM...THRU (125 A 127) CON GO TO PARA*TAHSLT
002770*             VALIDO/ERROR; SE AGREGA PARRAFO COMUN 127 PARA LA *TAHSLT
002780*             LECTURA DEL SIGUIENTE RENGLON.                    *TAHSLT
002790* 05/08/2024  EDRD  EDR-7802 SE PASAN FS-RAW/FS-VAL/FS-ERR Y EL  *TAHSLT
002795*             INTERRUPTOR DE DETALLE A NIVEL 77.                 *TAHSLT
002796* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
002797*             WKS-MODO-DETALLE: NUNCA SE PROBABA EN NINGUN        *TAHSLT
002798*             PARRAFO DE ESTE NI DE LOS DEMAS PROGRAMAS DE LA     *TAHSLT
002799*             COBRANZA; ERA BANDERA MUERTA.                       *TAHSLT
002800******************************************************************TAHSLT
002900 IDENTIFICATION DIVISION.                                         TAHSLT
003000 PROGRAM-ID. COB01VAL.                                            TAHSLT
003100 AUTHOR. JOSE LUIS CORDOVA MEJIA.                                 TAHSLT
003200 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
003300 DATE-WRITTEN. 22/05/1985.                                        TAHSLT
003400 DATE-COMPILED.                                                   TAHSLT
003500 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
003600 ENVIRONMENT DIVISION.                                            TAHSLT
003700 CONFIGURATION SECTION.                                           TAHSLT
003800 SPECIAL-NAMES.                                                   TAHSLT
003900     C01 IS TOP-OF-FORM.                                          TAHSLT
004300 INPUT-OUTPUT SECTION.                                            TAHSLT
004400 FILE-CONTROL.                                                    TAHSLT
004500     SELECT COB-RAW ASSIGN TO COBRAW                              TAHSLT
004600                    FILE STATUS IS FS-RAW.                        TAHSLT
004700     SELECT COB-VAL ASSIGN TO COBVAL                              TAHSLT
004800                    FILE STATUS IS FS-VAL.                        TAHSLT
004900     SELECT COB-ERR ASSIGN TO COBERR                              TAHSLT
005000                    FILE STATUS IS FS-ERR.                        TAHSLT
005100 DATA DIVISION.                                                   TAHSLT
005200 FILE SECTION.                                                    TAHSLT
005300*                   ARCHIVO DE PAGOS CRUDOS (ENTRADA)             TAHSLT
005400 FD  COB-RAW.                                                     TAHSLT
005500     COPY COBRAW1.                                                TAHSLT
005600*                   ARCHIVO DE PAGOS VALIDADOS (SALIDA)           TAHSLT
005700 FD  COB-VAL.                                                     TAHSLT
005800     COPY COBVAL1.                                                TAHSLT
005900*                   ARCHIVO DE ERRORES DE IMPORTACION (SALIDA)    TAHSLT
006000 FD  COB-ERR.                                                     TAHSLT
006100 01  WKS-REG-ERROR.                                                TAHSLT
006200     05  WKS-ERR-TEXTO          PIC X(58).                        TAHSLT
006300     05  FILLER                 PIC X(02).                        TAHSLT
006400 01  WKS-REG-ERROR-R REDEFINES WKS-REG-ERROR.                     TAHSLT
006500     05  WKS-ERR-ETIQUETA       PIC X(05).                        TAHSLT
006600     05  WKS-ERR-FILA           PIC 9(07).                        TAHSLT
006700     05  FILLER                 PIC X(02).                        TAHSLT
006800     05  WKS-ERR-MENSAJE        PIC X(46).                        TAHSLT
006900 WORKING-STORAGE SECTION.                                         TAHSLT
007000******************************************************************TAHSLT
007100*                     VARIABLES FILE STATUS                      *TAHSLT
007200******************************************************************TAHSLT
007300 77  FS-RAW                     PIC 9(02) VALUE ZEROS.            TAHSLT
007400 77  FS-VAL                     PIC 9(02) VALUE ZEROS.            TAHSLT
007500 77  FS-ERR                     PIC 9(02) VALUE ZEROS.            TAHSLT
007900 01  WKS-FLAGS.                                                    TAHSLT
008000     05  WKS-FIN-RAW            PIC 9(01) VALUE ZEROS.            TAHSLT
008100         88  FIN-RAW                       VALUE 1.                TAHSLT
008200     05  WKS-FECHA-OK           PIC 9(01) VALUE ZEROS.            TAHSLT
008300         88  FECHA-ES-VALIDA               VALUE 1.                TAHSLT
008400     05  FILLER                 PIC X(02).                        TAHSLT
008500******************************************************************TAHSLT
008600*                     CONTADORES DE ESTADISTICA                  *TAHSLT
008700******************************************************************TAHSLT
008800 01  WKS-CONTADORES.                                              TAHSLT
008900     05  WKS-REG-LEIDOS         PIC 9(07) COMP VALUE ZEROS.       TAHSLT
009000     05  WKS-REG-ACEPTADOS      PIC 9(07) COMP VALUE ZEROS.       TAHSLT
009100     05  WKS-REG-RECHAZADOS     PIC 9(07) COMP VALUE ZEROS.       TAHSLT
009200     05  WKS-NUM-FILA           PIC 9(07) COMP VALUE ZEROS.       TAHSLT
009300     05  FILLER                 PIC X(02).                        TAHSLT
009400 01  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROS.        TAHSLT
009500******************************************************************TAHSLT
009600*         RECURSOS PARA LIMPIEZA DEL MONTO EN FORMATO REGIONAL    *TAHSLT
009700*         (PUNTO = MILLARES, COMA = DECIMAL).  REGLA DE NEGOCIO 4.*TAHSLT
009800******************************************************************TAHSLT
009900 01  WKS-MONTO-BUFFER           PIC X(15) VALUE SPACES.           TAHSLT
010000 01  WKS-MONTO-BUFFER-R REDEFINES WKS-MONTO-BUFFER.               TAHSLT
010100     05  WKS-MB-CARACTER OCCURS 15 TIMES   PIC X(01).             TAHSLT
010200 01  WKS-MONTO-LIMPIO           PIC X(15) VALUE SPACES.           TAHSLT
010300 01  WKS-MONTO-LIMPIO-R REDEFINES WKS-MONTO-LIMPIO.               TAHSLT
010400     05  WKS-ML-CARACTER OCCURS 15 TIMES   PIC X(01).             TAHSLT
010500 01  WKS-MONTO-AUX.                                               TAHSLT
010600     05  WKS-MA-LONGITUD        PIC 9(02) COMP VALUE ZEROS.       TAHSLT
010700     05  WKS-MA-POS-COMA        PIC 9(02) COMP VALUE ZEROS.       TAHSLT
010800     05  WKS-MA-SUBI            PIC 9(02) COMP VALUE ZEROS.       TAHSLT
010900     05  WKS-MA-SUBO            PIC 9(02) COMP VALUE ZEROS.       TAHSLT
011000     05  WKS-MA-ENTERO          PIC 9(11) VALUE ZEROS.            TAHSLT
011100     05  WKS-MA-DECIMAL         PIC 9(02) VALUE ZEROS.            TAHSLT
011200     05  FILLER                 PIC X(02).                        TAHSLT
011300******************************************************************TAHSLT
011400*         PARAMETROS PARA CALL 'COBDTUTL' (PARSEO DE FECHA)       *TAHSLT
011500******************************************************************TAHSLT
011600 01  WKS-DT-PARAMETROS.                                           TAHSLT
011700     05  WKS-DT-FUNCION         PIC X(02) VALUE SPACES.           TAHSLT
011800     05  WKS-DT-ENTRADA-1       PIC X(10) VALUE SPACES.           TAHSLT
011900     05  WKS-DT-ENTRADA-2       PIC 9(08) VALUE ZEROS.            TAHSLT
012000     05  WKS-DT-SALIDA-FECHA    PIC 9(08) VALUE ZEROS.            TAHSLT
012100     05  WKS-DT-SALIDA-2        PIC 9(04) VALUE ZEROS.            TAHSLT
012200     05  WKS-DT-SALIDA-3        PIC 9(02) VALUE ZEROS.            TAHSLT
012300     05  WKS-DT-RETORNO         PIC 9(02) VALUE ZEROS.            TAHSLT
012400 PROCEDURE DIVISION.                                              TAHSLT
012500 000-PRINCIPAL SECTION.                                           TAHSLT
012600     PERFORM 110-ABRE-ARCHIVOS                                    TAHSLT
012700     PERFORM 120-LEE-Y-VALIDA                                     TAHSLT
012800     PERFORM 800-ESTADISTICAS                                     TAHSLT
012900     PERFORM 900-CIERRA-ARCHIVOS                                  TAHSLT
013000     STOP RUN.                                                    TAHSLT
013100 000-PRINCIPAL-E. EXIT.                                           TAHSLT
013200*                 ----- APERTURA DE ARCHIVOS -----                TAHSLT
013300 110-ABRE-ARCHIVOS SECTION.                                       TAHSLT
013400     OPEN INPUT  COB-RAW                                          TAHSLT
013500     OPEN OUTPUT COB-VAL                                          TAHSLT
013600     OPEN OUTPUT COB-ERR                                          TAHSLT
013700     IF FS-RAW = 97                                               TAHSLT
013800        MOVE ZEROS TO FS-RAW                                      TAHSLT
013900     END-IF                                                       TAHSLT
014000     IF FS-RAW NOT = 0 OR FS-VAL NOT = 0 OR FS-ERR NOT = 0         TAHSLT
014100        DISPLAY "=============================================="  TAHSLT
014200                UPON CONSOLE                                      TAHSLT
014300        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE COB01VAL "          TAHSLT
014400                UPON CONSOLE                                      TAHSLT
014500        DISPLAY "   FS-RAW: " FS-RAW " FS-VAL: " FS-VAL            TAHSLT
014600                " FS-ERR: " FS-ERR UPON CONSOLE                    TAHSLT
014700        DISPLAY "=============================================="  TAHSLT
014800                UPON CONSOLE                                      TAHSLT
014900        MOVE 91 TO RETURN-CODE                                    TAHSLT
015000        STOP RUN                                                  TAHSLT
015100     END-IF.                                                      TAHSLT
015200 110-ABRE-ARCHIVOS-E. EXIT.                                       TAHSLT
015300*                 ----- CICLO PRINCIPAL DE LECTURA -----          TAHSLT
015400 120-LEE-Y-VALIDA SECTION.                                        TAHSLT
015500     READ COB-RAW                                                 TAHSLT
015600          AT END SET FIN-RAW TO TRUE                              TAHSLT
015700     END-READ                                                     TAHSLT
015750*    RANGO DE PARRAFOS 125 A 127: VALIDA-FECHA DECIDE CON GO TO  *TAHSLT
015760*    SI EL RENGLON SIGUE A ESCRIBE-VALIDO O A ESCRIBE-ERROR; LA  *TAHSLT
015770*    LECTURA DEL SIGUIENTE RENGLON QUEDA EN EL PARRAFO COMUN      *TAHSLT
015780*    127-SIGUIENTE-RENGLON AL FINAL DEL RANGO.                   *TAHSLT
015790     PERFORM 125-PROCESA-UN-RENGLON THRU 127-SIGUIENTE-RENGLON-E  TAHSLT
015795             UNTIL FIN-RAW.                                       TAHSLT
015900 120-LEE-Y-VALIDA-E. EXIT.                                        TAHSLT
016000 125-PROCESA-UN-RENGLON SECTION.                                  TAHSLT
016100     ADD 1 TO WKS-REG-LEIDOS                                      TAHSLT
016200     ADD 1 TO WKS-NUM-FILA                                        TAHSLT
016300     PERFORM 121-VALIDA-FECHA                                     TAHSLT
016400     IF FECHA-ES-VALIDA                                           TAHSLT
016450        GO TO 124-ESCRIBE-VALIDO                                 TAHSLT
016480     END-IF                                                       TAHSLT
016490     GO TO 126-ESCRIBE-ERROR.                                     TAHSLT
017600 125-PROCESA-UN-RENGLON-E. EXIT.                                  TAHSLT
017700*        REGLA DE NEGOCIO 1 - PARSEO DE FECHA (VIA COBDTUTL)      TAHSLT
017800 121-VALIDA-FECHA SECTION.                                        TAHSLT
017900     MOVE 0 TO WKS-FECHA-OK                                       TAHSLT
018000     MOVE 'PF' TO WKS-DT-FUNCION                                  TAHSLT
018100     MOVE WKS-CR-FECHA TO WKS-DT-ENTRADA-1                        TAHSLT
018200     CALL 'COBDTUTL' USING WKS-DT-FUNCION WKS-DT-ENTRADA-1         TAHSLT
018300                           WKS-DT-ENTRADA-2 WKS-DT-SALIDA-FECHA    TAHSLT
018400                           WKS-DT-SALIDA-2  WKS-DT-SALIDA-3        TAHSLT
018500                           WKS-DT-RETORNO                         TAHSLT
018600     IF WKS-DT-RETORNO = 0 AND WKS-CR-FECHA NOT = SPACES           TAHSLT
018700        MOVE WKS-DT-SALIDA-FECHA TO WKS-VA-FECHA                  TAHSLT
018800        MOVE 1 TO WKS-FECHA-OK                                    TAHSLT
018900     END-IF.                                                      TAHSLT
019000 121-VALIDA-FECHA-E. EXIT.                                        TAHSLT
019100*        REGLA DE NEGOCIO 4 - PARSEO DE MONTO REGIONAL            TAHSLT
019200 122-VALIDA-MONTO SECTION.                                        TAHSLT
019300     MOVE ZEROS TO WKS-VA-MONTO-TL                                TAHSLT
019400     MOVE SPACES TO WKS-MONTO-BUFFER WKS-MONTO-LIMPIO             TAHSLT
019500     MOVE ZEROS  TO WKS-MONTO-AUX                                 TAHSLT
019600     MOVE WKS-CR-MONTO TO WKS-MONTO-BUFFER                        TAHSLT
019700     PERFORM 1221-QUITA-PUNTOS VARYING WKS-MA-SUBI FROM 1 BY 1     TAHSLT
019800             UNTIL WKS-MA-SUBI > 15                                TAHSLT
019900     PERFORM 1223-UBICA-COMA                                      TAHSLT
020000     PERFORM 1225-ARMA-MONTO.                                     TAHSLT
020100 122-VALIDA-MONTO-E. EXIT.                                        TAHSLT
020200*        COPIA EL BUFFER SIN LOS PUNTOS DE MILLARES               TAHSLT
020300 1221-QUITA-PUNTOS SECTION.                                       TAHSLT
020400     IF WKS-MB-CARACTER (WKS-MA-SUBI) NOT = '.'                   TAHSLT
020500        ADD 1 TO WKS-MA-SUBO                                      TAHSLT
020600        IF WKS-MA-SUBO <= 15                                      TAHSLT
020700           MOVE WKS-MB-CARACTER (WKS-MA-SUBI)                     TAHSLT
020800                TO WKS-ML-CARACTER (WKS-MA-SUBO)                  TAHSLT
020900        END-IF                                                    TAHSLT
021000     END-IF.                                                      TAHSLT
021100 1221-QUITA-PUNTOS-E. EXIT.                                       TAHSLT
021200*        BUSCA LA COMA DECIMAL EN EL BUFFER YA SIN PUNTOS         TAHSLT
021300 1223-UBICA-COMA SECTION.                                        TAHSLT
021400     MOVE 0 TO WKS-MA-POS-COMA                                    TAHSLT
021500     MOVE WKS-MA-SUBO TO WKS-MA-LONGITUD                          TAHSLT
021600     PERFORM 1224-PRUEBA-COMA VARYING WKS-MA-SUBI FROM 1 BY 1      TAHSLT
021700             UNTIL WKS-MA-SUBI > WKS-MA-LONGITUD.                  TAHSLT
021800 1223-UBICA-COMA-E. EXIT.                                         TAHSLT
021900 1224-PRUEBA-COMA SECTION.                                        TAHSLT
022000     IF WKS-ML-CARACTER (WKS-MA-SUBI) = ',' AND WKS-MA-POS-COMA = 0TAHSLT
022100        MOVE WKS-MA-SUBI TO WKS-MA-POS-COMA                       TAHSLT
022200     END-IF.                                                      TAHSLT
022300 1224-PRUEBA-COMA-E. EXIT.                                        TAHSLT
022400*        ARMA EL VALOR NUMERICO FINAL A PARTIR DE LA PARTE        TAHSLT
022500*        ENTERA Y LA PARTE DECIMAL (2 POSICIONES).  SI NO ES      TAHSLT
022600*        NUMERICO O ESTA VACIO, EL MONTO QUEDA EN CERO.           *TAHSLT
022700 1225-ARMA-MONTO SECTION.                                         TAHSLT
022800     MOVE ZEROS TO WKS-MA-ENTERO WKS-MA-DECIMAL                   TAHSLT
022900     IF WKS-MA-POS-COMA > 1                                       TAHSLT
023000        IF WKS-ML-CARACTER (1) NOT = SPACE AND                    TAHSLT
023100           WKS-MONTO-LIMPIO (1:WKS-MA-POS-COMA - 1) IS NUMERIC    TAHSLT
023200           MOVE WKS-MONTO-LIMPIO (1:WKS-MA-POS-COMA - 1)          TAHSLT
023300                TO WKS-MA-ENTERO                                  TAHSLT
023400        END-IF                                                    TAHSLT
023500        IF WKS-MONTO-LIMPIO (WKS-MA-POS-COMA + 1:2) IS NUMERIC    TAHSLT
023600           MOVE WKS-MONTO-LIMPIO (WKS-MA-POS-COMA + 1:2)          TAHSLT
023700                TO WKS-MA-DECIMAL                                 TAHSLT
023800        END-IF                                                    TAHSLT
023900     ELSE                                                         TAHSLT
024000        IF WKS-MA-LONGITUD > 0 AND                                TAHSLT
024100           WKS-MONTO-LIMPIO (1:WKS-MA-LONGITUD) IS NUMERIC        TAHSLT
024200           MOVE WKS-MONTO-LIMPIO (1:WKS-MA-LONGITUD)              TAHSLT
024300                TO WKS-MA-ENTERO                                  TAHSLT
024400        END-IF                                                    TAHSLT
024500     END-IF                                                       TAHSLT
024600     COMPUTE WKS-VA-MONTO-TL =                                    TAHSLT
024700             WKS-MA-ENTERO + (WKS-MA-DECIMAL / 100).              TAHSLT
024800 1225-ARMA-MONTO-E. EXIT.                                         TAHSLT
024900*        REGLA DE NEGOCIO - NORMALIZA MONEDA (BLANCO = USD)       TAHSLT
025000 123-NORMALIZA-MONEDA SECTION.                                    TAHSLT
025100     MOVE WKS-CR-MONEDA TO WKS-VA-MONEDA                          TAHSLT
025200     IF WKS-VA-MONEDA = SPACES                                    TAHSLT
025300        MOVE 'USD' TO WKS-VA-MONEDA                               TAHSLT
025400     END-IF                                                       TAHSLT
025500     INSPECT WKS-VA-MONEDA                                        TAHSLT
025600        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   TAHSLT
025700        TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  TAHSLT
025800 123-NORMALIZA-MONEDA-E. EXIT.                                    TAHSLT
025900*        ESCRITURA DEL REGISTRO VALIDADO                         TAHSLT
026000 124-ESCRIBE-VALIDO SECTION.                                      TAHSLT
026050     PERFORM 122-VALIDA-MONTO                                     TAHSLT
026060     PERFORM 123-NORMALIZA-MONEDA                                 TAHSLT
026100     MOVE WKS-CR-CLIENTE       TO WKS-VA-CLIENTE                  TAHSLT
026200     MOVE WKS-CR-PROPIEDAD-ID  TO WKS-VA-PROPIEDAD-ID             TAHSLT
026300     MOVE WKS-CR-PROPIEDAD-NOM TO WKS-VA-PROPIEDAD-NOM            TAHSLT
026400     MOVE WKS-CR-CANAL         TO WKS-VA-CANAL                    TAHSLT
026500     MOVE WKS-CR-FACTURA       TO WKS-VA-FACTURA                  TAHSLT
026600     WRITE WKS-REG-VALIDO                                         TAHSLT
026700     IF FS-VAL NOT = 0                                            TAHSLT
026800        DISPLAY "ERROR AL ESCRIBIR COB-VAL, STATUS: " FS-VAL       TAHSLT
026900                UPON CONSOLE                                      TAHSLT
027000     END-IF                                                        TAHSLT
027050     ADD 1 TO WKS-REG-ACEPTADOS                                   TAHSLT
027080     GO TO 127-SIGUIENTE-RENGLON.                                 TAHSLT
027100 124-ESCRIBE-VALIDO-E. EXIT.                                      TAHSLT
027200*        ESCRITURA DE LA LINEA DE ERROR (FECHA INVALIDA)         TAHSLT
027300 126-ESCRIBE-ERROR SECTION.                                       TAHSLT
027400     MOVE SPACES         TO WKS-REG-ERROR                        TAHSLT
027500     MOVE 'ROW'          TO WKS-ERR-ETIQUETA                      TAHSLT
027600     MOVE WKS-NUM-FILA   TO WKS-ERR-FILA                          TAHSLT
027700     MOVE 'INVALID DATE' TO WKS-ERR-MENSAJE                       TAHSLT
027800     WRITE WKS-REG-ERROR                                          TAHSLT
027900     IF FS-ERR NOT = 0                                            TAHSLT
028000        DISPLAY "ERROR AL ESCRIBIR COB-ERR, STATUS: " FS-ERR       TAHSLT
028100                UPON CONSOLE                                      TAHSLT
028200     END-IF                                                        TAHSLT
028250     ADD 1 TO WKS-REG-RECHAZADOS.                                 TAHSLT
028300 126-ESCRIBE-ERROR-E. EXIT.                                       TAHSLT
028340*        PARRAFO COMUN DE CIERRE DEL RENGLON (LIMITE DEL RANGO    TAHSLT
028350*        125 A 127); LEE EL SIGUIENTE RENGLON DE ENTRADA.         TAHSLT
028360 127-SIGUIENTE-RENGLON SECTION.                                    TAHSLT
028370     READ COB-RAW                                                 TAHSLT
028380          AT END SET FIN-RAW TO TRUE                              TAHSLT
028390     END-READ.                                                    TAHSLT
028395 127-SIGUIENTE-RENGLON-E. EXIT.                                    TAHSLT
028400*                 ----- ESTADISTICAS DE FIN DE JOB -----          TAHSLT
028500 800-ESTADISTICAS SECTION.                                        TAHSLT
028600     DISPLAY ">>>>>>>>>>>>>> ESTADISTICAS COB01VAL <<<<<<<<<<<<<<" TAHSLT
028700     MOVE WKS-REG-LEIDOS     TO WKS-MASCARA                       TAHSLT
028800     DISPLAY "|| RENGLONES LEIDOS      : (" WKS-MASCARA ")"        TAHSLT
028900     MOVE WKS-REG-ACEPTADOS  TO WKS-MASCARA                       TAHSLT
029000     DISPLAY "|| RENGLONES ACEPTADOS   : (" WKS-MASCARA ")"        TAHSLT
029100     MOVE WKS-REG-RECHAZADOS TO WKS-MASCARA                       TAHSLT
029200     DISPLAY "|| RENGLONES RECHAZADOS  : (" WKS-MASCARA ")"        TAHSLT
029300     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".TAHSLT
029400 800-ESTADISTICAS-E. EXIT.                                        TAHSLT
029500 900-CIERRA-ARCHIVOS SECTION.                                     TAHSLT
029600     CLOSE COB-RAW COB-VAL COB-ERR.                               TAHSLT
029700 900-CIERRA-ARCHIVOS-E. EXIT.                                     TAHSLT
