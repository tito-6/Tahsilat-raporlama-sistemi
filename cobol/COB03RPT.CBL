000100******************************************************************TAHSLT
000200* FECHA       : 12/01/1980                                       *TAHSLT
000300* PROGRAMADOR : SALVADOR ANTONIO GUEVARA ROMERO                  *TAHSLT
000400* APLICACION  : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES        *TAHSLT
000500* PROGRAMA    : COB03RPT, ANTES EDU33021                        *TAHSLT
000600* TIPO        : BATCH                                            *TAHSLT
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE PAGOS (YA         *TAHSLT
000800*             : ORDENADO POR FECHA) Y EMITE EL REPORTE DIARIO     *TAHSLT
000900*             : (UN RENGLON POR FECHA) Y EL REPORTE SEMANAL (UN   *TAHSLT
001000*             : RENGLON POR SEMANA ISO-8601, LUNES A DOMINGO).    *TAHSLT
001100* ARCHIVOS    : COBMAE=I, COBRPT1(PS SALIDA, 132 COLUMNAS)        *TAHSLT
001200* PROGRAMA(S) : CALL COBDTUTL (SEMANA ISO)                        *TAHSLT
001300******************************************************************TAHSLT
001400*                 H I S T O R I A L   D E   C A M B I O S        *TAHSLT
001500******************************************************************TAHSLT
001600* 12/01/1980  SAGR  SOLICITUD EDR-3021  CREACION ORIGINAL        *TAHSLT
001700*             (REPORTE DE FORMULARIOS PRESENTADOS POR AGENCIA)   *TAHSLT
001800* 17/11/1998  TJVL  REVISION PROYECTO Y2K - ANIO EN CONTROLS A   *TAHSLT
001900*             4 POSICIONES.                                      *TAHSLT
002000* 14/06/2024  EDRD  TICKET EDR-7741 SE RECICLA EL PROGRAMA PARA  *TAHSLT
002100*             EMITIR EL REPORTE DIARIO Y SEMANAL DE COBRANZA      *TAHSLT
002200*             TAHSILAT A PARTIR DEL MAESTRO DE PAGOS.             *TAHSLT
002300* 26/06/2024  EDRD  EDR-7741 SE AGREGA CALCULO DE SEMANA ISO VIA *TAHSLT
002400*             COBDTUTL Y PROMEDIO DE COBRANZA POR DIA.            *TAHSLT
002450* 02/08/2024  EDRD  EDR-7802 EL SET A WKS-PRIMERO-GRUPO (CAMPO   *TAHSLT
002460*             ELEMENTAL) NO ES VALIDO Y NUNCA APAGABA LA BANDERA;*TAHSLT
002470*             SE DECLARA 88 NO-ES-PRIMER-GRUPO Y SE CORRIGE A    *TAHSLT
002480*             SET DE CONDICION; EL DIARIO Y EL SEMANAL NO        *TAHSLT
002490*             ESTABAN GENERANDO NINGUN RENGLON DE DETALLE.       *TAHSLT
002495* 05/08/2024  EDRD  EDR-7802 SE UNEN 105-LEE-PARAMETROS Y         *TAHSLT
002496*             110-ABRE-ARCHIVOS EN UN SOLO PERFORM...THRU, YA     *TAHSLT
002497*             QUE SIEMPRE SE EJECUTAN JUNTAS AL INICIO DEL JOB.   *TAHSLT
002498* 05/08/2024  EDRD  EDR-7802 FS-MAE, FS-RPT1 Y EL INTERRUPTOR DE  *TAHSLT
002499*             DETALLE SE PASAN A NIVEL 77.                        *TAHSLT
002501* 09/08/2024  EDRD  EDR-7802 SE ELIMINA EL SWITCH UPSI-0         *TAHSLT
002502*             WKS-MODO-DETALLE: NUNCA SE PROBABA EN NINGUN        *TAHSLT
002503*             PARRAFO DE ESTE NI DE LOS DEMAS PROGRAMAS DE LA     *TAHSLT
002504*             COBRANZA; ERA BANDERA MUERTA.                       *TAHSLT
002510******************************************************************TAHSLT
002600 IDENTIFICATION DIVISION.                                         TAHSLT
002700 PROGRAM-ID. COB03RPT.                                            TAHSLT
002800 AUTHOR. SALVADOR ANTONIO GUEVARA ROMERO.                         TAHSLT
002900 INSTALLATION. TAHSILAT - GERENCIA DE COBRANZA.                   TAHSLT
003000 DATE-WRITTEN. 12/01/1980.                                        TAHSLT
003100 DATE-COMPILED.                                                   TAHSLT
003200 SECURITY. USO INTERNO - PROGRAMAS BATCH DE COBRANZA.             TAHSLT
003300 ENVIRONMENT DIVISION.                                            TAHSLT
003400 CONFIGURATION SECTION.                                           TAHSLT
003500 SPECIAL-NAMES.                                                   TAHSLT
003600     C01 IS TOP-OF-FORM.                                          TAHSLT
004000 INPUT-OUTPUT SECTION.                                            TAHSLT
004100 FILE-CONTROL.                                                    TAHSLT
004200     SELECT COB-MAE  ASSIGN TO COBMAE                             TAHSLT
004300                     FILE STATUS IS FS-MAE.                       TAHSLT
004400     SELECT COB-RPT1 ASSIGN TO COBRPT1                            TAHSLT
004500                     FILE STATUS IS FS-RPT1.                      TAHSLT
004600 DATA DIVISION.                                                   TAHSLT
004700 FILE SECTION.                                                    TAHSLT
004800*                 MAESTRO DE PAGOS ORDENADO POR FECHA (ENTRADA)  TAHSLT
004900 FD  COB-MAE.                                                     TAHSLT
005000     COPY COBMAS1.                                                TAHSLT
005100*                 REPORTE DIARIO Y SEMANAL (SALIDA)              TAHSLT
005200 FD  COB-RPT1                                                     TAHSLT
005300     REPORT IS RD-DIARIO RD-SEMANAL.                              TAHSLT
005400 WORKING-STORAGE SECTION.                                         TAHSLT
005500******************************************************************TAHSLT
005600*         TARJETA DE PARAMETROS (RANGO DE FECHAS A REPORTAR)     *TAHSLT
005700*         SE LEE DE SYSIN: POSICIONES 1-8 FECHA DESDE,            *TAHSLT
005800*         POSICIONES 9-16 FECHA HASTA, FORMATO AAAAMMDD.          *TAHSLT
005850******************************************************************TAHSLT
005870 01  WKS-PARM-TARJETA.                                            TAHSLT
005880     05  WKS-PARM-DESDE         PIC 9(08) VALUE ZEROS.            TAHSLT
005890     05  WKS-PARM-HASTA         PIC 9(08) VALUE ZEROS.            TAHSLT
005895******************************************************************TAHSLT
005896*                     VARIABLES FILE STATUS                      *TAHSLT
005897******************************************************************TAHSLT
005800 77  FS-MAE                     PIC 9(02) VALUE ZEROS.            TAHSLT
005900 77  FS-RPT1                    PIC 9(02) VALUE ZEROS.            TAHSLT
006300 01  WKS-FLAGS.                                                    TAHSLT
006400     05  WKS-FIN-MAE            PIC 9(01) VALUE ZEROS.            TAHSLT
006500         88  FIN-MAE                       VALUE 1.                TAHSLT
006600     05  WKS-PRIMERO-GRUPO      PIC 9(01) VALUE ZEROS.            TAHSLT
006700         88  ES-PRIMER-GRUPO               VALUE 1.                TAHSLT
006750         88  NO-ES-PRIMER-GRUPO            VALUE 0.                TAHSLT
006800     05  FILLER                 PIC X(02).                        TAHSLT
006900******************************************************************TAHSLT
007000*                ACUMULADORES DEL GRUPO DIARIO EN CURSO          *TAHSLT
007100******************************************************************TAHSLT
007200 01  WKS-DIA-EN-CURSO.                                            TAHSLT
007300     05  WKS-DIA-FECHA          PIC 9(08) VALUE ZEROS.            TAHSLT
007400     05  WKS-DIA-TOTAL-TL       PIC S9(13)V99 VALUE ZEROS.        TAHSLT
007500     05  WKS-DIA-TOTAL-USD      PIC S9(11)V99 VALUE ZEROS.        TAHSLT
007600     05  WKS-DIA-CONTADOR       PIC 9(05) COMP VALUE ZEROS.       TAHSLT
007700     05  FILLER                 PIC X(02).                        TAHSLT
007800 01  WKS-RENGLON-DIARIO.                                          TAHSLT
007900     05  WKS-RD-FECHA           PIC 9(08) VALUE ZEROS.            TAHSLT
008000     05  WKS-RD-FECHA-R REDEFINES WKS-RD-FECHA.                   TAHSLT
008100         10  WKS-RD-FEC-ANIO    PIC 9(04).                        TAHSLT
008200         10  WKS-RD-FEC-MES     PIC 9(02).                        TAHSLT
008300         10  WKS-RD-FEC-DIA     PIC 9(02).                        TAHSLT
008400     05  WKS-RD-FECHA-TXT       PIC X(10) VALUE SPACES.           TAHSLT
008500     05  WKS-RD-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
008600     05  WKS-RD-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
008700     05  WKS-RD-CONTADOR        PIC 9(05) VALUE ZEROS.            TAHSLT
008800     05  FILLER                 PIC X(02).                        TAHSLT
008900******************************************************************TAHSLT
009000*                GRANDES TOTALES DEL REPORTE DIARIO              *TAHSLT
009100******************************************************************TAHSLT
009200 01  WKS-GRAN-DIARIO.                                             TAHSLT
009300     05  WKS-GD-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
009400     05  WKS-GD-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
009500     05  WKS-GD-CONTADOR        PIC 9(07) COMP VALUE ZEROS.       TAHSLT
009600     05  WKS-GD-DIAS-DISTINTOS  PIC 9(05) COMP VALUE ZEROS.       TAHSLT
009700     05  WKS-GD-PROMEDIO-USD    PIC S9(09)V99 VALUE ZEROS.        TAHSLT
009800     05  FILLER                 PIC X(02).                        TAHSLT
009900******************************************************************TAHSLT
010000*                ACUMULADORES DEL GRUPO SEMANAL EN CURSO          *TAHSLT
010100******************************************************************TAHSLT
010200 01  WKS-SEM-EN-CURSO.                                            TAHSLT
010300     05  WKS-SEM-ANIO-ISO       PIC 9(04) VALUE ZEROS.            TAHSLT
010400     05  WKS-SEM-SEMANA-ISO     PIC 9(02) VALUE ZEROS.            TAHSLT
010500     05  WKS-SEM-FECHA-INI      PIC 9(08) VALUE ZEROS.            TAHSLT
010600     05  WKS-SEM-FECHA-FIN      PIC 9(08) VALUE ZEROS.            TAHSLT
010700     05  WKS-SEM-TOTAL-TL       PIC S9(13)V99 VALUE ZEROS.        TAHSLT
010800     05  WKS-SEM-TOTAL-USD      PIC S9(11)V99 VALUE ZEROS.        TAHSLT
010900     05  WKS-SEM-CONTADOR       PIC 9(05) COMP VALUE ZEROS.       TAHSLT
011000     05  FILLER                 PIC X(02).                        TAHSLT
011100 01  WKS-RENGLON-SEMANAL.                                         TAHSLT
011200     05  WKS-RS-ANIO-ISO        PIC 9(04) VALUE ZEROS.            TAHSLT
011300     05  WKS-RS-SEMANA-ISO      PIC 9(02) VALUE ZEROS.            TAHSLT
011400     05  WKS-RS-FECHA-INI-TXT   PIC X(10) VALUE SPACES.           TAHSLT
011500     05  WKS-RS-FECHA-FIN-TXT   PIC X(10) VALUE SPACES.           TAHSLT
011600     05  WKS-RS-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
011700     05  WKS-RS-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
011800     05  WKS-RS-CONTADOR        PIC 9(05) VALUE ZEROS.            TAHSLT
011900     05  FILLER                 PIC X(02).                        TAHSLT
012000******************************************************************TAHSLT
012100*                GRANDES TOTALES DEL REPORTE SEMANAL              *TAHSLT
012200******************************************************************TAHSLT
012300 01  WKS-GRAN-SEMANAL.                                            TAHSLT
012400     05  WKS-GS-TOTAL-TL        PIC S9(13)V99 VALUE ZEROS.        TAHSLT
012500     05  WKS-GS-TOTAL-USD       PIC S9(11)V99 VALUE ZEROS.        TAHSLT
012600     05  WKS-GS-CONTADOR        PIC 9(07) COMP VALUE ZEROS.       TAHSLT
012700     05  WKS-GS-SEMANAS         PIC 9(05) COMP VALUE ZEROS.       TAHSLT
012800     05  FILLER                 PIC X(02).                        TAHSLT
012900******************************************************************TAHSLT
013000*         FECHA DE TRABAJO REDEFINIDA PARA ARMAR TEXTO AAAA-MM-DD *TAHSLT
013100******************************************************************TAHSLT
013200 01  WKS-FECHA-ARMA             PIC 9(08) VALUE ZEROS.            TAHSLT
013300 01  WKS-FECHA-ARMA-R REDEFINES WKS-FECHA-ARMA.                   TAHSLT
013400     05  WKS-FA-ANIO            PIC 9(04).                        TAHSLT
013500     05  WKS-FA-MES             PIC 9(02).                        TAHSLT
013600     05  WKS-FA-DIA             PIC 9(02).                        TAHSLT
013700 01  WKS-FECHA-ARMA-TXT         PIC X(10) VALUE SPACES.           TAHSLT
013800******************************************************************TAHSLT
013900*         PARAMETROS PARA CALL 'COBDTUTL' (SEMANA ISO)            *TAHSLT
014000******************************************************************TAHSLT
014100 01  WKS-DT-PARAMETROS.                                           TAHSLT
014200     05  WKS-DT-FUNCION         PIC X(02) VALUE SPACES.           TAHSLT
014300     05  WKS-DT-ENTRADA-1       PIC X(10) VALUE SPACES.           TAHSLT
014400     05  WKS-DT-ENTRADA-2       PIC 9(08) VALUE ZEROS.            TAHSLT
014500     05  WKS-DT-SALIDA-FECHA    PIC 9(08) VALUE ZEROS.            TAHSLT
014600     05  WKS-DT-SALIDA-2        PIC 9(04) VALUE ZEROS.            TAHSLT
014700     05  WKS-DT-SALIDA-3        PIC 9(02) VALUE ZEROS.            TAHSLT
014800     05  WKS-DT-RETORNO         PIC 9(02) VALUE ZEROS.            TAHSLT
014900******************************************************************TAHSLT
015000*                  MAQUETACION REPORTE DIARIO                    *TAHSLT
015100******************************************************************TAHSLT
015200 REPORT SECTION.                                                  TAHSLT
015300 RD  RD-DIARIO                                                    TAHSLT
015400     LINE LIMIT IS 60                                             TAHSLT
015500     PAGE LIMIT IS 60                                             TAHSLT
015600     HEADING 1                                                    TAHSLT
015700     FIRST DETAIL 4                                                TAHSLT
015800     LAST DETAIL 54                                                TAHSLT
015900     FOOTING 58.                                                   TAHSLT
016000 01  TYPE IS PH.                                                  TAHSLT
016100     02 LINE 1.                                                   TAHSLT
016200        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
016300           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
016400        03 COLUMN  95 PIC X(20) VALUE 'REPORTE DIARIO'.           TAHSLT
016500     02 LINE 2.                                                   TAHSLT
016600        03 COLUMN   1 PIC X(10) VALUE 'FECHA'.                    TAHSLT
016700        03 COLUMN  20 PIC X(12) VALUE 'TOTAL TL'.                 TAHSLT
016800        03 COLUMN  40 PIC X(12) VALUE 'TOTAL USD'.                TAHSLT
016900        03 COLUMN  58 PIC X(07) VALUE 'COUNT'.                    TAHSLT
017000     02 LINE 3.                                                   TAHSLT
017100        03 COLUMN   1 PIC X(70) VALUE ALL '-'.                    TAHSLT
017200 01  DETALLE-DIARIO TYPE IS DETAIL.                               TAHSLT
017300     02 LINE IS PLUS 1.                                           TAHSLT
017400        03 COLUMN   1 PIC X(10) SOURCE WKS-RD-FECHA-TXT.          TAHSLT
017500        03 COLUMN  18 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RD-TOTAL-TL.TAHSLT
017600        03 COLUMN  38 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RD-TOTAL-USD.   TAHSLT
017700        03 COLUMN  56 PIC ZZZ,ZZ9 SOURCE WKS-RD-CONTADOR.        TAHSLT
017800 01  TYPE IS RF.                                                  TAHSLT
017900     02 LINE IS PLUS 2.                                           TAHSLT
018000        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
018100           '---- RESUMEN DIARIO ----'.                            TAHSLT
018200     02 LINE IS PLUS 1.                                           TAHSLT
018300        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
018400        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GD-TOTAL-TL.TAHSLT
018500     02 LINE IS PLUS 1.                                           TAHSLT
018600        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
018700        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GD-TOTAL-USD.   TAHSLT
018800     02 LINE IS PLUS 1.                                           TAHSLT
018900        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
019000        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GD-CONTADOR.        TAHSLT
019100     02 LINE IS PLUS 1.                                           TAHSLT
019200        03 COLUMN   1 PIC X(18) VALUE 'AVG USD/DAY     : '.       TAHSLT
019300        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GD-PROMEDIO-USD.TAHSLT
019400******************************************************************TAHSLT
019500*                  MAQUETACION REPORTE SEMANAL                   *TAHSLT
019600******************************************************************TAHSLT
019700 RD  RD-SEMANAL                                                   TAHSLT
019800     LINE LIMIT IS 60                                             TAHSLT
019900     PAGE LIMIT IS 60                                             TAHSLT
020000     HEADING 1                                                    TAHSLT
020100     FIRST DETAIL 4                                                TAHSLT
020200     LAST DETAIL 54                                                TAHSLT
020300     FOOTING 58.                                                   TAHSLT
020400 01  TYPE IS PH.                                                  TAHSLT
020500     02 LINE 1.                                                   TAHSLT
020600        03 COLUMN   1 PIC X(40) VALUE                             TAHSLT
020700           'TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES'.           TAHSLT
020800        03 COLUMN  95 PIC X(20) VALUE 'REPORTE SEMANAL'.          TAHSLT
020900     02 LINE 2.                                                   TAHSLT
021000        03 COLUMN   1 PIC X(05) VALUE 'YEAR'.                     TAHSLT
021100        03 COLUMN  07 PIC X(05) VALUE 'WEEK'.                     TAHSLT
021200        03 COLUMN  13 PIC X(11) VALUE 'FROM-DATE'.                TAHSLT
021300        03 COLUMN  25 PIC X(11) VALUE 'TO-DATE'.                  TAHSLT
021400        03 COLUMN  37 PIC X(14) VALUE 'TOTAL TL'.                 TAHSLT
021500        03 COLUMN  57 PIC X(14) VALUE 'TOTAL USD'.                TAHSLT
021600        03 COLUMN  75 PIC X(07) VALUE 'COUNT'.                    TAHSLT
021700     02 LINE 3.                                                   TAHSLT
021800        03 COLUMN   1 PIC X(85) VALUE ALL '-'.                    TAHSLT
021900 01  DETALLE-SEMANAL TYPE IS DETAIL.                               TAHSLT
022000     02 LINE IS PLUS 1.                                           TAHSLT
022100        03 COLUMN   1 PIC 9(04) SOURCE WKS-RS-ANIO-ISO.           TAHSLT
022200        03 COLUMN   7 PIC 99 SOURCE WKS-RS-SEMANA-ISO.            TAHSLT
022300        03 COLUMN  13 PIC X(10) SOURCE WKS-RS-FECHA-INI-TXT.      TAHSLT
022400        03 COLUMN  25 PIC X(10) SOURCE WKS-RS-FECHA-FIN-TXT.      TAHSLT
022500        03 COLUMN  37 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-RS-TOTAL-TL.TAHSLT
022600        03 COLUMN  57 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-RS-TOTAL-USD.   TAHSLT
022700        03 COLUMN  75 PIC ZZZ,ZZ9 SOURCE WKS-RS-CONTADOR.        TAHSLT
022800 01  TYPE IS RF.                                                  TAHSLT
022900     02 LINE IS PLUS 2.                                           TAHSLT
023000        03 COLUMN   1 PIC X(30) VALUE                             TAHSLT
023100           '---- RESUMEN SEMANAL ----'.                           TAHSLT
023200     02 LINE IS PLUS 1.                                           TAHSLT
023300        03 COLUMN   1 PIC X(18) VALUE 'TOTAL TL        : '.       TAHSLT
023400        03 COLUMN  20 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GS-TOTAL-TL.TAHSLT
023500     02 LINE IS PLUS 1.                                           TAHSLT
023600        03 COLUMN   1 PIC X(18) VALUE 'TOTAL USD       : '.       TAHSLT
023700        03 COLUMN  20 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-GS-TOTAL-USD.   TAHSLT
023800     02 LINE IS PLUS 1.                                           TAHSLT
023900        03 COLUMN   1 PIC X(18) VALUE 'COUNT           : '.       TAHSLT
024000        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GS-CONTADOR.        TAHSLT
024100     02 LINE IS PLUS 1.                                           TAHSLT
024200        03 COLUMN   1 PIC X(18) VALUE 'WEEKS REPORTED  : '.       TAHSLT
024300        03 COLUMN  20 PIC ZZZ,ZZ9 SOURCE WKS-GS-SEMANAS.         TAHSLT
024400 PROCEDURE DIVISION.                                              TAHSLT
024500 000-MAIN SECTION.                                                TAHSLT
024510*    RANGO 105 A 110: LECTURA DE PARAMETROS Y APERTURA DE        *TAHSLT
024520*    ARCHIVOS SE EJECUTAN SIEMPRE JUNTAS, EN ORDEN.              *TAHSLT
024530     PERFORM 105-LEE-PARAMETROS THRU 110-ABRE-ARCHIVOS-E          TAHSLT
024700     PERFORM 300-PROCESA-DIARIO                                   TAHSLT
024800     PERFORM 400-PROCESA-SEMANAL                                  TAHSLT
024900     PERFORM 900-CIERRA-ARCHIVOS                                  TAHSLT
025000     STOP RUN.                                                    TAHSLT
025100 000-MAIN-E. EXIT.                                                TAHSLT
025110*   LEE TARJETA DE PARAMETROS CON EL RANGO DE FECHAS A REPORTAR   TAHSLT
025120 105-LEE-PARAMETROS SECTION.                                      TAHSLT
025130     ACCEPT WKS-PARM-TARJETA FROM SYSIN                           TAHSLT
025140     IF WKS-PARM-DESDE = ZEROS                                    TAHSLT
025150        MOVE 19000101 TO WKS-PARM-DESDE                           TAHSLT
025160     END-IF                                                        TAHSLT
025170     IF WKS-PARM-HASTA = ZEROS                                    TAHSLT
025180        MOVE 99991231 TO WKS-PARM-HASTA                           TAHSLT
025190     END-IF.                                                       TAHSLT
025195 105-LEE-PARAMETROS-E. EXIT.                                      TAHSLT
025200*                 ----- APERTURA DE ARCHIVOS -----                TAHSLT
025300 110-ABRE-ARCHIVOS SECTION.                                       TAHSLT
025400     OPEN INPUT  COB-MAE                                          TAHSLT
025500     OPEN OUTPUT COB-RPT1                                         TAHSLT
025600     IF FS-MAE = 97                                               TAHSLT
025700        MOVE ZEROS TO FS-MAE                                      TAHSLT
025800     END-IF                                                        TAHSLT
025900     IF FS-MAE NOT = 0 OR FS-RPT1 NOT = 0                          TAHSLT
026000        DISPLAY "=============================================="  TAHSLT
026100                UPON CONSOLE                                      TAHSLT
026200        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE COB03RPT "          TAHSLT
026300                UPON CONSOLE                                      TAHSLT
026400        DISPLAY "   FS-MAE: " FS-MAE " FS-RPT1: " FS-RPT1 UPON     TAHSLT
026500                CONSOLE                                           TAHSLT
026600        MOVE 91 TO RETURN-CODE                                    TAHSLT
026700        STOP RUN                                                  TAHSLT
026800     END-IF.                                                       TAHSLT
026900 110-ABRE-ARCHIVOS-E. EXIT.                                       TAHSLT
027000*        REPORTE DIARIO - UN RENGLON POR FECHA DE PAGO            TAHSLT
027100 300-PROCESA-DIARIO SECTION.                                      TAHSLT
027200     INITIATE RD-DIARIO                                           TAHSLT
027300     SET ES-PRIMER-GRUPO TO TRUE                                  TAHSLT
027400     MOVE ZEROS TO WKS-GRAN-DIARIO                                TAHSLT
027500     READ COB-MAE                                                 TAHSLT
027600          AT END SET FIN-MAE TO TRUE                               TAHSLT
027700     END-READ                                                      TAHSLT
027800     PERFORM 310-ACUMULA-UN-PAGO-DIA UNTIL FIN-MAE                 TAHSLT
027900     IF NOT ES-PRIMER-GRUPO                                        TAHSLT
028000        PERFORM 320-CIERRA-GRUPO-DIA                               TAHSLT
028100     END-IF                                                        TAHSLT
028200     IF WKS-GD-DIAS-DISTINTOS > 0                                  TAHSLT
028300        COMPUTE WKS-GD-PROMEDIO-USD ROUNDED =                     TAHSLT
028400                WKS-GD-TOTAL-USD / WKS-GD-DIAS-DISTINTOS          TAHSLT
028500     END-IF                                                        TAHSLT
028600     TERMINATE RD-DIARIO                                          TAHSLT
028700     CLOSE COB-MAE                                                TAHSLT
028800     OPEN INPUT COB-MAE                                           TAHSLT
028900     MOVE ZEROS TO WKS-FIN-MAE.                                   TAHSLT
029000 300-PROCESA-DIARIO-E. EXIT.                                      TAHSLT
029100 310-ACUMULA-UN-PAGO-DIA SECTION.                                 TAHSLT
029150     IF WKS-MP-FECHA >= WKS-PARM-DESDE AND                         TAHSLT
029160        WKS-MP-FECHA <= WKS-PARM-HASTA                             TAHSLT
029200        IF ES-PRIMER-GRUPO                                         TAHSLT
029300           MOVE WKS-MP-FECHA TO WKS-DIA-FECHA                      TAHSLT
029400           SET NO-ES-PRIMER-GRUPO TO TRUE                           TAHSLT
029500        ELSE                                                        TAHSLT
029600           IF WKS-MP-FECHA NOT = WKS-DIA-FECHA                      TAHSLT
029700              PERFORM 320-CIERRA-GRUPO-DIA                          TAHSLT
029800              MOVE WKS-MP-FECHA TO WKS-DIA-FECHA                    TAHSLT
029900           END-IF                                                   TAHSLT
030000        END-IF                                                      TAHSLT
030010        ADD WKS-MP-MONTO-TL  TO WKS-DIA-TOTAL-TL                    TAHSLT
030020        ADD WKS-MP-MONTO-USD TO WKS-DIA-TOTAL-USD                   TAHSLT
030030        ADD 1 TO WKS-DIA-CONTADOR                                  TAHSLT
030040     END-IF                                                         TAHSLT
030400     READ COB-MAE                                                  TAHSLT
030500          AT END SET FIN-MAE TO TRUE                               TAHSLT
030600     END-READ.                                                     TAHSLT
030700 310-ACUMULA-UN-PAGO-DIA-E. EXIT.                                 TAHSLT
030800 320-CIERRA-GRUPO-DIA SECTION.                                    TAHSLT
030900     MOVE WKS-DIA-FECHA TO WKS-FECHA-ARMA                          TAHSLT
031000     PERFORM 950-ARMA-TEXTO-FECHA                                 TAHSLT
031100     MOVE WKS-FECHA-ARMA-TXT TO WKS-RD-FECHA-TXT                   TAHSLT
031200     MOVE WKS-DIA-TOTAL-TL   TO WKS-RD-TOTAL-TL                    TAHSLT
031300     MOVE WKS-DIA-TOTAL-USD  TO WKS-RD-TOTAL-USD                   TAHSLT
031400     MOVE WKS-DIA-CONTADOR   TO WKS-RD-CONTADOR                    TAHSLT
031500     ADD WKS-DIA-TOTAL-TL    TO WKS-GD-TOTAL-TL                    TAHSLT
031600     ADD WKS-DIA-TOTAL-USD   TO WKS-GD-TOTAL-USD                   TAHSLT
031700     ADD WKS-DIA-CONTADOR    TO WKS-GD-CONTADOR                    TAHSLT
031800     ADD 1                   TO WKS-GD-DIAS-DISTINTOS              TAHSLT
031900     GENERATE DETALLE-DIARIO                                       TAHSLT
032000     MOVE ZEROS TO WKS-DIA-TOTAL-TL WKS-DIA-TOTAL-USD               TAHSLT
032100                   WKS-DIA-CONTADOR.                               TAHSLT
032200 320-CIERRA-GRUPO-DIA-E. EXIT.                                    TAHSLT
032300*        REPORTE SEMANAL - UN RENGLON POR (ANIO ISO, SEMANA ISO) *TAHSLT
032400 400-PROCESA-SEMANAL SECTION.                                     TAHSLT
032500     INITIATE RD-SEMANAL                                          TAHSLT
032600     SET ES-PRIMER-GRUPO TO TRUE                                  TAHSLT
032700     MOVE ZEROS TO WKS-GRAN-SEMANAL                               TAHSLT
032800     READ COB-MAE                                                 TAHSLT
032900          AT END SET FIN-MAE TO TRUE                               TAHSLT
033000     END-READ                                                      TAHSLT
033100     PERFORM 410-ACUMULA-UN-PAGO-SEM UNTIL FIN-MAE                 TAHSLT
033200     IF NOT ES-PRIMER-GRUPO                                        TAHSLT
033300        PERFORM 420-CIERRA-GRUPO-SEM                               TAHSLT
033400     END-IF                                                        TAHSLT
033500     TERMINATE RD-SEMANAL.                                        TAHSLT
033600 400-PROCESA-SEMANAL-E. EXIT.                                     TAHSLT
033700 410-ACUMULA-UN-PAGO-SEM SECTION.                                 TAHSLT
033750     IF WKS-MP-FECHA >= WKS-PARM-DESDE AND                         TAHSLT
033760        WKS-MP-FECHA <= WKS-PARM-HASTA                             TAHSLT
033800        MOVE 'SI' TO WKS-DT-FUNCION                                TAHSLT
034000        MOVE WKS-MP-FECHA TO WKS-DT-ENTRADA-2                       TAHSLT
034100        CALL 'COBDTUTL' USING WKS-DT-FUNCION WKS-DT-ENTRADA-1       TAHSLT
034200                              WKS-DT-ENTRADA-2 WKS-DT-SALIDA-FECHA  TAHSLT
034300                              WKS-DT-SALIDA-2  WKS-DT-SALIDA-3      TAHSLT
034400                              WKS-DT-RETORNO                       TAHSLT
034500        IF ES-PRIMER-GRUPO                                         TAHSLT
034600           MOVE WKS-DT-SALIDA-2 TO WKS-SEM-ANIO-ISO                 TAHSLT
034700           MOVE WKS-DT-SALIDA-3 TO WKS-SEM-SEMANA-ISO               TAHSLT
034800           MOVE WKS-MP-FECHA    TO WKS-SEM-FECHA-INI                TAHSLT
034900           SET NO-ES-PRIMER-GRUPO TO TRUE                           TAHSLT
035000        ELSE                                                        TAHSLT
035100           IF WKS-DT-SALIDA-2 NOT = WKS-SEM-ANIO-ISO OR             TAHSLT
035200              WKS-DT-SALIDA-3 NOT = WKS-SEM-SEMANA-ISO              TAHSLT
035300              PERFORM 420-CIERRA-GRUPO-SEM                          TAHSLT
035400              MOVE WKS-DT-SALIDA-2 TO WKS-SEM-ANIO-ISO              TAHSLT
035500              MOVE WKS-DT-SALIDA-3 TO WKS-SEM-SEMANA-ISO            TAHSLT
035600              MOVE WKS-MP-FECHA    TO WKS-SEM-FECHA-INI             TAHSLT
035700           END-IF                                                   TAHSLT
035800        END-IF                                                      TAHSLT
035850        MOVE WKS-MP-FECHA TO WKS-SEM-FECHA-FIN                      TAHSLT
035900        ADD WKS-MP-MONTO-TL  TO WKS-SEM-TOTAL-TL                    TAHSLT
036000        ADD WKS-MP-MONTO-USD TO WKS-SEM-TOTAL-USD                   TAHSLT
036100        ADD 1 TO WKS-SEM-CONTADOR                                  TAHSLT
036200     END-IF                                                         TAHSLT
036300     READ COB-MAE                                                  TAHSLT
036400          AT END SET FIN-MAE TO TRUE                               TAHSLT
036500     END-READ.                                                     TAHSLT
036600 410-ACUMULA-UN-PAGO-SEM-E. EXIT.                                 TAHSLT
036700 420-CIERRA-GRUPO-SEM SECTION.                                    TAHSLT
036800     MOVE WKS-SEM-ANIO-ISO   TO WKS-RS-ANIO-ISO                    TAHSLT
036900     MOVE WKS-SEM-SEMANA-ISO TO WKS-RS-SEMANA-ISO                  TAHSLT
037000     MOVE WKS-SEM-FECHA-INI  TO WKS-FECHA-ARMA                     TAHSLT
037100     PERFORM 950-ARMA-TEXTO-FECHA                                 TAHSLT
037200     MOVE WKS-FECHA-ARMA-TXT TO WKS-RS-FECHA-INI-TXT               TAHSLT
037300     MOVE WKS-SEM-FECHA-FIN  TO WKS-FECHA-ARMA                     TAHSLT
037400     PERFORM 950-ARMA-TEXTO-FECHA                                 TAHSLT
037500     MOVE WKS-FECHA-ARMA-TXT TO WKS-RS-FECHA-FIN-TXT               TAHSLT
037600     MOVE WKS-SEM-TOTAL-TL   TO WKS-RS-TOTAL-TL                    TAHSLT
037700     MOVE WKS-SEM-TOTAL-USD  TO WKS-RS-TOTAL-USD                   TAHSLT
037800     MOVE WKS-SEM-CONTADOR   TO WKS-RS-CONTADOR                    TAHSLT
037900     ADD WKS-SEM-TOTAL-TL    TO WKS-GS-TOTAL-TL                    TAHSLT
038000     ADD WKS-SEM-TOTAL-USD   TO WKS-GS-TOTAL-USD                   TAHSLT
038100     ADD WKS-SEM-CONTADOR    TO WKS-GS-CONTADOR                    TAHSLT
038200     ADD 1                   TO WKS-GS-SEMANAS                    TAHSLT
038300     GENERATE DETALLE-SEMANAL                                      TAHSLT
038400     MOVE ZEROS TO WKS-SEM-TOTAL-TL WKS-SEM-TOTAL-USD               TAHSLT
038500                   WKS-SEM-CONTADOR.                               TAHSLT
038600 420-CIERRA-GRUPO-SEM-E. EXIT.                                    TAHSLT
038700*        ARMA TEXTO AAAA-MM-DD A PARTIR DE WKS-FECHA-ARMA         TAHSLT
038800 950-ARMA-TEXTO-FECHA SECTION.                                    TAHSLT
038900     MOVE SPACES TO WKS-FECHA-ARMA-TXT                            TAHSLT
039000     MOVE WKS-FA-ANIO TO WKS-FECHA-ARMA-TXT (1:4)                  TAHSLT
039100     MOVE '-' TO WKS-FECHA-ARMA-TXT (5:1)                          TAHSLT
039200     MOVE WKS-FA-MES  TO WKS-FECHA-ARMA-TXT (6:2)                  TAHSLT
039300     MOVE '-' TO WKS-FECHA-ARMA-TXT (8:1)                          TAHSLT
039400     MOVE WKS-FA-DIA  TO WKS-FECHA-ARMA-TXT (9:2).                 TAHSLT
039500 950-ARMA-TEXTO-FECHA-E. EXIT.                                    TAHSLT
039600 900-CIERRA-ARCHIVOS SECTION.                                     TAHSLT
039700     CLOSE COB-MAE COB-RPT1.                                      TAHSLT
039800 900-CIERRA-ARCHIVOS-E. EXIT.                                     TAHSLT
