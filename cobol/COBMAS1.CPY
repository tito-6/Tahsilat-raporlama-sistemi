000100******************************************************************  MAS1
000200*    COPYBOOK     : COBMAS1                                     *  MAS1
000300*    APLICACION   : TAHSILAT - COBRANZA DE PAGOS DE INMUEBLES    *  MAS1
000400*    DESCRIPCION  : LAYOUT DEL MAESTRO DE PAGOS.  UN REGISTRO    *  MAS1
000500*                 : POR CADA PAGO YA CONVERTIDO A DOLARES Y CON  *  MAS1
000600*                 : FOLIO (PAYMENT-ID) ASIGNADO.  ES LA ENTRADA  *  MAS1
000700*                 : DE TODOS LOS REPORTES DE COBRANZA.           *  MAS1
000800*    USADO POR    : COB02ENR (ESCRIBE), COB03RPT/COB04RPT/       *  MAS1
000900*                 : COB05RPT (LEEN)                              *  MAS1
001000*------------------------------------------------------------------ MAS1
001100*    HISTORIAL DE CAMBIOS                                        * MAS1
001200*    15/02/1986  MACL  SOLICITUD EDR-1190  CREACION ORIGINAL     * MAS1
001300*    19/11/1998  RAMG  AMPLIACION PROYECTO Y2K - FECHA EN 9(08)   * MAS1
001400*    14/06/2024  EDRD  TICKET EDR-7741 ADAPTADO A TAHSILAT        * MAS1
001500*    22/06/2024  EDRD  TICKET EDR-7741 AGREGADO FILLER DE AJUSTE  * MAS1
001600******************************************************************  MAS1
001700 01  WKS-MAE-PAGO.                                                 MAS1
001800     05  WKS-MP-FOLIO            PIC 9(07).                        MAS1
001900     05  WKS-MP-FECHA            PIC 9(08).                        MAS1
002000     05  WKS-MP-FECHA-R REDEFINES WKS-MP-FECHA.                    MAS1
002100         10  WKS-MP-FEC-ANIO     PIC 9(04).                        MAS1
002200         10  WKS-MP-FEC-MES      PIC 9(02).                        MAS1
002300         10  WKS-MP-FEC-DIA      PIC 9(02).                        MAS1
002400     05  WKS-MP-CLIENTE          PIC X(30).                        MAS1
002500     05  WKS-MP-PROPIEDAD-ID     PIC X(10).                        MAS1
002600     05  WKS-MP-PROPIEDAD-NOM    PIC X(30).                        MAS1
002700     05  WKS-MP-CANAL            PIC X(15).                        MAS1
002800     05  WKS-MP-MONTO-TL         PIC S9(11)V99.                    MAS1
002900     05  WKS-MP-MONTO-USD        PIC S9(09)V99.                    MAS1
003000     05  WKS-MP-TASA             PIC 9(03)V9(4).                   MAS1
003100     05  WKS-MP-TASA-R REDEFINES WKS-MP-TASA.                      MAS1
003200         10  WKS-MP-TASA-ENT     PIC 9(03).                        MAS1
003300         10  WKS-MP-TASA-DEC     PIC 9(04).                        MAS1
003400     05  WKS-MP-FACTURA          PIC X(12).                        MAS1
003500     05  FILLER                  PIC X(07).                        MAS1
